000010*===============================================================*
000020* PROGRAM NAME:    SIGDRV
000030* ORIGINAL AUTHOR: R. OYOLA
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 05/11/87  R. OYOLA      CREATED FOR PROYECTO SCALPER - RUNS THE
000090*                         THREE ENTRY-SIGNAL STATE MACHINES
000100*                         (CONTINUATION, REVERSAL, REVERSAL-2)
000110*                         AGAINST THE ENRICHED INDEX BAR FILE AND
000120*                         WRITES THE SIGNAL FILE READ BY SIGFILT
000130*                         AND BACKTEST.
000140* 09/14/89  R. OYOLA      TCK-0511 ADDED THE REVERSAL-2 MACHINE
000150*                         PER TRADING DESK REQUEST - THIS ONE
000160*                         ARMS OFF THE SLOW %R INSTEAD OF THE
000170*                         FAST/SLOW CROSS USED BY REVERSAL.
000180* 03/02/93  R. OYOLA      TCK-0803 SIGNAL NOW SHIFTS TO THE NEXT
000190*                         BAR INSTEAD OF POSTING ON THE TRIGGER
000200*                         BAR - DESK SAID THE FILL WAS NEVER
000210*                         AVAILABLE ON THE BAR THE SETUP FIRED.
000220* 08/22/94  R. OYOLA      TCK-0901 DISCARD SIGNAL WHEN THE
000230*                         TRIGGER BAR IS THE LAST BAR OF THE
000240*                         TRADING DAY - NO NEXT BAR TO SHIFT ONTO.
000250* 11/12/98  M. SOTELO     TCK-1988 YEAR 2000 READINESS REVIEW -
000260*                         BAR-DATE CARRIES THE FULL 4-DIGIT
000270*                         CENTURY THROUGHOUT, NO WINDOWING LOGIC
000280*                         REQUIRED. SIGNED OFF.
000290* 07/16/03  M. SOTELO     TCK-1889 ADDED PER-DAY PER-STRATEGY
000300*                         CALL/PUT SIGNAL COUNT TOTALS TO THE
000310*                         NIGHTLY RUN LOG.
000320* 02/09/06  M. SOTELO     TCK-2140 MULTIPLE STRATEGIES FIRING ON
000330*                         THE SAME BAR NOW APPEND TO THE COMMENT
000340*                         SEPARATED BY A SEMICOLON INSTEAD OF
000350*                         OVERWRITING EACH OTHER.
000360* 04/18/07  M. SOTELO     TCK-2288 DESK AUDIT FOUND THE
000370*                         CONTINUATION MACHINE TRIGGERING AND
000380*                         CONFIRMING OFF THE WRONG SIDE OF THE
000390*                         %R/STOCH LEVELS AND MISSING THE SLOW
000400*                         %R FILTER ON CONFIRM - REBUILT BOTH
000410*                         LEGS WITH A PROPER 4-BAR CONFIRMATION
000420*                         WINDOW AND REVERSAL-ABORT.
000430* 04/18/07  M. SOTELO     TCK-2288 REVERSAL MACHINE REBUILT - ARM
000440*                         AND COMPLETE NOW TEST EACH %R SERIES
000450*                         AGAINST ITS OWN FIXED LEVEL INSTEAD OF
000460*                         ONE AGAINST THE OTHER, 4-BAR ARM
000470*                         TIMEOUT ADDED, AND THE FIRE EDGE NOW
000480*                         CARRIES THE STOCH/STILL-IN-ZONE TESTS
000490*                         DESK ASKED FOR.
000500* 04/18/07  M. SOTELO     TCK-2288 REVERSAL-2 NOW POSTS ITS
000510*                         SIGNAL ON THE BAR THAT FIRES IT - DESK
000520*                         CONFIRMED THIS LEG NEVER NEEDED THE
000530*                         NEXT-BAR SHIFT THE OTHER TWO USE.
000540* 04/18/07  M. SOTELO     TCK-2288 RUN LOG NOW SHOWS THE DATE AND
000550*                         TIME OF THE LAST BAR PROCESSED - OPS
000560*                         WAS GUESSING THIS FROM THE ENRICHED
000570*                         FILE WHEN A RUN LOOKED SHORT.
000580*
000590*===============================================================*
000600 IDENTIFICATION DIVISION.
000610 PROGRAM-ID.    SIGDRV.
000620 AUTHOR.        R. OYOLA.
000630 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.
000640 DATE-WRITTEN.  05/11/87.
000650 DATE-COMPILED.
000660 SECURITY.      NON-CONFIDENTIAL.
000670*===============================================================*
000680 ENVIRONMENT DIVISION.
000690*---------------------------------------------------------------*
000700 CONFIGURATION SECTION.
000710*---------------------------------------------------------------*
000720 SOURCE-COMPUTER. IBM-3096.
000730 OBJECT-COMPUTER. IBM-3096.
000740 SPECIAL-NAMES.
000750     C01 IS TOP-OF-FORM
000760     UPSI-0 ON STATUS IS SD-DEBUG-DISPLAYS-ON
000770            OFF STATUS IS SD-DEBUG-DISPLAYS-OFF
000780     CLASS VALID-DIGITS IS '0' THRU '9'.
000790*---------------------------------------------------------------*
000800 INPUT-OUTPUT SECTION.
000810*---------------------------------------------------------------*
000820 FILE-CONTROL.
000830     SELECT ENRICHED-INDEX-FILE ASSIGN TO IXBENR
000840       ORGANIZATION IS LINE SEQUENTIAL
000850       FILE STATUS  IS ENRICHED-INDEX-STATUS.
000860*
000870     SELECT SIGNAL-FILE ASSIGN TO SIGOUT
000880       ORGANIZATION IS LINE SEQUENTIAL
000890       FILE STATUS  IS SIGNAL-FILE-STATUS.
000900*===============================================================*
000910 DATA DIVISION.
000920*---------------------------------------------------------------*
000930 FILE SECTION.
000940*---------------------------------------------------------------*
000950 FD  ENRICHED-INDEX-FILE RECORDING MODE F.
000960     COPY IXBAR.
000970*---------------------------------------------------------------*
000980 FD  SIGNAL-FILE RECORDING MODE F.
000990     COPY SIGNAL.
001000*---------------------------------------------------------------*
001010 WORKING-STORAGE SECTION.
001020*---------------------------------------------------------------*
001030 01  WS-SWITCHES-SUBSCRIPTS-MISC.
001040     05  ENRICHED-INDEX-STATUS       PIC X(02).
001050         88  ENRICHED-INDEX-OK                VALUE '00'.
001060     05  SIGNAL-FILE-STATUS          PIC X(02).
001070         88  SIGNAL-FILE-OK                    VALUE '00'.
001080     05  ENRICHED-EOF-SW             PIC X(01) VALUE 'N'.
001090         88  ENRICHED-END-OF-FILE              VALUE 'Y'.
001100     05  CONT-PUT-STATE              PIC X(01) VALUE 'W'.
001110         88  CONT-PUT-WAITING                  VALUE 'W'.
001120         88  CONT-PUT-TRIGGERED                VALUE 'T'.
001130         88  CONT-PUT-CONFIRMED                VALUE 'C'.
001140     05  CONT-CALL-STATE             PIC X(01) VALUE 'W'.
001150         88  CONT-CALL-WAITING                 VALUE 'W'.
001160         88  CONT-CALL-TRIGGERED                VALUE 'T'.
001170         88  CONT-CALL-CONFIRMED                VALUE 'C'.
001180     05  REV-BULL-STATE              PIC X(01) VALUE 'W'.
001190         88  REV-BULL-WAITING                  VALUE 'W'.
001200         88  REV-BULL-ARMED                     VALUE 'A'.
001210         88  REV-BULL-COMPLETE                  VALUE 'C'.
001220     05  REV-BEAR-STATE              PIC X(01) VALUE 'W'.
001230         88  REV-BEAR-WAITING                  VALUE 'W'.
001240         88  REV-BEAR-ARMED                      VALUE 'A'.
001250         88  REV-BEAR-COMPLETE                   VALUE 'C'.
001260     05  REV2-CALL-STATE             PIC X(01) VALUE 'W'.
001270         88  REV2-CALL-WAITING                 VALUE 'W'.
001280         88  REV2-CALL-ARMED                     VALUE 'A'.
001290     05  REV2-PUT-STATE              PIC X(01) VALUE 'W'.
001300         88  REV2-PUT-WAITING                  VALUE 'W'.
001310         88  REV2-PUT-ARMED                      VALUE 'A'.
001320     05  DAY-TOTALS-FOUND-SW         PIC X(01) VALUE 'N'.
001330         88  DAY-TOTALS-ROW-FOUND               VALUE 'Y'.
001340     05  WS-STRATEGY-TAG             PIC X(20).
001350     05  FILLER                      PIC X(10).
001360*---------------------------------------------------------------*
001370*    DATE/TIME OF THE LAST ENRICHED BAR PROCESSED - FOR THE
001380*    NIGHTLY RUN LOG, NOT FOR ANY SIGNAL LOGIC, SO THEY STAND
001390*    ALONE RATHER THAN JOINING WS-COUNTERS BELOW.
001400*---------------------------------------------------------------*
001410 01  WS-LAST-BAR-DATE                PIC 9(08).
001420 01  WS-LAST-BAR-DATE-R REDEFINES WS-LAST-BAR-DATE.
001430     05  WS-LBD-CCYY                 PIC 9(04).
001440     05  WS-LBD-MM                   PIC 9(02).
001450     05  WS-LBD-DD                   PIC 9(02).
001460 01  WS-LAST-BAR-TIME                PIC 9(04).
001470 01  WS-LAST-BAR-TIME-R REDEFINES WS-LAST-BAR-TIME.
001480     05  WS-LBT-HH                   PIC 9(02).
001490     05  WS-LBT-MM                   PIC 9(02).
001500*---------------------------------------------------------------*
001510 01  WS-COUNTERS.
001520     05  WS-BARS-READ                PIC S9(07) COMP VALUE 0.
001530     05  WS-SIGNALS-WRITTEN          PIC S9(07) COMP VALUE 0.
001540     05  FILLER                      PIC X(10).
001550*---------------------------------------------------------------*
001560*    STANDALONE TRACKERS FOR THE U3/U4 STATE MACHINES - HOW MANY
001570*    BARS AGO A TRIGGER/ARM/COMPLETION HAPPENED, AND THE EDGE
001580*    SWITCHES THE REVERSAL FIRE TEST USES TO AVOID RAISING A
001590*    SIGNAL ON EVERY BAR OF A MULTI-BAR CROSSOVER RUN.
001600*---------------------------------------------------------------*
001610 77  WS-CONT-PUT-TRIG-IDX            PIC S9(05) COMP VALUE 0.
001620 77  WS-CONT-CALL-TRIG-IDX           PIC S9(05) COMP VALUE 0.
001630 77  WS-REV-BULL-ARM-IDX             PIC S9(05) COMP VALUE 0.
001640 77  WS-REV-BULL-COMPL-IDX           PIC S9(05) COMP VALUE 0.
001650 77  WS-REV-BEAR-ARM-IDX             PIC S9(05) COMP VALUE 0.
001660 77  WS-REV-BEAR-COMPL-IDX           PIC S9(05) COMP VALUE 0.
001670 77  WS-BULL-XOVER-NOW-SW            PIC X(01) VALUE 'N'.
001680 77  WS-BULL-XOVER-PREV-SW           PIC X(01) VALUE 'N'.
001690 77  WS-BEAR-XOVER-NOW-SW            PIC X(01) VALUE 'N'.
001700 77  WS-BEAR-XOVER-PREV-SW           PIC X(01) VALUE 'N'.
001710*---------------------------------------------------------------*
001720     COPY SIGBTBL.
001730*---------------------------------------------------------------*
001740*    DAY-TOTALS PRINT TABLE - ONE ROW PER TRADING DAY, PICKED UP
001750*    BY SEARCH IN 9700-FIND-OR-ADD-DAY-TOTAL AS DAYS ARE SEEN.
001760*---------------------------------------------------------------*
001770 01  DAY-TOTALS-TABLE-SIZE           PIC S9(05) COMP VALUE 0.
001780 01  DAY-TOTALS-TABLE.
001790     05  DTL-ENTRY OCCURS 1 TO 400 TIMES
001800                   DEPENDING ON DAY-TOTALS-TABLE-SIZE
001810                   INDEXED BY DTL-IDX.
001820         10  DTL-DATE                PIC 9(08).
001830         10  DTL-DATE-R REDEFINES DTL-DATE.
001840             15  DTL-DT-CCYY         PIC 9(04).
001850             15  DTL-DT-MM           PIC 9(02).
001860             15  DTL-DT-DD           PIC 9(02).
001870         10  DTL-CONT-CALLS          PIC S9(05) COMP.
001880         10  DTL-CONT-PUTS           PIC S9(05) COMP.
001890         10  DTL-REV-CALLS           PIC S9(05) COMP.
001900         10  DTL-REV-PUTS            PIC S9(05) COMP.
001910         10  DTL-REV2-CALLS          PIC S9(05) COMP.
001920         10  DTL-REV2-PUTS           PIC S9(05) COMP.
001930*===============================================================*
001940 PROCEDURE DIVISION.
001950*---------------------------------------------------------------*
001960 0000-MAIN-PARAGRAPH.
001970*---------------------------------------------------------------*
001980     PERFORM 1000-OPEN-FILES.
001990     PERFORM 2000-BUILD-SIGNAL-TABLE.
002000     IF SB-TABLE-SIZE NOT = ZERO
002010         PERFORM 3000-RUN-CONTINUATION
002020         PERFORM 4000-RUN-REVERSAL
002030         PERFORM 5000-RUN-REVERSAL-V2
002040         PERFORM 6000-WRITE-SIGNAL-FILE
002050         PERFORM 7000-PRINT-DAY-TOTALS.
002060     PERFORM 8000-CLOSE-FILES.
002070     DISPLAY 'SIGDRV  - BARS READ         : ' WS-BARS-READ.
002080     DISPLAY 'SIGDRV  - SIGNALS WRITTEN    : ' WS-SIGNALS-WRITTEN.
002090     DISPLAY 'SIGDRV  - LAST BAR DATE/TIME : ' WS-LAST-BAR-DATE
002100         '/' WS-LAST-BAR-TIME.
002110     GOBACK.
002120*---------------------------------------------------------------*
002130 1000-OPEN-FILES.
002140*---------------------------------------------------------------*
002150     OPEN INPUT  ENRICHED-INDEX-FILE
002160          OUTPUT SIGNAL-FILE.
002170*---------------------------------------------------------------*
002180 2000-BUILD-SIGNAL-TABLE.
002190*---------------------------------------------------------------*
002200*    LOADS THE WHOLE RUN INTO SIGNAL-BAR-WORK-TABLE BEFORE ANY
002210*    STATE MACHINE STARTS - ALL THREE MACHINES NEED TO LOOK BACK
002220*    A BAR FOR CROSSOVERS AND THE SIGNAL SHIFT-FORWARD NEEDS TO
002230*    KNOW THE NEXT BAR AND ITS DATE.
002240*---------------------------------------------------------------*
002250     MOVE ZERO TO SB-TABLE-SIZE.
002260     PERFORM 8100-READ-ENRICHED-FILE.
002270     PERFORM 2100-LOAD-ONE-BAR
002280         UNTIL ENRICHED-END-OF-FILE.
002290*---------------------------------------------------------------*
002300 2100-LOAD-ONE-BAR.
002310*---------------------------------------------------------------*
002320     ADD 1                            TO WS-BARS-READ
002330                                          SB-TABLE-SIZE.
002340     SET SB-IDX                       TO SB-TABLE-SIZE.
002350     MOVE IXB-BAR-DATE                TO SB-BAR-DATE(SB-IDX).
002360     MOVE IXB-BAR-DATE                TO WS-LAST-BAR-DATE.
002370     MOVE IXB-BAR-TIME                TO SB-BAR-TIME(SB-IDX).
002380     MOVE IXB-BAR-TIME                TO WS-LAST-BAR-TIME.
002390     MOVE IXB-CLOSE                   TO SB-CLOSE(SB-IDX).
002400     MOVE IXB-HIGH                    TO SB-HIGH(SB-IDX).
002410     MOVE IXB-LOW                     TO SB-LOW(SB-IDX).
002420     MOVE IXB-WPR-FAST                TO SB-WPR-FAST(SB-IDX).
002430     MOVE IXB-WPR-SLOW                TO SB-WPR-SLOW(SB-IDX).
002440     MOVE IXB-STOCH-K                 TO SB-STOCH-K(SB-IDX).
002450     MOVE IXB-STOCH-D                 TO SB-STOCH-D(SB-IDX).
002460     MOVE IXB-SUPERTREND-UP           TO SB-SUPERTREND-UP(SB-IDX).
002470     MOVE IXB-SUPERTREND-DN           TO SB-SUPERTREND-DN(SB-IDX).
002480     MOVE ZERO                        TO SB-CALL-FLAG(SB-IDX)
002490                                          SB-PUT-FLAG(SB-IDX).
002500     MOVE SPACES                      TO SB-CALL-COMMENT(SB-IDX)
002510                                          SB-PUT-COMMENT(SB-IDX).
002520     PERFORM 8100-READ-ENRICHED-FILE.
002530*---------------------------------------------------------------*
002540*    U3 - CONTINUATION STRATEGY.  TWO INDEPENDENT STATE MACHINES,
002550*    ONE FOR PUT SETUPS (SUPERTREND DOWN, DIRECTION +1) AND ONE
002560*    FOR CALL SETUPS (SUPERTREND UP, DIRECTION -1).  THE PUT LEG
002570*    TRIGGERS ON %R FAST CROSSING UNDER -20, WAITS UP TO 4 BARS
002580*    FOR STOCH %K TO CONFIRM CROSSING UNDER 80, THEN ONLY FIRES
002590*    IF %R SLOW IS BELOW -60 - A CONFIRM WITHOUT %R SLOW OVERSOLD
002600*    DOES NOT FIRE.  A REVERSAL OF %R FAST BACK OVER -20, OR 4
002610*    BARS WITH NO CONFIRM, ABORTS BACK TO WAITING.  THE CALL LEG
002620*    IS THE MIRROR IMAGE OFF -80/20 AND THE %R SLOW > -40 GATE.
002630*---------------------------------------------------------------*
002640 3000-RUN-CONTINUATION.
002650*---------------------------------------------------------------*
002660     SET CONT-PUT-WAITING             TO TRUE.
002670     SET CONT-CALL-WAITING            TO TRUE.
002680     PERFORM 3100-PROCESS-ONE-CONT-BAR
002690         VARYING SB-IDX FROM 2 BY 1
002700         UNTIL SB-IDX > SB-TABLE-SIZE.
002710*---------------------------------------------------------------*
002720 3100-PROCESS-ONE-CONT-BAR.
002730*---------------------------------------------------------------*
002740     PERFORM 3200-CONT-PUT-MACHINE.
002750     PERFORM 3300-CONT-CALL-MACHINE.
002760*---------------------------------------------------------------*
002770 3200-CONT-PUT-MACHINE.
002780*---------------------------------------------------------------*
002790*    ONLY VALID WHEN SUPERTREND IS DOWN (DIRECTION +1).
002800*---------------------------------------------------------------*
002810     IF SB-SUPERTREND-DN(SB-IDX) = ZERO
002820         SET CONT-PUT-WAITING          TO TRUE
002830     ELSE
002840         EVALUATE TRUE
002850             WHEN CONT-PUT-WAITING
002860                 IF SB-WPR-FAST(SB-IDX) < -20
002870                    AND SB-WPR-FAST(SB-IDX - 1) NOT < -20
002880                     SET CONT-PUT-TRIGGERED TO TRUE
002890                     SET WS-CONT-PUT-TRIG-IDX FROM SB-IDX
002900                 END-IF
002910             WHEN CONT-PUT-TRIGGERED
002920                 IF SB-IDX - WS-CONT-PUT-TRIG-IDX > 4
002930                    OR (SB-WPR-FAST(SB-IDX) > -20
002940                        AND SB-WPR-FAST(SB-IDX - 1) NOT > -20)
002950                     SET CONT-PUT-WAITING TO TRUE
002960                 ELSE
002970                     IF SB-STOCH-K(SB-IDX) < 80
002980                        AND SB-STOCH-K(SB-IDX - 1) NOT < 80
002990                         IF SB-WPR-SLOW(SB-IDX) < -60
003000                             SET CONT-PUT-CONFIRMED TO TRUE
003010                             MOVE 'CONTINUATION' TO WS-STRATEGY-TAG
003020                             PERFORM 9500-SHIFT-AND-APPLY-PUT
003030                             SET CONT-PUT-WAITING TO TRUE
003040                         END-IF
003050                     END-IF
003060                 END-IF
003070         END-EVALUATE
003080     END-IF.
003090*---------------------------------------------------------------*
003100 3300-CONT-CALL-MACHINE.
003110*---------------------------------------------------------------*
003120*    ONLY VALID WHEN SUPERTREND IS UP (DIRECTION -1).
003130*---------------------------------------------------------------*
003140     IF SB-SUPERTREND-UP(SB-IDX) = ZERO
003150         SET CONT-CALL-WAITING         TO TRUE
003160     ELSE
003170         EVALUATE TRUE
003180             WHEN CONT-CALL-WAITING
003190                 IF SB-WPR-FAST(SB-IDX) > -80
003200                    AND SB-WPR-FAST(SB-IDX - 1) NOT > -80
003210                     SET CONT-CALL-TRIGGERED TO TRUE
003220                     SET WS-CONT-CALL-TRIG-IDX FROM SB-IDX
003230                 END-IF
003240             WHEN CONT-CALL-TRIGGERED
003250                 IF SB-IDX - WS-CONT-CALL-TRIG-IDX > 4
003260                    OR (SB-WPR-FAST(SB-IDX) < -80
003270                        AND SB-WPR-FAST(SB-IDX - 1) NOT < -80)
003280                     SET CONT-CALL-WAITING TO TRUE
003290                 ELSE
003300                     IF SB-STOCH-K(SB-IDX) > 20
003310                        AND SB-STOCH-K(SB-IDX - 1) NOT > 20
003320                         IF SB-WPR-SLOW(SB-IDX) > -40
003330                             SET CONT-CALL-CONFIRMED TO TRUE
003340                             MOVE 'CONTINUATION' TO WS-STRATEGY-TAG
003350                             PERFORM 9600-SHIFT-AND-APPLY-CALL
003360                             SET CONT-CALL-WAITING TO TRUE
003370                         END-IF
003380                     END-IF
003390                 END-IF
003400         END-EVALUATE
003410     END-IF.
003420*---------------------------------------------------------------*
003430*    U4 - REVERSAL STRATEGY.  EACH %R SERIES IS TESTED AGAINST
003440*    ITS OWN FIXED LEVEL - NOT ONE SERIES AGAINST THE OTHER.  A
003450*    BULLISH SEQUENCE ARMS WHEN %R FAST CROSSES OVER -80,
003460*    COMPLETES IF %R SLOW ALSO CROSSES OVER -80 WITHIN 4 BARS
003470*    (ELSE DISARMS), THEN FIRES THE FIRST BAR OF A RUN WHERE
003480*    STOCH %K IS ABOVE BOTH %D AND 20, BOTH %R SERIES ARE STILL
003490*    ABOVE -80, AND WE ARE NO MORE THAN 2 BARS PAST COMPLETION.
003500*    BEARISH SIDE IS THE MIRROR OFF -20.
003510*---------------------------------------------------------------*
003520 4000-RUN-REVERSAL.
003530*---------------------------------------------------------------*
003540     SET REV-BULL-WAITING              TO TRUE.
003550     SET REV-BEAR-WAITING              TO TRUE.
003560     MOVE 'N' TO WS-BULL-XOVER-PREV-SW.
003570     MOVE 'N' TO WS-BEAR-XOVER-PREV-SW.
003580     PERFORM 4100-PROCESS-ONE-REV-BAR
003590         VARYING SB-IDX FROM 2 BY 1
003600         UNTIL SB-IDX > SB-TABLE-SIZE.
003610*---------------------------------------------------------------*
003620 4100-PROCESS-ONE-REV-BAR.
003630*---------------------------------------------------------------*
003640     PERFORM 4200-BULLISH-ARM-TEST.
003650     PERFORM 4300-BEARISH-ARM-TEST.
003660     PERFORM 4400-BULLISH-EDGE-TEST.
003670     PERFORM 4500-BEARISH-EDGE-TEST.
003680*---------------------------------------------------------------*
003690 4200-BULLISH-ARM-TEST.
003700*---------------------------------------------------------------*
003710*    ARM ON %R FAST CROSSOVER -80, COMPLETE IF %R SLOW FOLLOWS
003720*    WITH ITS OWN CROSSOVER -80 WITHIN 4 BARS, ELSE DISARM.
003730*---------------------------------------------------------------*
003740     EVALUATE TRUE
003750         WHEN REV-BULL-WAITING
003760             IF SB-WPR-FAST(SB-IDX) > -80
003770                AND SB-WPR-FAST(SB-IDX - 1) NOT > -80
003780                 SET REV-BULL-ARMED         TO TRUE
003790                 SET WS-REV-BULL-ARM-IDX    FROM SB-IDX
003800             END-IF
003810         WHEN REV-BULL-ARMED
003820             IF SB-WPR-SLOW(SB-IDX) > -80
003830                AND SB-WPR-SLOW(SB-IDX - 1) NOT > -80
003840                 SET REV-BULL-COMPLETE      TO TRUE
003850                 SET WS-REV-BULL-COMPL-IDX  FROM SB-IDX
003860             ELSE
003870                 IF SB-IDX - WS-REV-BULL-ARM-IDX > 4
003880                     SET REV-BULL-WAITING   TO TRUE
003890                 END-IF
003900             END-IF
003910         WHEN REV-BULL-COMPLETE
003920             IF SB-IDX > WS-REV-BULL-COMPL-IDX + 2
003930                 SET REV-BULL-WAITING       TO TRUE
003940             END-IF
003950     END-EVALUATE.
003960*---------------------------------------------------------------*
003970 4300-BEARISH-ARM-TEST.
003980*---------------------------------------------------------------*
003990*    ARM ON %R FAST CROSSUNDER -20, COMPLETE IF %R SLOW FOLLOWS
004000*    WITH ITS OWN CROSSUNDER -20 WITHIN 4 BARS, ELSE DISARM.
004010*---------------------------------------------------------------*
004020     EVALUATE TRUE
004030         WHEN REV-BEAR-WAITING
004040             IF SB-WPR-FAST(SB-IDX) < -20
004050                AND SB-WPR-FAST(SB-IDX - 1) NOT < -20
004060                 SET REV-BEAR-ARMED         TO TRUE
004070                 SET WS-REV-BEAR-ARM-IDX    FROM SB-IDX
004080             END-IF
004090         WHEN REV-BEAR-ARMED
004100             IF SB-WPR-SLOW(SB-IDX) < -20
004110                AND SB-WPR-SLOW(SB-IDX - 1) NOT < -20
004120                 SET REV-BEAR-COMPLETE      TO TRUE
004130                 SET WS-REV-BEAR-COMPL-IDX  FROM SB-IDX
004140             ELSE
004150                 IF SB-IDX - WS-REV-BEAR-ARM-IDX > 4
004160                     SET REV-BEAR-WAITING   TO TRUE
004170                 END-IF
004180             END-IF
004190         WHEN REV-BEAR-COMPLETE
004200             IF SB-IDX > WS-REV-BEAR-COMPL-IDX + 2
004210                 SET REV-BEAR-WAITING       TO TRUE
004220             END-IF
004230     END-EVALUATE.
004240*---------------------------------------------------------------*
004250 4400-BULLISH-EDGE-TEST.
004260*---------------------------------------------------------------*
004270*    FIRES THE CALL ON THE FIRST BAR OF A RUN WHERE THE SEQUENCE
004280*    IS COMPLETE, STOCH IS BULLISH AND ABOVE 20, BOTH %R SERIES
004290*    ARE STILL ABOVE -80, AND WE ARE WITHIN 2 BARS OF COMPLETION.
004300*---------------------------------------------------------------*
004310     MOVE 'N' TO WS-BULL-XOVER-NOW-SW.
004320     IF REV-BULL-COMPLETE
004330        AND SB-IDX NOT > WS-REV-BULL-COMPL-IDX + 2
004340        AND SB-STOCH-K(SB-IDX) > SB-STOCH-D(SB-IDX)
004350        AND SB-STOCH-K(SB-IDX) > 20
004360        AND SB-WPR-FAST(SB-IDX) > -80
004370        AND SB-WPR-SLOW(SB-IDX) > -80
004380         MOVE 'Y' TO WS-BULL-XOVER-NOW-SW
004390     END-IF.
004400     IF WS-BULL-XOVER-NOW-SW = 'Y'
004410        AND WS-BULL-XOVER-PREV-SW = 'N'
004420         MOVE 'REVERSAL'            TO WS-STRATEGY-TAG
004430         PERFORM 9600-SHIFT-AND-APPLY-CALL
004440     END-IF.
004450     MOVE WS-BULL-XOVER-NOW-SW      TO WS-BULL-XOVER-PREV-SW.
004460*---------------------------------------------------------------*
004470 4500-BEARISH-EDGE-TEST.
004480*---------------------------------------------------------------*
004490*    FIRES THE PUT ON THE FIRST BAR OF A RUN WHERE THE SEQUENCE
004500*    IS COMPLETE, STOCH IS BEARISH AND BELOW 80, BOTH %R SERIES
004510*    ARE STILL BELOW -20, AND WE ARE WITHIN 2 BARS OF COMPLETION.
004520*---------------------------------------------------------------*
004530     MOVE 'N' TO WS-BEAR-XOVER-NOW-SW.
004540     IF REV-BEAR-COMPLETE
004550        AND SB-IDX NOT > WS-REV-BEAR-COMPL-IDX + 2
004560        AND SB-STOCH-D(SB-IDX) > SB-STOCH-K(SB-IDX)
004570        AND SB-STOCH-K(SB-IDX) < 80
004580        AND SB-WPR-FAST(SB-IDX) < -20
004590        AND SB-WPR-SLOW(SB-IDX) < -20
004600         MOVE 'Y' TO WS-BEAR-XOVER-NOW-SW
004610     END-IF.
004620     IF WS-BEAR-XOVER-NOW-SW = 'Y'
004630        AND WS-BEAR-XOVER-PREV-SW = 'N'
004640         MOVE 'REVERSAL'            TO WS-STRATEGY-TAG
004650         PERFORM 9500-SHIFT-AND-APPLY-PUT
004660     END-IF.
004670     MOVE WS-BEAR-XOVER-NOW-SW      TO WS-BEAR-XOVER-PREV-SW.
004680*---------------------------------------------------------------*
004690*    U5 - REVERSAL-2 STRATEGY.  ARMS OFF THE SLOW %R ALONE
004700*    CROSSING OUT OF THE OVERSOLD/OVERBOUGHT ZONE, FIRES WHEN IT
004710*    THEN CROSSES THE -50 MIDLINE WHILE ARMED, AND INVALIDATES
004720*    IF IT RE-ENTERS THE ZONE FIRST.  THE PUT LEG CAN FIRE ON
004730*    THE SAME BAR IT ARMS IF THE -50 CROSS HAPPENS ON THAT BAR
004740*    TOO.  UNLIKE THE OTHER TWO MACHINES THIS ONE POSTS ITS
004750*    SIGNAL ON THE BAR THAT FIRES IT - NO NEXT-BAR SHIFT.
004760*---------------------------------------------------------------*
004770 5000-RUN-REVERSAL-V2.
004780*---------------------------------------------------------------*
004790     SET REV2-CALL-WAITING             TO TRUE.
004800     SET REV2-PUT-WAITING              TO TRUE.
004810     PERFORM 5100-PROCESS-ONE-REV2-BAR
004820         VARYING SB-IDX FROM 2 BY 1
004830         UNTIL SB-IDX > SB-TABLE-SIZE.
004840*---------------------------------------------------------------*
004850 5100-PROCESS-ONE-REV2-BAR.
004860*---------------------------------------------------------------*
004870     PERFORM 5200-REV2-CALL-TEST.
004880     PERFORM 5300-REV2-PUT-TEST.
004890*---------------------------------------------------------------*
004900 5200-REV2-CALL-TEST.
004910*---------------------------------------------------------------*
004920*    ARM WHEN %R SLOW CROSSES OVER -80.  INVALIDATE IF IT FALLS
004930*    BACK UNDER -80 BEFORE FIRING.  FIRE WHEN, STILL ARMED, IT
004940*    CROSSES OVER THE -50 MIDLINE.
004950*---------------------------------------------------------------*
004960     EVALUATE TRUE
004970         WHEN REV2-CALL-WAITING
004980             IF SB-WPR-SLOW(SB-IDX) > -80
004990                AND SB-WPR-SLOW(SB-IDX - 1) NOT > -80
005000                 SET REV2-CALL-ARMED       TO TRUE
005010             END-IF
005020         WHEN REV2-CALL-ARMED
005030             IF SB-WPR-SLOW(SB-IDX) < -80
005040                AND SB-WPR-SLOW(SB-IDX - 1) NOT < -80
005050                 SET REV2-CALL-WAITING     TO TRUE
005060             ELSE
005070                 IF SB-WPR-SLOW(SB-IDX) > -50
005080                    AND SB-WPR-SLOW(SB-IDX - 1) NOT > -50
005090                     MOVE 'REVERSAL2'      TO WS-STRATEGY-TAG
005100                     PERFORM 9670-APPLY-CALL-CURRENT-BAR
005110                     SET REV2-CALL-WAITING TO TRUE
005120                 END-IF
005130             END-IF
005140     END-EVALUATE.
005150*---------------------------------------------------------------*
005160 5300-REV2-PUT-TEST.
005170*---------------------------------------------------------------*
005180*    ARM WHEN %R SLOW CROSSES UNDER -20 - FIRE THE SAME BAR IF
005190*    IT ALSO CROSSED UNDER -50.  INVALIDATE IF IT RISES BACK
005200*    OVER -20 BEFORE FIRING.  FIRE WHEN, STILL ARMED, IT CROSSES
005210*    UNDER THE -50 MIDLINE.
005220*---------------------------------------------------------------*
005230     EVALUATE TRUE
005240         WHEN REV2-PUT-WAITING
005250             IF SB-WPR-SLOW(SB-IDX) < -20
005260                AND SB-WPR-SLOW(SB-IDX - 1) NOT < -20
005270                 SET REV2-PUT-ARMED        TO TRUE
005280                 IF SB-WPR-SLOW(SB-IDX) < -50
005290                    AND SB-WPR-SLOW(SB-IDX - 1) NOT < -50
005300                     MOVE 'REVERSAL2'      TO WS-STRATEGY-TAG
005310                     PERFORM 9680-APPLY-PUT-CURRENT-BAR
005320                     SET REV2-PUT-WAITING  TO TRUE
005330                 END-IF
005340             END-IF
005350         WHEN REV2-PUT-ARMED
005360             IF SB-WPR-SLOW(SB-IDX) > -20
005370                AND SB-WPR-SLOW(SB-IDX - 1) NOT > -20
005380                 SET REV2-PUT-WAITING      TO TRUE
005390             ELSE
005400                 IF SB-WPR-SLOW(SB-IDX) < -50
005410                    AND SB-WPR-SLOW(SB-IDX - 1) NOT < -50
005420                     MOVE 'REVERSAL2'      TO WS-STRATEGY-TAG
005430                     PERFORM 9680-APPLY-PUT-CURRENT-BAR
005440                     SET REV2-PUT-WAITING  TO TRUE
005450                 END-IF
005460             END-IF
005470     END-EVALUATE.
005480*---------------------------------------------------------------*
005490 6000-WRITE-SIGNAL-FILE.
005500*---------------------------------------------------------------*
005510     PERFORM 6100-WRITE-ONE-SIGNAL
005520         VARYING SB-IDX FROM 1 BY 1
005530         UNTIL SB-IDX > SB-TABLE-SIZE.
005540*---------------------------------------------------------------*
005550 6100-WRITE-ONE-SIGNAL.
005560*---------------------------------------------------------------*
005570     MOVE ZEROES                     TO SIG-RECORD.
005580     MOVE SB-BAR-DATE(SB-IDX)        TO SIG-BAR-DATE.
005590     MOVE SB-BAR-TIME(SB-IDX)        TO SIG-BAR-TIME.
005600     MOVE SB-CLOSE(SB-IDX)           TO SIG-CLOSE.
005610     MOVE SB-HIGH(SB-IDX)            TO SIG-HIGH.
005620     MOVE SB-LOW(SB-IDX)             TO SIG-LOW.
005630     MOVE SB-CALL-FLAG(SB-IDX)       TO SIG-CALL-FLAG.
005640     MOVE SB-PUT-FLAG(SB-IDX)        TO SIG-PUT-FLAG.
005650     MOVE SB-CALL-COMMENT(SB-IDX)    TO SIG-CALL-COMMENT.
005660     MOVE SB-PUT-COMMENT(SB-IDX)     TO SIG-PUT-COMMENT.
005670     MOVE ZERO                       TO SIG-CALL-CRP-FLAG
005680                                         SIG-PUT-CRP-FLAG.
005690     WRITE SIG-RECORD.
005700     IF SIG-CALL-SIGNALED OR SIG-PUT-SIGNALED
005710         ADD 1 TO WS-SIGNALS-WRITTEN
005720         PERFORM 9700-FIND-OR-ADD-DAY-TOTAL
005730         PERFORM 9750-ADD-TO-DAY-TOTAL.
005740*---------------------------------------------------------------*
005750*    SHARED SHIFT-TO-NEXT-BAR AND LAST-BAR-OF-DAY DISCARD LOGIC
005760*    USED BY THE CONTINUATION AND REVERSAL MACHINES.  A SIGNAL
005770*    RAISED ON THE CURRENT BAR (SB-IDX) IS POSTED AGAINST THE
005780*    NEXT BAR (SB-IDX + 1) BECAUSE THE FILL ONLY BECOMES
005790*    AVAILABLE ON THE BAR AFTER THE SETUP.  IF THIS IS THE LAST
005800*    BAR OF THE RUN, OR THE NEXT BAR BELONGS TO A DIFFERENT
005810*    TRADING DAY, THE SIGNAL IS SILENTLY DROPPED.
005820*---------------------------------------------------------------*
005830 9500-SHIFT-AND-APPLY-PUT.
005840*---------------------------------------------------------------*
005850     IF SB-IDX < SB-TABLE-SIZE
005860        AND SB-BAR-DATE(SB-IDX) = SB-BAR-DATE(SB-IDX + 1)
005870         IF SB-PUT-FLAG(SB-IDX + 1) = ZERO
005880             MOVE 1                    TO SB-PUT-FLAG(SB-IDX + 1)
005890             MOVE WS-STRATEGY-TAG      TO
005900                                 SB-PUT-COMMENT(SB-IDX + 1)
005910         ELSE
005920             PERFORM 9650-APPEND-PUT-COMMENT
005930         END-IF
005940     END-IF.
005950*---------------------------------------------------------------*
005960 9600-SHIFT-AND-APPLY-CALL.
005970*---------------------------------------------------------------*
005980     IF SB-IDX < SB-TABLE-SIZE
005990        AND SB-BAR-DATE(SB-IDX) = SB-BAR-DATE(SB-IDX + 1)
006000         IF SB-CALL-FLAG(SB-IDX + 1) = ZERO
006010             MOVE 1                    TO SB-CALL-FLAG(SB-IDX + 1)
006020             MOVE WS-STRATEGY-TAG      TO
006030                                 SB-CALL-COMMENT(SB-IDX + 1)
006040         ELSE
006050             PERFORM 9660-APPEND-CALL-COMMENT
006060         END-IF
006070     END-IF.
006080*---------------------------------------------------------------*
006090 9650-APPEND-PUT-COMMENT.
006100*---------------------------------------------------------------*
006110     STRING SB-PUT-COMMENT(SB-IDX + 1) DELIMITED BY SPACE
006120            '; '                       DELIMITED BY SIZE
006130            WS-STRATEGY-TAG            DELIMITED BY SPACE
006140            INTO SB-PUT-COMMENT(SB-IDX + 1).
006150*---------------------------------------------------------------*
006160 9660-APPEND-CALL-COMMENT.
006170*---------------------------------------------------------------*
006180     STRING SB-CALL-COMMENT(SB-IDX + 1) DELIMITED BY SPACE
006190            '; '                        DELIMITED BY SIZE
006200            WS-STRATEGY-TAG             DELIMITED BY SPACE
006210            INTO SB-CALL-COMMENT(SB-IDX + 1).
006220*---------------------------------------------------------------*
006230*    REVERSAL-2 POSTS TO THE CURRENT BAR - NO SHIFT, NO DAY-
006240*    BOUNDARY DISCARD, SINCE THE BAR IT FIRES ON IS ALREADY THE
006250*    BAR THE SIGNAL BELONGS TO.
006260*---------------------------------------------------------------*
006270 9670-APPLY-CALL-CURRENT-BAR.
006280*---------------------------------------------------------------*
006290     IF SB-CALL-FLAG(SB-IDX) = ZERO
006300         MOVE 1                    TO SB-CALL-FLAG(SB-IDX)
006310         MOVE WS-STRATEGY-TAG      TO SB-CALL-COMMENT(SB-IDX)
006320     ELSE
006330         STRING SB-CALL-COMMENT(SB-IDX) DELIMITED BY SPACE
006340                '; '                    DELIMITED BY SIZE
006350                WS-STRATEGY-TAG         DELIMITED BY SPACE
006360                INTO SB-CALL-COMMENT(SB-IDX)
006370     END-IF.
006380*---------------------------------------------------------------*
006390 9680-APPLY-PUT-CURRENT-BAR.
006400*---------------------------------------------------------------*
006410     IF SB-PUT-FLAG(SB-IDX) = ZERO
006420         MOVE 1                    TO SB-PUT-FLAG(SB-IDX)
006430         MOVE WS-STRATEGY-TAG      TO SB-PUT-COMMENT(SB-IDX)
006440     ELSE
006450         STRING SB-PUT-COMMENT(SB-IDX) DELIMITED BY SPACE
006460                '; '                   DELIMITED BY SIZE
006470                WS-STRATEGY-TAG        DELIMITED BY SPACE
006480                INTO SB-PUT-COMMENT(SB-IDX)
006490     END-IF.
006500*---------------------------------------------------------------*
006510*    FINDS THE DAY-TOTALS ROW FOR THE CURRENT SIGNAL RECORD'S
006520*    DATE, ADDING A NEW ROW IF THIS IS THE FIRST SIGNAL SEEN
006530*    FOR THAT DAY.  THE TABLE IS SMALL (ONE ROW PER TRADING DAY)
006540*    SO A SEARCH IS USED RATHER THAN A SORTED INSERT.
006550*---------------------------------------------------------------*
006560 9700-FIND-OR-ADD-DAY-TOTAL.
006570*---------------------------------------------------------------*
006580     MOVE 'N' TO DAY-TOTALS-FOUND-SW.
006590     IF DAY-TOTALS-TABLE-SIZE NOT = ZERO
006600         SET DTL-IDX TO 1
006610         SEARCH DTL-ENTRY
006620             AT END NEXT SENTENCE
006630             WHEN DTL-DATE(DTL-IDX) = SIG-BAR-DATE
006640                 MOVE 'Y' TO DAY-TOTALS-FOUND-SW
006650         END-SEARCH.
006660     IF NOT DAY-TOTALS-ROW-FOUND
006670         ADD 1 TO DAY-TOTALS-TABLE-SIZE
006680         SET DTL-IDX TO DAY-TOTALS-TABLE-SIZE
006690         MOVE SIG-BAR-DATE   TO DTL-DATE(DTL-IDX)
006700         MOVE ZERO           TO DTL-CONT-CALLS(DTL-IDX)
006710                                DTL-CONT-PUTS(DTL-IDX)
006720                                DTL-REV-CALLS(DTL-IDX)
006730                                DTL-REV-PUTS(DTL-IDX)
006740                                DTL-REV2-CALLS(DTL-IDX)
006750                                DTL-REV2-PUTS(DTL-IDX).
006760*---------------------------------------------------------------*
006770 9750-ADD-TO-DAY-TOTAL.
006780*---------------------------------------------------------------*
006790     IF SIG-CALL-SIGNALED
006800         EVALUATE TRUE
006810             WHEN SIG-CALL-COMMENT(1:12) = 'CONTINUATION'
006820                 ADD 1 TO DTL-CONT-CALLS(DTL-IDX)
006830             WHEN SIG-CALL-COMMENT(1:9) = 'REVERSAL2'
006840                 ADD 1 TO DTL-REV2-CALLS(DTL-IDX)
006850             WHEN SIG-CALL-COMMENT(1:8) = 'REVERSAL'
006860                 ADD 1 TO DTL-REV-CALLS(DTL-IDX)
006870         END-EVALUATE.
006880     IF SIG-PUT-SIGNALED
006890         EVALUATE TRUE
006900             WHEN SIG-PUT-COMMENT(1:12) = 'CONTINUATION'
006910                 ADD 1 TO DTL-CONT-PUTS(DTL-IDX)
006920             WHEN SIG-PUT-COMMENT(1:9) = 'REVERSAL2'
006930                 ADD 1 TO DTL-REV2-PUTS(DTL-IDX)
006940             WHEN SIG-PUT-COMMENT(1:8) = 'REVERSAL'
006950                 ADD 1 TO DTL-REV-PUTS(DTL-IDX)
006960         END-EVALUATE.
006970*---------------------------------------------------------------*
006980 7000-PRINT-DAY-TOTALS.
006990*---------------------------------------------------------------*
007000     DISPLAY 'SIGDRV  - SIGNAL COUNTS BY DAY AND STRATEGY'.
007010     DISPLAY '  DATE      CONT-C CONT-P  REV-C  REV-P R2-C R2-P'.
007020     IF DAY-TOTALS-TABLE-SIZE NOT = ZERO
007030         PERFORM 7100-PRINT-ONE-DAY-TOTAL
007040             VARYING DTL-IDX FROM 1 BY 1
007050             UNTIL DTL-IDX > DAY-TOTALS-TABLE-SIZE.
007060*---------------------------------------------------------------*
007070 7100-PRINT-ONE-DAY-TOTAL.
007080*---------------------------------------------------------------*
007090     DISPLAY '  ' DTL-DATE(DTL-IDX)
007100              '  ' DTL-CONT-CALLS(DTL-IDX)
007110              '  ' DTL-CONT-PUTS(DTL-IDX)
007120              '  ' DTL-REV-CALLS(DTL-IDX)
007130              '  ' DTL-REV-PUTS(DTL-IDX)
007140              '  ' DTL-REV2-CALLS(DTL-IDX)
007150              '  ' DTL-REV2-PUTS(DTL-IDX).
007160*---------------------------------------------------------------*
007170 8000-CLOSE-FILES.
007180*---------------------------------------------------------------*
007190     CLOSE ENRICHED-INDEX-FILE
007200           SIGNAL-FILE.
007210*---------------------------------------------------------------*
007220 8100-READ-ENRICHED-FILE.
007230*---------------------------------------------------------------*
007240     READ ENRICHED-INDEX-FILE
007250         AT END MOVE 'Y' TO ENRICHED-EOF-SW.
