000010*===============================================================*
000020* PROGRAM NAME:    IXBPREP
000030* ORIGINAL AUTHOR: R. OYOLA
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 04/12/87  R. OYOLA      CREATED FOR PROYECTO SCALPER - CLEANS
000090*                         THE RAW INDEX MINUTE-BAR EXTRACT.
000100* 09/21/89  R. OYOLA      TCK-0334 STRAY ROWS FROM PRIOR SESSION
000110*                         WERE SLIPPING PAST THE DATE EDIT.
000120* 08/30/91  R. OYOLA      TCK-0512 ZERO-FILL THE PIVOT/INDICATOR
000130*                         COLUMNS ON OUTPUT SO INDCALC ALWAYS
000140*                         SEES A CLEAN SLATE, EVEN ON RERUN.
000150* 11/12/98  M. SOTELO     TCK-1988 YEAR 2000 READINESS REVIEW -
000160*                         BAR-DATE AND PC-EXPECTED-DATE ALREADY
000170*                         CARRY THE FULL 4-DIGIT CENTURY, NO
000180*                         WINDOWING LOGIC REQUIRED. SIGNED OFF.
000190* 07/16/03  M. SOTELO     TCK-1889 ADDED ROWS-READ VS ROWS-KEPT
000200*                         DISPLAY FOR THE NIGHTLY RUN LOG.
000210* 04/18/07  M. SOTELO     TCK-2288 ADDED A ROWS-REJECTED TALLY
000220*                         AND DISPLAY - DESK WAS SUBTRACTING
000230*                         ROWS-KEPT FROM ROWS-READ BY HAND EVERY
000240*                         MORNING TO GET THIS NUMBER.
000250*
000260*===============================================================*
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.    IXBPREP.
000290 AUTHOR.        R. OYOLA.
000300 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.
000310 DATE-WRITTEN.  04/12/87.
000320 DATE-COMPILED.
000330 SECURITY.      NON-CONFIDENTIAL.
000340*===============================================================*
000350 ENVIRONMENT DIVISION.
000360*---------------------------------------------------------------*
000370 CONFIGURATION SECTION.
000380*---------------------------------------------------------------*
000390 SOURCE-COMPUTER. IBM-3096.
000400 OBJECT-COMPUTER. IBM-3096.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM
000430     UPSI-0 ON STATUS IS IXB-DEBUG-DISPLAYS-ON
000440            OFF STATUS IS IXB-DEBUG-DISPLAYS-OFF
000450     CLASS VALID-DIGITS IS '0' THRU '9'.
000460*---------------------------------------------------------------*
000470 INPUT-OUTPUT SECTION.
000480*---------------------------------------------------------------*
000490 FILE-CONTROL.
000500     SELECT PARM-CARD-FILE ASSIGN TO PARMCRD
000510       ORGANIZATION IS LINE SEQUENTIAL
000520       FILE STATUS  IS PARM-CARD-STATUS.
000530*
000540     SELECT RAW-INDEX-FILE ASSIGN TO RAWIXB
000550       ORGANIZATION IS LINE SEQUENTIAL
000560       FILE STATUS  IS RAW-INDEX-STATUS.
000570*
000580     SELECT SORT-WORK-FILE ASSIGN TO SRTIXB.
000590*
000600     SELECT CLEAN-INDEX-FILE ASSIGN TO CLNIXB
000610       ORGANIZATION IS LINE SEQUENTIAL
000620       FILE STATUS  IS CLEAN-INDEX-STATUS.
000630*===============================================================*
000640 DATA DIVISION.
000650*---------------------------------------------------------------*
000660 FILE SECTION.
000670*---------------------------------------------------------------*
000680 FD  PARM-CARD-FILE RECORDING MODE F.
000690 01  PARM-CARD-RECORD.
000700     05  PC-EXPECTED-DATE            PIC 9(08).
000710     05  FILLER                      PIC X(72).
000720*---------------------------------------------------------------*
000730 FD  RAW-INDEX-FILE RECORDING MODE F.
000740 01  RAW-INDEX-RECORD.
000750     05  RI-BAR-DATE                 PIC X(08).
000760     05  RI-BAR-TIME                 PIC X(04).
000770     05  RI-OPEN                     PIC X(08).
000780     05  RI-HIGH                     PIC X(08).
000790     05  RI-LOW                      PIC X(08).
000800     05  RI-CLOSE                    PIC X(08).
000810     05  FILLER                      PIC X(88).
000820*---------------------------------------------------------------*
000830 SD  SORT-WORK-FILE.
000840 01  SORT-WORK-RECORD.
000850     05  SW-BAR-DATE                 PIC 9(08).
000860     05  SW-BAR-DATE-R REDEFINES SW-BAR-DATE.
000870         10  SW-BD-CCYY              PIC 9(04).
000880         10  SW-BD-MM                PIC 9(02).
000890         10  SW-BD-DD                PIC 9(02).
000900     05  SW-BAR-TIME                 PIC 9(04).
000910     05  SW-BAR-TIME-R REDEFINES SW-BAR-TIME.
000920         10  SW-BT-HH                PIC 9(02).
000930         10  SW-BT-MM                PIC 9(02).
000940     05  SW-OPEN                     PIC S9(05)V99.
000950     05  SW-HIGH                     PIC S9(05)V99.
000960     05  SW-LOW                      PIC S9(05)V99.
000970     05  SW-CLOSE                    PIC S9(05)V99.
000980     05  FILLER                      PIC X(20).
000990*---------------------------------------------------------------*
001000 FD  CLEAN-INDEX-FILE RECORDING MODE F.
001010     COPY IXBAR.
001020*---------------------------------------------------------------*
001030 WORKING-STORAGE SECTION.
001040*---------------------------------------------------------------*
001050 01  WS-SWITCHES-SUBSCRIPTS-MISC.
001060     05  PARM-CARD-STATUS            PIC X(02).
001070         88  PARM-CARD-OK                     VALUE '00'.
001080     05  RAW-INDEX-STATUS            PIC X(02).
001090         88  RAW-INDEX-OK                     VALUE '00'.
001100     05  CLEAN-INDEX-STATUS          PIC X(02).
001110         88  CLEAN-INDEX-OK                   VALUE '00'.
001120     05  RAW-EOF-SW                  PIC X(01) VALUE 'N'.
001130         88  RAW-END-OF-FILE                   VALUE 'Y'.
001140     05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.
001150         88  SORT-END-OF-FILE                  VALUE 'Y'.
001160     05  ROW-VALID-SW                PIC X(01) VALUE 'Y'.
001170         88  ROW-IS-VALID                      VALUE 'Y'.
001180         88  ROW-IS-INVALID                    VALUE 'N'.
001190     05  FILLER                      PIC X(10).
001200*---------------------------------------------------------------*
001210 01  WS-COUNTERS.
001220     05  WS-ROWS-READ                PIC S9(07) COMP VALUE 0.
001230     05  WS-ROWS-KEPT                PIC S9(07) COMP VALUE 0.
001240     05  FILLER                      PIC X(10).
001250*---------------------------------------------------------------*
001260 01  WS-EXPECTED-DATE                PIC 9(08).
001270 01  WS-EXPECTED-DATE-R REDEFINES WS-EXPECTED-DATE.
001280     05  WS-XD-CCYY                  PIC 9(04).
001290     05  WS-XD-MM                    PIC 9(02).
001300     05  WS-XD-DD                    PIC 9(02).
001310*---------------------------------------------------------------*
001320*    ROWS-REJECTED IS DERIVABLE FROM ROWS-READ MINUS ROWS-KEPT
001330*    BUT THE NIGHTLY RUN LOG WANTS IT SPELLED OUT ON ITS OWN
001340*    LINE, SO IT IS TALLIED DIRECTLY RATHER THAN SUBTRACTED.
001350*---------------------------------------------------------------*
001360 77  WS-ROWS-REJECTED                PIC S9(07) COMP VALUE 0.
001370*===============================================================*
001380 PROCEDURE DIVISION.
001390*---------------------------------------------------------------*
001400 0000-MAIN-PARAGRAPH.
001410*---------------------------------------------------------------*
001420     PERFORM 1000-OPEN-FILES.
001430     PERFORM 1100-READ-PARM-CARD.
001440     SORT SORT-WORK-FILE
001450         ASCENDING KEY SW-BAR-DATE SW-BAR-TIME
001460         INPUT PROCEDURE IS 2000-VALIDATE-AND-CLEAN
001470         OUTPUT PROCEDURE IS 3000-WRITE-CLEAN-FILE.
001480     PERFORM 4000-CLOSE-FILES.
001490     DISPLAY 'IXBPREP - ROWS READ  : ' WS-ROWS-READ.
001500     DISPLAY 'IXBPREP - ROWS KEPT  : ' WS-ROWS-KEPT.
001510     DISPLAY 'IXBPREP - ROWS REJECTED: ' WS-ROWS-REJECTED.
001520     GOBACK.
001530*---------------------------------------------------------------*
001540 1000-OPEN-FILES.
001550*---------------------------------------------------------------*
001560     OPEN INPUT  PARM-CARD-FILE
001570                 RAW-INDEX-FILE
001580          OUTPUT CLEAN-INDEX-FILE.
001590*---------------------------------------------------------------*
001600 1100-READ-PARM-CARD.
001610*---------------------------------------------------------------*
001620     READ PARM-CARD-FILE
001630         AT END
001640             MOVE ZEROES TO WS-EXPECTED-DATE.
001650     IF PARM-CARD-OK
001660         MOVE PC-EXPECTED-DATE TO WS-EXPECTED-DATE.
001670*---------------------------------------------------------------*
001680 2000-VALIDATE-AND-CLEAN.
001690*---------------------------------------------------------------*
001700     PERFORM 8000-READ-RAW-INDEX-FILE.
001710     PERFORM 2100-EDIT-AND-RELEASE
001720         UNTIL RAW-END-OF-FILE.
001730*---------------------------------------------------------------*
001740 2100-EDIT-AND-RELEASE.
001750*---------------------------------------------------------------*
001760     ADD 1                        TO WS-ROWS-READ.
001770     PERFORM 2200-EDIT-RAW-RECORD.
001780     IF ROW-IS-VALID
001790         PERFORM 2300-BUILD-SORT-RECORD
001800         RELEASE SORT-WORK-RECORD
001810         ADD 1                    TO WS-ROWS-KEPT
001820     ELSE
001830         ADD 1                    TO WS-ROWS-REJECTED
001840     END-IF.
001850     PERFORM 8000-READ-RAW-INDEX-FILE.
001860*---------------------------------------------------------------*
001870 2200-EDIT-RAW-RECORD.
001880*---------------------------------------------------------------*
001890     SET ROW-IS-VALID TO TRUE.
001900     IF RI-BAR-DATE IS NOT NUMERIC
001910         SET ROW-IS-INVALID TO TRUE
001920     ELSE
001930         IF RI-BAR-DATE NOT = WS-EXPECTED-DATE
001940             SET ROW-IS-INVALID TO TRUE.
001950     IF ROW-IS-VALID
001960         IF RI-OPEN  = SPACE AND RI-HIGH = SPACE AND
001970            RI-LOW   = SPACE AND RI-CLOSE = SPACE
001980             SET ROW-IS-INVALID TO TRUE.
001990*---------------------------------------------------------------*
002000 2300-BUILD-SORT-RECORD.
002010*---------------------------------------------------------------*
002020     MOVE RI-BAR-DATE                TO SW-BAR-DATE.
002030     MOVE RI-BAR-TIME                TO SW-BAR-TIME.
002040     MOVE RI-OPEN                    TO SW-OPEN.
002050     MOVE RI-HIGH                    TO SW-HIGH.
002060     MOVE RI-LOW                     TO SW-LOW.
002070     MOVE RI-CLOSE                   TO SW-CLOSE.
002080*---------------------------------------------------------------*
002090 3000-WRITE-CLEAN-FILE.
002100*---------------------------------------------------------------*
002110     PERFORM 8100-RETURN-SORT-RECORD.
002120     PERFORM 3100-BUILD-AND-WRITE-CLEAN
002130         UNTIL SORT-END-OF-FILE.
002140*---------------------------------------------------------------*
002150 3100-BUILD-AND-WRITE-CLEAN.
002160*---------------------------------------------------------------*
002170     MOVE ZEROES                     TO IXB-RECORD.
002180     MOVE SW-BAR-DATE                TO IXB-BAR-DATE.
002190     MOVE SW-BAR-TIME                TO IXB-BAR-TIME.
002200     MOVE SW-OPEN                    TO IXB-OPEN.
002210     MOVE SW-HIGH                    TO IXB-HIGH.
002220     MOVE SW-LOW                     TO IXB-LOW.
002230     MOVE SW-CLOSE                   TO IXB-CLOSE.
002240     WRITE IXB-RECORD.
002250     PERFORM 8100-RETURN-SORT-RECORD.
002260*---------------------------------------------------------------*
002270 4000-CLOSE-FILES.
002280*---------------------------------------------------------------*
002290     CLOSE PARM-CARD-FILE
002300           RAW-INDEX-FILE
002310           CLEAN-INDEX-FILE.
002320*---------------------------------------------------------------*
002330 8000-READ-RAW-INDEX-FILE.
002340*---------------------------------------------------------------*
002350     READ RAW-INDEX-FILE
002360         AT END MOVE 'Y' TO RAW-EOF-SW.
002370*---------------------------------------------------------------*
002380 8100-RETURN-SORT-RECORD.
002390*---------------------------------------------------------------*
002400     RETURN SORT-WORK-FILE
002410         AT END MOVE 'Y' TO SORT-EOF-SW.
