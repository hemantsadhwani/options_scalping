000010*****************************************************************
000020*                                                               *
000030*  COPYBOOK:  PUTTBL                                            *
000040*                                                                *
000050*  DESCRIPTION: BACKTEST'S WORK TABLE OF PUT-LEG PREMIUM BARS -  *
000060*               SAME SHAPE AS CALTBL, KEPT AS A SEPARATE TABLE   *
000070*               BECAUSE CALL AND PUT TRADE AS DISTINCT CONTRACTS *
000080*               WITH THEIR OWN BAR FILE.  PT-IDX MOVES FORWARD   *
000090*               ONLY, ONCE, THROUGH THE WHOLE RUN.               *
000100*                                                                *
000110*  MAINTENENCE LOG                                              *
000120*  DATE       AUTHOR     MAINTENANCE REQUIREMENT                *
000130*  ---------  ---------  --------------------------------------- *
000140*  10/03/87   R.OYOLA    CREATED FOR PROYECTO SCALPER            *
000150*                                                                *
000160*****************************************************************
000170 01  PT-TABLE-SIZE               PIC S9(05) COMP VALUE 0.
000180 01  PUT-OPTION-WORK-TABLE.
000190     02  PT-ENTRY OCCURS 1 TO 30000 TIMES
000200                  DEPENDING ON PT-TABLE-SIZE
000210                  INDEXED BY PT-IDX.
000220         05  PT-BAR-DATE          PIC 9(08).
000230         05  PT-BAR-TIME          PIC 9(04).
000240         05  PT-BAR-DATETIME      PIC 9(12) COMP.
000250         05  PT-OPEN              PIC S9(04)V99.
000260         05  PT-HIGH              PIC S9(04)V99.
000270         05  PT-LOW               PIC S9(04)V99.
000280         05  PT-CLOSE             PIC S9(04)V99.
