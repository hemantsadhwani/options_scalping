000010*****************************************************************
000020*                                                               *
000030*  COPYBOOK:  DAYLVL                                            *
000040*                                                               *
000050*  DESCRIPTION: DAY-LEVEL RECORD (DLV) LAYOUT.  OUTPUT OF THE   *
000060*               PIVOT STEP IN INDCALC, ONE RECORD PER TRADING   *
000070*               DAY.  ALSO CARRIES THE CPR-WIDTH-PCT AND THE    *
000080*               NARROW/AVERAGE/WIDE CLASSIFICATION - AS OF      *
000085*               TCK-2288 THOSE ARE COMPUTED AND SET BY CPRCLASS *
000090*               ITSELF, NOT BY INDCALC.  SEE INDCALC'S OWN LOG  *
000095*               FOR WHY THE FIELDS STAYED ON THIS RECORD.       *
000100*                                                                *
000110*  MAINTENENCE LOG                                              *
000120*  DATE       AUTHOR     MAINTENANCE REQUIREMENT                *
000130*  ---------  ---------  --------------------------------------- *
000140*  04/12/87  R.OYOLA    CREATED FOR PROYECTO SCALPER            *
000150*  11/12/98  M.SOTELO   TCK-1889 ADDED CPR-WIDTH-PCT/CLASS      *
000160*  04/18/07  M.SOTELO   TCK-2288 CPR-WIDTH/WIDTH-PCT/CLASS ARE  *
000165*                       NOW SET BY CPRCLASS, NOT INDCALC - SEE  *
000167*                       BOTH PROGRAMS' LOGS.                    *
000170*****************************************************************
000180 01  DLV-RECORD.
000190     05  DLV-LEVEL-DATE              PIC 9(08).
000200     05  DLV-PREV-HIGH               PIC S9(05)V99.
000210     05  DLV-PREV-LOW                PIC S9(05)V99.
000220     05  DLV-PREV-CLOSE              PIC S9(05)V99.
000230     05  DLV-CP                      PIC S9(05)V99.
000240     05  DLV-LEVELS.
000250         10  DLV-BC                  PIC S9(05)V99.
000260         10  DLV-TC                  PIC S9(05)V99.
000270         10  DLV-RESIST OCCURS 3 TIMES
000280                                     PIC S9(05)V99.
000290         10  DLV-SUPP   OCCURS 3 TIMES
000300                                     PIC S9(05)V99.
000310     05  DLV-LEVELS-R REDEFINES DLV-LEVELS.
000320         10  DLV-R-BC                PIC S9(05)V99.
000330         10  DLV-R-TC                PIC S9(05)V99.
000340         10  DLV-R1                  PIC S9(05)V99.
000350         10  DLV-R2                  PIC S9(05)V99.
000360         10  DLV-R3                  PIC S9(05)V99.
000370         10  DLV-S1                  PIC S9(05)V99.
000380         10  DLV-S2                  PIC S9(05)V99.
000390         10  DLV-S3                  PIC S9(05)V99.
000400     05  DLV-CPR-WIDTH               PIC S9(05)V99.
000410     05  DLV-CPR-WIDTH-PCT           PIC S9(03)V9(04).
000420     05  DLV-CPR-CLASS               PIC X(07).
000430         88  DLV-CLASS-NARROW            VALUE 'NARROW '.
000440         88  DLV-CLASS-AVERAGE           VALUE 'AVERAGE'.
000450         88  DLV-CLASS-WIDE              VALUE 'WIDE   '.
000460     05  FILLER                      PIC X(11).
