000010*****************************************************************
000020*                                                               *
000030*  COPYBOOK:  CALTBL                                            *
000040*                                                                *
000050*  DESCRIPTION: BACKTEST'S WORK TABLE OF CALL-LEG PREMIUM BARS.  *
000060*               LOADED IN FULL AT STARTUP BECAUSE FINDING "THE   *
000070*               BAR AT OR AFTER THE SIGNAL TIME" AND THE SWING-  *
000080*               LOW STOP (5 BARS BACK) ARE BOTH SIMPLER OVER A   *
000090*               TABLE THAN RE-READING THE FILE.  CT-IDX MOVES    *
000100*               FORWARD ONLY, ONCE, THROUGH THE WHOLE RUN - IT   *
000110*               NEVER BACKS UP.                                 *
000120*                                                                *
000130*  MAINTENENCE LOG                                              *
000140*  DATE       AUTHOR     MAINTENANCE REQUIREMENT                *
000150*  ---------  ---------  --------------------------------------- *
000160*  10/03/87   R.OYOLA    CREATED FOR PROYECTO SCALPER            *
000170*                                                                *
000180*****************************************************************
000190 01  CT-TABLE-SIZE               PIC S9(05) COMP VALUE 0.
000200 01  CALL-OPTION-WORK-TABLE.
000210     02  CT-ENTRY OCCURS 1 TO 30000 TIMES
000220                  DEPENDING ON CT-TABLE-SIZE
000230                  INDEXED BY CT-IDX.
000240         05  CT-BAR-DATE          PIC 9(08).
000250         05  CT-BAR-TIME          PIC 9(04).
000260         05  CT-BAR-DATETIME      PIC 9(12) COMP.
000270         05  CT-OPEN              PIC S9(04)V99.
000280         05  CT-HIGH              PIC S9(04)V99.
000290         05  CT-LOW               PIC S9(04)V99.
000300         05  CT-CLOSE             PIC S9(04)V99.
