000010*****************************************************************
000020*                                                               *
000030*  COPYBOOK:  TRXTBL                                            *
000040*                                                                *
000050*  DESCRIPTION: TRLEXEC'S WORK TABLE OF PREMIUM BARS.  ONE LEG   *
000060*               (CALL OR PUT) PER RUN.  THE ATR(5) DOES NOT      *
000070*               TRAVEL ON THE CLEAN BAR FILE - IT IS COMPUTED    *
000080*               HERE OVER TX-TRUE-RANGE AFTER THE WHOLE TABLE IS *
000090*               LOADED, THE SAME WAY INDCALC DOES IT FOR THE     *
000100*               INDEX.                                          *
000110*                                                                *
000120*  MAINTENENCE LOG                                              *
000130*  DATE       AUTHOR     MAINTENANCE REQUIREMENT                *
000140*  ---------  ---------  --------------------------------------- *
000150*  02/09/89   R.OYOLA    CREATED FOR PROYECTO SCALPER            *
000160*                                                                *
000170*****************************************************************
000180 01  TX-TABLE-SIZE               PIC S9(05) COMP VALUE 0.
000190 01  TRAIL-OPTION-WORK-TABLE.
000200     02  TX-ENTRY OCCURS 1 TO 30000 TIMES
000210                  DEPENDING ON TX-TABLE-SIZE
000220                  INDEXED BY TX-IDX.
000230         05  TX-BAR-DATE          PIC 9(08).
000240         05  TX-BAR-TIME          PIC 9(04).
000250         05  TX-BAR-DATETIME      PIC 9(12) COMP.
000260         05  TX-OPEN              PIC S9(04)V99.
000270         05  TX-HIGH              PIC S9(04)V99.
000280         05  TX-LOW               PIC S9(04)V99.
000290         05  TX-CLOSE             PIC S9(04)V99.
000300         05  TX-TRUE-RANGE        PIC S9(04)V99.
000310         05  TX-ATR               PIC S9(04)V99.
