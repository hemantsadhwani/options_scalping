000010*****************************************************************
000020*                                                               *
000030*  COPYBOOK:  PDAYPRM                                           *
000040*                                                               *
000050*  DESCRIPTION: FIRST-DAY PARAMETER FOR INDCALC.  WHEN THE CLEAN *
000060*               IXB FILE STARTS ON THE FIRST DAY OF A MULTI-DAY  *
000070*               RUN, THERE IS NO PRIOR BAR TO PULL THE PREVIOUS  *
000080*               DAY'S HIGH/LOW/CLOSE FROM FOR THE FLOOR PIVOT.   *
000090*               THIS PARAMETER IS READ ONCE AT INDCALC STARTUP   *
000100*               AND SUPPLIES THOSE THREE VALUES, OR FAILING      *
000110*               THAT, THE PRIOR DAY'S H/L PLUS ITS ALREADY-      *
000120*               COMPUTED PIVOT (FROM WHICH CLOSE IS BACKED OUT:  *
000130*               C = 3*CP - H - L).                              *
000140*                                                                *
000150*  MAINTENENCE LOG                                              *
000160*  DATE       AUTHOR     MAINTENANCE REQUIREMENT                *
000170*  ---------  ---------  --------------------------------------- *
000180*  04/12/87  R.OYOLA    CREATED FOR PROYECTO SCALPER            *
000190*                                                                *
000200*****************************************************************
000210 01  PDP-RECORD.
000220     05  PDP-PARM-DATE               PIC 9(08).
000230     05  PDP-HAVE-CLOSE-SW           PIC X.
000240         88  PDP-CLOSE-SUPPLIED           VALUE 'Y'.
000250         88  PDP-CLOSE-NOT-SUPPLIED       VALUE 'N'.
000260     05  PDP-PREV-HIGH               PIC S9(05)V99.
000270     05  PDP-PREV-LOW                PIC S9(05)V99.
000280     05  PDP-PREV-CLOSE              PIC S9(05)V99.
000290     05  PDP-PREV-PIVOT              PIC S9(05)V99.
000300     05  FILLER                      PIC X(30).
