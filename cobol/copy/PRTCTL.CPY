000010*****************************************************************
000020*                                                               *
000030*  COPYBOOK:  PRTCTL                                            *
000040*                                                               *
000050*  DESCRIPTION: PRINT CONTROL AREA SHARED BY THE PROGRAMS THAT   *
000060*               WRITE REPORTS (TRDRPT, CPRCLASS).                *
000070*               CARRIES THE PAGE COUNTER, THE CURRENT LINE ON    *
000080*               THE PAGE AND THE SYSTEM DATE FOR HEADINGS.       *
000090*                                                                *
000100*  MAINTENENCE LOG                                              *
000110*  DATE       AUTHOR     MAINTENANCE REQUIREMENT                *
000120*  ---------  ---------  --------------------------------------- *
000130*  04/12/87  R.OYOLA    CREATED FOR PROYECTO SCALPER            *
000140*                                                                *
000150*****************************************************************
000160 01  WS-PRINT-CONTROL-AREA.
000170     05  PAGE-COUNT                  PIC S9(05) COMP VALUE 1.
000180     05  LINE-COUNT                  PIC S9(03) COMP VALUE 99.
000190     05  LINES-ON-PAGE               PIC S9(03) COMP VALUE 55.
000200     05  LINE-SPACEING               PIC S9(01) COMP VALUE 1.
000210     05  FILLER                      PIC X(09).
000220 01  WS-CURRENT-DATE-DATA.
000230     05  WS-CURRENT-DATE.
000240         10  WS-CURRENT-YEAR         PIC 9(04).
000250         10  WS-CURRENT-MONTH        PIC 9(02).
000260         10  WS-CURRENT-DAY          PIC 9(02).
000270     05  WS-CURRENT-TIME             PIC 9(08).
000280     05  FILLER                      PIC X(09).
