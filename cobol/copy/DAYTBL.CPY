000010*****************************************************************
000020*                                                               *
000030*  COPYBOOK:  DAYTBL                                            *
000040*                                                               *
000050*  DESCRIPTION: INDCALC'S DAILY ACCUMULATION TABLE.  ONE ENTRY   *
000060*               PER TRADING DAY OF THE CLEAN IXB FILE.  FILLED   *
000070*               ON THE FIRST PASS (THE DAY'S H/L/C) AND THEN     *
000080*               GIVEN ITS FLOOR PIVOTS AGAINST THE PRIOR DAY     *
000090*               (DAY-TABLE-INDEX-1).                             *
000100*                                                                *
000110*  MAINTENENCE LOG                                              *
000120*  DATE       AUTHOR     MAINTENANCE REQUIREMENT                *
000130*  ---------  ---------  --------------------------------------- *
000140*  04/12/87   R.OYOLA    CREATED FOR PROYECTO SCALPER            *
000150*                                                                *
000160*****************************************************************
000170 01  DT-TABLE-SIZE                PIC S9(03) COMP VALUE 0.
000180 01  DAY-WORK-TABLE.
000190     02  DT-ENTRY OCCURS 1 TO 250 TIMES
000200                  DEPENDING ON DT-TABLE-SIZE
000210                  INDEXED BY DT-IDX.
000220         05  DT-DATE              PIC 9(08).
000230         05  DT-HIGH              PIC S9(05)V99.
000240         05  DT-LOW               PIC S9(05)V99.
000250         05  DT-CLOSE             PIC S9(05)V99.
000260         05  DT-LEVELS.
000270             10  DT-CP            PIC S9(05)V99.
000280             10  DT-BC            PIC S9(05)V99.
000290             10  DT-TC            PIC S9(05)V99.
000300             10  DT-R OCCURS 3 TIMES
000310                                  PIC S9(05)V99.
000320             10  DT-S OCCURS 3 TIMES
000330                                  PIC S9(05)V99.
000340         05  DT-LEVELS-R REDEFINES DT-LEVELS.
000350             10  FILLER           PIC S9(05)V99.
000360             10  FILLER           PIC S9(05)V99.
000370             10  FILLER           PIC S9(05)V99.
000380             10  DT-R1            PIC S9(05)V99.
000390             10  DT-R2            PIC S9(05)V99.
000400             10  DT-R3            PIC S9(05)V99.
000410             10  DT-S1            PIC S9(05)V99.
000420             10  DT-S2            PIC S9(05)V99.
000430             10  DT-S3            PIC S9(05)V99.
