000010*****************************************************************
000020*                                                               *
000030*  COPYBOOK:  FLTBTBL                                           *
000040*                                                               *
000050*  DESCRIPTION: SIGFILT'S WORK TABLE.  A FULL RUN IS LOADED HERE,*
000060*               JOINING EACH ENRICHED IXB BAR TO ITS MATCHING    *
000070*               SIGNAL RECORD, BECAUSE THE ZONE FILTER (U7)      *
000080*               NEEDS TO LOOK BACK 5 MINUTES FOR THE TREND AND   *
000090*               THE INVALIDATION FILTER (U8) CARRIES THE MARKET  *
000100*               BIAS FORWARD FROM ONE BAR TO THE NEXT.           *
000110*               FB-TABLE-SIZE IS SET BY 2000-BUILD-BAR-TABLE     *
000120*               BEFORE THE FILTERS ARE RUN.                     *
000130*                                                                *
000140*  MAINTENENCE LOG                                              *
000150*  DATE       AUTHOR     MAINTENANCE REQUIREMENT                *
000160*  ---------  ---------  --------------------------------------- *
000170*  06/09/87   R.OYOLA    CREATED FOR PROYECTO SCALPER            *
000180*                                                                *
000190*****************************************************************
000200 01  FB-TABLE-SIZE               PIC S9(05) COMP VALUE 0.
000210 01  FILTER-BAR-WORK-TABLE.
000220     02  FB-ENTRY OCCURS 1 TO 30000 TIMES
000230                  DEPENDING ON FB-TABLE-SIZE
000240                  INDEXED BY FB-IDX.
000250         05  FB-BAR-DATE          PIC 9(08).
000260         05  FB-BAR-TIME          PIC 9(04).
000270         05  FB-CLOSE             PIC S9(05)V99.
000280         05  FB-HIGH              PIC S9(05)V99.
000290         05  FB-LOW               PIC S9(05)V99.
000300         05  FB-DAILY-PIVOT       PIC S9(05)V99.
000310         05  FB-DAILY-BC          PIC S9(05)V99.
000320         05  FB-DAILY-TC          PIC S9(05)V99.
000330         05  FB-DAILY-R1          PIC S9(05)V99.
000340         05  FB-DAILY-R2          PIC S9(05)V99.
000350         05  FB-DAILY-R3          PIC S9(05)V99.
000360         05  FB-DAILY-R4          PIC S9(05)V99.
000370         05  FB-DAILY-S1          PIC S9(05)V99.
000380         05  FB-DAILY-S2          PIC S9(05)V99.
000390         05  FB-DAILY-S3          PIC S9(05)V99.
000400         05  FB-DAILY-S4          PIC S9(05)V99.
000410         05  FB-PREV-DAY-HIGH     PIC S9(05)V99.
000420         05  FB-PREV-DAY-LOW      PIC S9(05)V99.
000430         05  FB-CALL-FLAG         PIC 9.
000440         05  FB-PUT-FLAG          PIC 9.
000450         05  FB-CALL-COMMENT      PIC X(20).
000460         05  FB-PUT-COMMENT       PIC X(20).
000470         05  FB-CALL-CRP-FLAG     PIC 9.
000480         05  FB-PUT-CRP-FLAG      PIC 9.
000490         05  FB-BIAS-SW           PIC X(01).
000500             88  FB-BIAS-NEUTRAL       VALUE 'N'.
000510             88  FB-BIAS-BULLISH       VALUE 'U'.
000520             88  FB-BIAS-BEARISH       VALUE 'D'.
000530         05  FB-BIAS-REASON       PIC X(16).
