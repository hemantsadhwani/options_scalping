000010*****************************************************************
000020*                                                               *
000030*  COPYBOOK:  OPTBAR                                            *
000040*                                                               *
000050*  DESCRIPTION: OPTION-PREMIUM MINUTE-BAR (OPB) LAYOUT.  ONE     *
000060*               OCCURRENCE PER MINUTE, ONE FILE PER LEG (CALL    *
000070*               OR PUT).  USED FOR THE CLEAN FILE (OPBPREP'S     *
000080*               OUTPUT) AND AS INPUT TO BACKTEST AND TRLEXEC.    *
000090*               THE ATR(5) THAT TRLEXEC USES DOES NOT TRAVEL ON  *
000100*               THE FILE - IT IS COMPUTED IN MEMORY OVER THAT    *
000110*               PROGRAM'S OWN BAR TABLE.                        *
000120*                                                               *
000130*  MAINTENENCE LOG                                              *
000140*  DATE       AUTHOR     MAINTENANCE REQUIREMENT                *
000150*  ---------  ---------  --------------------------------------- *
000160*  04/12/87  R.OYOLA    CREATED FOR PROYECTO SCALPER            *
000170*                                                                *
000180*****************************************************************
000190 01  OPB-RECORD.
000200     05  OPB-BAR-DATE                PIC 9(08).
000210     05  OPB-BAR-DATE-R REDEFINES OPB-BAR-DATE.
000220         10  OPB-BD-CCYY             PIC 9(04).
000230         10  OPB-BD-MM               PIC 9(02).
000240         10  OPB-BD-DD               PIC 9(02).
000250     05  OPB-BAR-TIME                PIC 9(04).
000260     05  OPB-BAR-TIME-R REDEFINES OPB-BAR-TIME.
000270         10  OPB-BT-HH               PIC 9(02).
000280         10  OPB-BT-MM               PIC 9(02).
000290     05  OPB-OPEN                    PIC S9(04)V99.
000300     05  OPB-HIGH                    PIC S9(04)V99.
000310     05  OPB-LOW                     PIC S9(04)V99.
000320     05  OPB-CLOSE                   PIC S9(04)V99.
000330     05  OPB-STOCH-K                 PIC S9(03)V9(04).
000340     05  OPB-STOCH-D                 PIC S9(03)V9(04).
000350     05  OPB-WPR-FAST                PIC S9(03)V9(04).
000360     05  OPB-WPR-SLOW                PIC S9(03)V9(04).
000370     05  FILLER                      PIC X(22).
