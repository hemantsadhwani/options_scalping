000010*****************************************************************
000020*                                                               *
000030*  COPYBOOK:  IXBAR                                             *
000040*                                                                *
000050*  DESCRIPTION: INDEX MINUTE-BAR (IXB) LAYOUT.  ONE OCCURRENCE   *
000060*               PER MINUTE OF THE TRADING SESSION.  USED BOTH    *
000070*               FOR THE "CLEAN" FILE (IXBPREP'S OUTPUT) AND FOR  *
000080*               THE "ENRICHED" FILE (INDCALC'S OUTPUT, WITH THE  *
000090*               INDICATORS AND PIVOTS ADDED).                    *
000100*                                                                *
000110*  MAINTENENCE LOG                                              *
000120*  DATE       AUTHOR     MAINTENANCE REQUIREMENT                *
000130*  ---------  ---------  --------------------------------------- *
000140*  04/12/87  R.OYOLA    CREATED FOR PROYECTO SCALPER            *
000150*  08/30/91  R.OYOLA    TCK-1042 ADDED SUPERTREND-UP/DN         *
000160*  11/12/98  M.SOTELO   TCK-1889 2-PERIOD STOCH-RSI AND WPR     *
000170*                                                                *
000180*****************************************************************
000190 01  IXB-RECORD.
000200     05  IXB-BAR-DATE                PIC 9(08).
000210     05  IXB-BAR-DATE-R REDEFINES IXB-BAR-DATE.
000220         10  IXB-BD-CCYY             PIC 9(04).
000230         10  IXB-BD-MM               PIC 9(02).
000240         10  IXB-BD-DD               PIC 9(02).
000250     05  IXB-BAR-TIME                PIC 9(04).
000260     05  IXB-BAR-TIME-R REDEFINES IXB-BAR-TIME.
000270         10  IXB-BT-HH               PIC 9(02).
000280         10  IXB-BT-MM               PIC 9(02).
000290     05  IXB-OPEN                    PIC S9(05)V99.
000300     05  IXB-HIGH                    PIC S9(05)V99.
000310     05  IXB-LOW                     PIC S9(05)V99.
000320     05  IXB-CLOSE                   PIC S9(05)V99.
000330     05  IXB-DAILY-LEVELS.
000340         10  IXB-DAILY-PIVOT         PIC S9(05)V99.
000350         10  IXB-DAILY-BC            PIC S9(05)V99.
000360         10  IXB-DAILY-TC            PIC S9(05)V99.
000370         10  IXB-DAILY-RESIST OCCURS 4 TIMES
000380                                     PIC S9(05)V99.
000390         10  IXB-DAILY-SUPP   OCCURS 4 TIMES
000400                                     PIC S9(05)V99.
000410     05  IXB-DAILY-RS REDEFINES IXB-DAILY-LEVELS.
000420         10  FILLER                  PIC X(21).
000430         10  IXB-DAILY-R1            PIC S9(05)V99.
000440         10  IXB-DAILY-R2            PIC S9(05)V99.
000450         10  IXB-DAILY-R3            PIC S9(05)V99.
000460         10  IXB-DAILY-R4            PIC S9(05)V99.
000470         10  IXB-DAILY-S1            PIC S9(05)V99.
000480         10  IXB-DAILY-S2            PIC S9(05)V99.
000490         10  IXB-DAILY-S3            PIC S9(05)V99.
000500         10  IXB-DAILY-S4            PIC S9(05)V99.
000510     05  IXB-PREV-DAY-HIGH           PIC S9(05)V99.
000520     05  IXB-PREV-DAY-LOW            PIC S9(05)V99.
000530     05  IXB-EMA                     PIC S9(05)V99.
000540     05  IXB-SUPERTREND-UP           PIC S9(05)V99.
000550     05  IXB-SUPERTREND-DN           PIC S9(05)V99.
000560     05  IXB-STOCH-K                 PIC S9(03)V9(04).
000570     05  IXB-STOCH-D                 PIC S9(03)V9(04).
000580     05  IXB-WPR-FAST                PIC S9(03)V9(04).
000590     05  IXB-WPR-SLOW                PIC S9(03)V9(04).
000600     05  FILLER                      PIC X(14).
