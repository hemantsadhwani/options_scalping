000010*****************************************************************
000020*                                                               *
000030*  COPYBOOK:  SIGNAL                                           *
000040*                                                               *
000050*  DESCRIPTION: SIGNAL RECORD (SIG) LAYOUT.  OUTPUT OF SIGDRV    *
000060*               (THE THREE STATE MACHINES - CONTINUATION,        *
000070*               REVERSAL AND REVERSAL-2), LATER UPDATED BY       *
000080*               SIGFILT WITH THE RESULT OF THE CPR ZONE FILTER.  *
000090*               ONE RECORD PER INDEX MINUTE-BAR.                 *
000100*                                                                *
000110*  MAINTENENCE LOG                                              *
000120*  DATE       AUTHOR     MAINTENANCE REQUIREMENT                *
000130*  ---------  ---------  --------------------------------------- *
000140*  04/12/87  R.OYOLA    CREATED FOR PROYECTO SCALPER            *
000150*  08/30/91  R.OYOLA    TCK-1042 ADDED CALL-CRP/PUT-CRP         *
000160*                                                                *
000170*****************************************************************
000180 01  SIG-RECORD.
000190     05  SIG-BAR-DATE                PIC 9(08).
000200     05  SIG-BAR-TIME                PIC 9(04).
000210     05  SIG-CLOSE                   PIC S9(05)V99.
000220     05  SIG-HIGH                    PIC S9(05)V99.
000230     05  SIG-LOW                     PIC S9(05)V99.
000240     05  SIG-CALL-FLAG               PIC 9.
000250         88  SIG-CALL-SIGNALED           VALUE 1.
000260         88  SIG-CALL-NOT-SIGNALED       VALUE 0.
000270     05  SIG-PUT-FLAG                PIC 9.
000280         88  SIG-PUT-SIGNALED            VALUE 1.
000290         88  SIG-PUT-NOT-SIGNALED        VALUE 0.
000300     05  SIG-CALL-COMMENT            PIC X(20).
000310     05  SIG-PUT-COMMENT             PIC X(20).
000320     05  SIG-CALL-CRP-FLAG           PIC 9.
000330         88  SIG-CALL-CRP-PASSED         VALUE 1.
000340         88  SIG-CALL-CRP-BLOCKED        VALUE 0.
000350     05  SIG-PUT-CRP-FLAG            PIC 9.
000360         88  SIG-PUT-CRP-PASSED          VALUE 1.
000370         88  SIG-PUT-CRP-BLOCKED         VALUE 0.
000380     05  FILLER                      PIC X(20).
