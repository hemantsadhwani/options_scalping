000010*****************************************************************
000020*                                                               *
000030*  COPYBOOK:  BARTBL                                            *
000040*                                                               *
000050*  DESCRIPTION: INDCALC'S WORK TABLE.  A FULL RUN (EVERY DAY OF *
000060*               THE CLEAN IXB FILE) IS LOADED HERE BEFORE THE    *
000070*               INDICATORS AND PIVOTS ARE COMPUTED, BECAUSE      *
000080*               SUPERTREND, EMA AND RSI ALL NEED THE PRIOR BAR   *
000090*               AND THE DAILY PIVOTS NEED TO KNOW THE WHOLE DAY  *
000100*               BEFORE THEY CAN BE WRITTEN TO ITS FIRST BAR.     *
000110*               BT-TABLE-SIZE IS SET BY 2000-BUILD-BAR-TABLE     *
000120*               BEFORE THE CALCULATIONS BEGIN.                  *
000130*                                                                *
000140*  MAINTENENCE LOG                                              *
000150*  DATE       AUTHOR     MAINTENANCE REQUIREMENT                *
000160*  ---------  ---------  --------------------------------------- *
000170*  04/12/87   R.OYOLA    CREATED FOR PROYECTO SCALPER            *
000180*                                                                *
000190*****************************************************************
000200 01  BT-TABLE-SIZE               PIC S9(05) COMP VALUE 0.
000210 01  BT-TABLE-INDEX               PIC S9(05) COMP VALUE 0.
000220 01  BAR-WORK-TABLE.
000230     02  BT-ENTRY OCCURS 1 TO 30000 TIMES
000240                  DEPENDING ON BT-TABLE-SIZE
000250                  INDEXED BY BT-IDX.
000260         05  BT-BAR-DATE          PIC 9(08).
000270         05  BT-BAR-TIME          PIC 9(04).
000280         05  BT-OPEN              PIC S9(05)V99.
000290         05  BT-HIGH              PIC S9(05)V99.
000300         05  BT-LOW               PIC S9(05)V99.
000310         05  BT-CLOSE             PIC S9(05)V99.
000320         05  BT-TRUE-RANGE        PIC S9(05)V99.
000330         05  BT-ATR               PIC S9(05)V99.
000340         05  BT-FUB               PIC S9(05)V99.
000350         05  BT-FLB               PIC S9(05)V99.
000360         05  BT-ST-DIR-SW         PIC X(01).
000370             88  BT-ST-DIR-UP           VALUE 'U'.
000380             88  BT-ST-DIR-DOWN         VALUE 'D'.
000390         05  BT-SUPERTREND-UP     PIC S9(05)V99.
000400         05  BT-SUPERTREND-DN     PIC S9(05)V99.
000410         05  BT-WPR-FAST          PIC S9(03)V9(04).
000420         05  BT-WPR-SLOW          PIC S9(03)V9(04).
000430         05  BT-RSI-GAIN-AVG      PIC S9(05)V9(04).
000440         05  BT-RSI-LOSS-AVG      PIC S9(05)V9(04).
000450         05  BT-RSI               PIC S9(03)V9(04).
000460         05  BT-STOCH-RSI         PIC S9(03)V9(04).
000470         05  BT-STOCH-K           PIC S9(03)V9(04).
000480         05  BT-STOCH-D           PIC S9(03)V9(04).
000490         05  BT-EMA               PIC S9(05)V99.
000500         05  BT-PREV-DAY-HIGH     PIC S9(05)V99.
000510         05  BT-PREV-DAY-LOW      PIC S9(05)V99.
000520         05  BT-DAY-TABLE-SUB     PIC S9(05) COMP.
