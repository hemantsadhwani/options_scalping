000010*****************************************************************
000020*                                                               *
000030*  COPYBOOK:  TRADE                                             *
000040*                                                               *
000050*  DESCRIPTION: TRADE RECORD (TRD) LAYOUT.  OUTPUT OF BACKTEST  *
000060*               AND OF TRLEXEC, INPUT TO TRDRPT FOR THE         *
000070*               ANALYTICS REPORT.  ONE RECORD PER CLOSED TRADE  *
000080*               (ENTRY + EXIT).                                 *
000090*                                                                *
000100*  MAINTENENCE LOG                                              *
000110*  DATE       AUTHOR     MAINTENANCE REQUIREMENT                *
000120*  ---------  ---------  --------------------------------------- *
000130*  04/12/87  R.OYOLA    CREATED FOR PROYECTO SCALPER            *
000140*  09/09/93  M.SOTELO   TCK-1610 ADDED TRAILING SL TO REASON    *
000150*  04/18/07  M.SOTELO   TCK-2288 SPLIT STOP LOSS REASON INTO    *
000160*                       INITIAL SL / TRAILING SL SO TRDRPT CAN  *
000170*                       TELL WHICH STOP ACTUALLY GOT HIT, AND   *
000180*                       ADDED PNL-PCT SO THE ANALYTICS REPORT   *
000190*                       DOES NOT HAVE TO RE-DERIVE IT.          *
000200*                                                                *
000210*****************************************************************
000220 01  TRD-RECORD.
000230     05  TRD-TRADE-DATE              PIC 9(08).
000240     05  TRD-TRADE-TYPE              PIC X(04).
000250         88  TRD-TYPE-CALL               VALUE 'CALL'.
000260         88  TRD-TYPE-PUT                VALUE 'PUT '.
000270     05  TRD-COMMENT                 PIC X(20).
000280     05  TRD-ENTRY-TIME              PIC 9(04).
000290     05  TRD-EXIT-TIME               PIC 9(04).
000300     05  TRD-ENTRY-PRICE             PIC S9(04)V99.
000310     05  TRD-EXIT-PRICE              PIC S9(04)V99.
000320     05  TRD-STOP-PRICE              PIC S9(04)V99.
000330     05  TRD-TARGET-PRICE            PIC S9(04)V99.
000340     05  TRD-PNL                     PIC S9(04)V99.
000350     05  TRD-PNL-PCT                 PIC S9(03)V99.
000360     05  TRD-EXIT-REASON             PIC X(30).
000370         88  TRD-REASON-TARGET            VALUE 'TARGET PROFIT'.
000380         88  TRD-REASON-INITIAL-SL        VALUE 'INITIAL SL'.
000390         88  TRD-REASON-STOP              VALUE 'STOP LOSS'.
000400         88  TRD-REASON-TRAIL             VALUE 'TRAILING SL'.
000410         88  TRD-REASON-STALL             VALUE 'STALL EXIT'.
000420         88  TRD-REASON-EOD                VALUE 'END OF DAY'.
000430         88  TRD-REASON-EODATA             VALUE 'END OF DATA'.
000440     05  FILLER                      PIC X(13).
