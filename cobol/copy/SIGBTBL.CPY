000010*****************************************************************
000020*                                                               *
000030*  COPYBOOK:  SIGBTBL                                           *
000040*                                                               *
000050*  DESCRIPTION: SIGDRV'S WORK TABLE.  A FULL RUN OF THE ENRICHED *
000060*               IXB FILE IS LOADED HERE BECAUSE ALL THREE STATE  *
000070*               MACHINES (CONTINUATION, REVERSAL, REVERSAL-2)    *
000080*               NEED TO SEE THE PRIOR BAR FOR THE CROSSOVERS,    *
000090*               AND THE SIGNAL APPLIES TO THE NEXT BAR, NOT THE  *
000100*               BAR THAT TRIGGERS IT.  SB-TABLE-SIZE IS SET BY   *
000110*               2000-BUILD-SIGNAL-TABLE BEFORE THE MACHINES RUN. *
000120*                                                                *
000130*  MAINTENENCE LOG                                              *
000140*  DATE       AUTHOR     MAINTENANCE REQUIREMENT                *
000150*  ---------  ---------  --------------------------------------- *
000160*  06/02/87   R.OYOLA    CREATED FOR PROYECTO SCALPER            *
000170*                                                                *
000180*****************************************************************
000190 01  SB-TABLE-SIZE               PIC S9(05) COMP VALUE 0.
000200 01  SIGNAL-BAR-WORK-TABLE.
000210     02  SB-ENTRY OCCURS 1 TO 30000 TIMES
000220                  DEPENDING ON SB-TABLE-SIZE
000230                  INDEXED BY SB-IDX.
000240         05  SB-BAR-DATE          PIC 9(08).
000250         05  SB-BAR-TIME          PIC 9(04).
000260         05  SB-CLOSE             PIC S9(05)V99.
000270         05  SB-HIGH              PIC S9(05)V99.
000280         05  SB-LOW               PIC S9(05)V99.
000290         05  SB-WPR-FAST          PIC S9(03)V9(04).
000300         05  SB-WPR-SLOW          PIC S9(03)V9(04).
000310         05  SB-STOCH-K           PIC S9(03)V9(04).
000320         05  SB-STOCH-D           PIC S9(03)V9(04).
000330         05  SB-SUPERTREND-UP     PIC S9(05)V99.
000340         05  SB-SUPERTREND-DN     PIC S9(05)V99.
000350         05  SB-CALL-FLAG         PIC 9.
000360         05  SB-PUT-FLAG          PIC 9.
000370         05  SB-CALL-COMMENT      PIC X(20).
000380         05  SB-PUT-COMMENT       PIC X(20).
