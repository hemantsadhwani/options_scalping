000010*===============================================================*
000020* PROGRAM NAME:    BACKTEST
000030* ORIGINAL AUTHOR: R. OYOLA
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 10/03/87  R. OYOLA      CREATED FOR PROYECTO SCALPER - WALKS
000090*                         THE FILTERED SIGNAL FILE AGAINST THE
000100*                         CALL AND PUT OPTION PREMIUM BARS AND
000110*                         SIMULATES ONE TRADE AT A TIME (QUEUE
000120*                         DEPTH ONE) FOR THE ANALYTICS REPORT.
000130* 02/14/89  R. OYOLA      TCK-0480 ADDED THE SWING-LOW STOP AS AN
000140*                         ALTERNATE TO THE FIXED/PERCENTAGE STOP,
000150*                         SELECTED BY UPSI-2 IN THE RUN JCL.
000160* 05/20/94  R. OYOLA      TCK-0955 EXIT REASON NOW CARRIES THE
000170*                         PARAMETERIZATION IN PARENTHESES SO THE
000180*                         ANALYTICS REPORT CAN TELL WHICH SETTING
000190*                         PRODUCED THE TRADE WITHOUT A SEPARATE
000200*                         PARM FILE.
000210* 11/12/98  M. SOTELO     TCK-1988 YEAR 2000 READINESS REVIEW -
000220*                         BAR-DATE CARRIES THE FULL 4-DIGIT
000230*                         CENTURY THROUGHOUT.  SIGNED OFF.
000240* 08/03/05  M. SOTELO     TCK-2088 COUNT AND LOG THE SECOND
000250*                         SIGNAL THAT ARRIVES WHILE ONE IS
000260*                         ALREADY QUEUED - DESK WANTED TO KNOW
000270*                         HOW OFTEN THAT WAS HAPPENING.
000280* 04/18/07  M. SOTELO     TCK-2288 SPLIT THE TRADES-WRITTEN
000290*                         COUNT INTO CALL/PUT SUBTOTALS ON THE
000300*                         END-OF-RUN DISPLAY - DESK WANTED TO
000310*                         SEE THE MIX WITHOUT PULLING THE TRADE
000320*                         FILE INTO A SPREADSHEET.
000330* 04/18/07  M. SOTELO     TCK-2288 3800-WRITE-TRADE-RECORD WAS
000340*                         LEAVING TRD-PNL-PCT UNSET - THIS RUN
000350*                         SHARES TRADE.CPY WITH TRLEXEC, WHICH
000360*                         DOES POPULATE IT, SO THE ANALYTICS
000370*                         REPORT WAS PICKING UP GARBAGE ON HALF
000380*                         THE BOOK.  NOW COMPUTED IN 3700-CLOSE-
000390*                         TRADE THE SAME WAY TRLEXEC DOES IT.
000400*
000410*===============================================================*
000420 IDENTIFICATION DIVISION.
000430 PROGRAM-ID.    BACKTEST.
000440 AUTHOR.        R. OYOLA.
000450 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.
000460 DATE-WRITTEN.  10/03/87.
000470 DATE-COMPILED.
000480 SECURITY.      NON-CONFIDENTIAL.
000490*===============================================================*
000500 ENVIRONMENT DIVISION.
000510*---------------------------------------------------------------*
000520 CONFIGURATION SECTION.
000530*---------------------------------------------------------------*
000540 SOURCE-COMPUTER. IBM-3096.
000550 OBJECT-COMPUTER. IBM-3096.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     UPSI-0 ON STATUS IS BT-DEBUG-DISPLAYS-ON
000590            OFF STATUS IS BT-DEBUG-DISPLAYS-OFF
000600     UPSI-1 ON STATUS IS BT-STRATEGY-FIXED-POINTS
000610            OFF STATUS IS BT-STRATEGY-PERCENTAGE
000620     UPSI-2 ON STATUS IS BT-STOP-LOSS-SWING-LOW
000630            OFF STATUS IS BT-STOP-LOSS-STANDARD
000640     CLASS VALID-DIGITS IS '0' THRU '9'.
000650*---------------------------------------------------------------*
000660 INPUT-OUTPUT SECTION.
000670*---------------------------------------------------------------*
000680 FILE-CONTROL.
000690     SELECT SIGNAL-FILE ASSIGN TO SIGIN
000700       ORGANIZATION IS LINE SEQUENTIAL
000710       FILE STATUS  IS SIGNAL-FILE-STATUS.
000720*
000730     SELECT CALL-OPTION-FILE ASSIGN TO OPBCALL
000740       ORGANIZATION IS LINE SEQUENTIAL
000750       FILE STATUS  IS CALL-OPTION-STATUS.
000760*
000770     SELECT PUT-OPTION-FILE ASSIGN TO OPBPUT
000780       ORGANIZATION IS LINE SEQUENTIAL
000790       FILE STATUS  IS PUT-OPTION-STATUS.
000800*
000810     SELECT TRADE-FILE ASSIGN TO TRDOUT
000820       ORGANIZATION IS LINE SEQUENTIAL
000830       FILE STATUS  IS TRADE-FILE-STATUS.
000840*===============================================================*
000850 DATA DIVISION.
000860*---------------------------------------------------------------*
000870 FILE SECTION.
000880*---------------------------------------------------------------*
000890 FD  SIGNAL-FILE RECORDING MODE F.
000900     COPY SIGNAL.
000910*---------------------------------------------------------------*
000920 FD  CALL-OPTION-FILE RECORDING MODE F.
000930 01  CALL-OPTION-RECORD.
000940     05  COB-BAR-DATE            PIC 9(08).
000950     05  COB-BAR-DATE-R REDEFINES COB-BAR-DATE.
000960         10  COB-BD-CCYY         PIC 9(04).
000970         10  COB-BD-MM           PIC 9(02).
000980         10  COB-BD-DD           PIC 9(02).
000990     05  COB-BAR-TIME            PIC 9(04).
001000     05  COB-BAR-TIME-R REDEFINES COB-BAR-TIME.
001010         10  COB-BT-HH           PIC 9(02).
001020         10  COB-BT-MM           PIC 9(02).
001030     05  COB-OPEN                PIC S9(04)V99.
001040     05  COB-HIGH                PIC S9(04)V99.
001050     05  COB-LOW                 PIC S9(04)V99.
001060     05  COB-CLOSE               PIC S9(04)V99.
001070     05  COB-STOCH-K             PIC S9(03)V9(04).
001080     05  COB-STOCH-D             PIC S9(03)V9(04).
001090     05  COB-WPR-FAST            PIC S9(03)V9(04).
001100     05  COB-WPR-SLOW            PIC S9(03)V9(04).
001110     05  FILLER                  PIC X(22).
001120*---------------------------------------------------------------*
001130 FD  PUT-OPTION-FILE RECORDING MODE F.
001140 01  PUT-OPTION-RECORD.
001150     05  POB-BAR-DATE            PIC 9(08).
001160     05  POB-BAR-DATE-R REDEFINES POB-BAR-DATE.
001170         10  POB-BD-CCYY         PIC 9(04).
001180         10  POB-BD-MM           PIC 9(02).
001190         10  POB-BD-DD           PIC 9(02).
001200     05  POB-BAR-TIME            PIC 9(04).
001210     05  POB-OPEN                PIC S9(04)V99.
001220     05  POB-HIGH                PIC S9(04)V99.
001230     05  POB-LOW                 PIC S9(04)V99.
001240     05  POB-CLOSE               PIC S9(04)V99.
001250     05  POB-STOCH-K             PIC S9(03)V9(04).
001260     05  POB-STOCH-D             PIC S9(03)V9(04).
001270     05  POB-WPR-FAST            PIC S9(03)V9(04).
001280     05  POB-WPR-SLOW            PIC S9(03)V9(04).
001290     05  FILLER                  PIC X(22).
001300*---------------------------------------------------------------*
001310 FD  TRADE-FILE RECORDING MODE F.
001320     COPY TRADE.
001330*---------------------------------------------------------------*
001340 WORKING-STORAGE SECTION.
001350*---------------------------------------------------------------*
001360 01  WS-SWITCHES-SUBSCRIPTS-MISC.
001370     05  SIGNAL-FILE-STATUS          PIC X(02).
001380         88  SIGNAL-FILE-OK                    VALUE '00'.
001390     05  CALL-OPTION-STATUS          PIC X(02).
001400         88  CALL-OPTION-OK                     VALUE '00'.
001410     05  PUT-OPTION-STATUS           PIC X(02).
001420         88  PUT-OPTION-OK                       VALUE '00'.
001430     05  TRADE-FILE-STATUS           PIC X(02).
001440         88  TRADE-FILE-OK                       VALUE '00'.
001450     05  SIGNAL-EOF-SW               PIC X(01) VALUE 'N'.
001460         88  SIGNAL-END-OF-FILE                 VALUE 'Y'.
001470     05  CALL-OPTION-EOF-SW          PIC X(01) VALUE 'N'.
001480         88  CALL-OPTION-END-OF-FILE            VALUE 'Y'.
001490     05  PUT-OPTION-EOF-SW           PIC X(01) VALUE 'N'.
001500         88  PUT-OPTION-END-OF-FILE             VALUE 'Y'.
001510     05  WS-TRADE-OPEN-SW            PIC X(01) VALUE 'N'.
001520         88  WS-TRADE-IS-OPEN                    VALUE 'Y'.
001530         88  WS-TRADE-IS-CLOSED                  VALUE 'N'.
001540     05  WS-QUEUE-PRESENT-SW         PIC X(01) VALUE 'N'.
001550         88  WS-QUEUE-PRESENT                    VALUE 'Y'.
001560         88  WS-QUEUE-ABSENT                     VALUE 'N'.
001570     05  WK-BAR-FOUND-SW             PIC X(01) VALUE 'N'.
001580         88  WK-BAR-FOUND                        VALUE 'Y'.
001590     05  FILLER                      PIC X(10).
001600*---------------------------------------------------------------*
001610 01  WS-COUNTERS.
001620     05  WS-SIGNALS-READ             PIC S9(07) COMP VALUE 0.
001630     05  WS-TRADES-WRITTEN           PIC S9(07) COMP VALUE 0.
001640     05  WS-LATE-SIGNALS-IGNORED     PIC S9(07) COMP VALUE 0.
001650     05  WS-QUEUE-OVERFLOW-IGNORED   PIC S9(07) COMP VALUE 0.
001660     05  FILLER                      PIC X(10).
001670*---------------------------------------------------------------*
001680     COPY CALTBL.
001690     COPY PUTTBL.
001700*---------------------------------------------------------------*
001710 01  WS-STRATEGY-PARMS.
001720     05  WS-TARGET-REASON-TEXT       PIC X(30) VALUE SPACES.
001730     05  WS-STOP-REASON-TEXT         PIC X(30) VALUE SPACES.
001740     05  FILLER                      PIC X(10).
001750*---------------------------------------------------------------*
001760 01  WS-TRADE-WORK-AREA.
001770     05  WS-TRD-TRADE-DATE           PIC 9(08).
001780     05  WS-TRD-TRADE-TYPE           PIC X(04).
001790     05  WS-TRD-COMMENT              PIC X(20).
001800     05  WS-ENTRY-TIME               PIC 9(04).
001810     05  WS-EXIT-TIME                PIC 9(04).
001820     05  WS-ENTRY-PRICE              PIC S9(04)V99.
001830     05  WS-EXIT-PRICE               PIC S9(04)V99.
001840     05  WS-STOP-PRICE               PIC S9(04)V99.
001850     05  WS-TARGET-PRICE             PIC S9(04)V99.
001860     05  WS-PNL                      PIC S9(04)V99.
001870     05  WS-EXIT-REASON              PIC X(30).
001880     05  FILLER                      PIC X(10).
001890*---------------------------------------------------------------*
001900 01  WS-QUEUE-WORK-AREA.
001910     05  WS-QUEUED-TYPE              PIC X(04).
001920     05  WS-QUEUED-COMMENT           PIC X(20).
001930     05  WS-QUEUED-DATE              PIC 9(08).
001940     05  WS-QUEUED-TIME              PIC 9(04).
001950     05  FILLER                      PIC X(10).
001960*---------------------------------------------------------------*
001970 01  WK-MISC-WORK.
001980     05  WK-TARGET-DATETIME          PIC 9(12) COMP.
001990     05  WK-SWING-LOW                PIC S9(04)V99.
002000     05  WK-SWING-COUNT              PIC S9(03) COMP VALUE 0.
002010     05  WK-SWING-STEP               PIC S9(03) COMP VALUE 0.
002020     05  WK-SWING-SCAN-IDX           PIC S9(05) COMP VALUE 0.
002030     05  FILLER                      PIC X(10).
002040*---------------------------------------------------------------*
002050*---------------------------------------------------------------*
002060*    CALL/PUT SPLIT OF WS-TRADES-WRITTEN - STANDALONE SINCE THEY
002070*    ARE FILLED AT WRITE TIME IN STEP 8, NOT AT LOAD TIME LIKE
002080*    THE REST OF WS-COUNTERS.
002090*---------------------------------------------------------------*
002100 77  WS-CALL-TRADES-WRITTEN      PIC S9(07) COMP VALUE 0.
002110 77  WS-PUT-TRADES-WRITTEN       PIC S9(07) COMP VALUE 0.
002120*---------------------------------------------------------------*
002130*    04/18/07 TCK-2288 - P/L PERCENT, ADDED TO TRD-RECORD SO THE
002140*    ANALYTICS REPORT CAN SHOW IT NEXT TO THE DOLLAR P/L THE SAME
002150*    AS TRLEXEC'S OUTPUT - STANDALONE SCRATCH FIELD, LIVE ONLY
002160*    LONG ENOUGH TO MOVE INTO TRD-PNL-PCT AT WRITE TIME.
002170*---------------------------------------------------------------*
002180 77  WS-PNL-PCT                  PIC S9(03)V99.
002190*---------------------------------------------------------------*
002200 01  WK-CONSTANTS.
002210     05  WK-TAKE-PROFIT-POINTS       PIC S9(04)V99 VALUE 12.00.
002220     05  WK-STOP-LOSS-POINTS         PIC S9(04)V99 VALUE 6.00.
002230     05  WK-PCT-FACTOR-TP            PIC S9(01)V9(04) VALUE 1.0700.
002240     05  WK-PCT-FACTOR-SL            PIC S9(01)V9(04) VALUE 0.9300.
002250     05  WK-SWING-FALLBACK-FACTOR    PIC S9(01)V9(04) VALUE 0.9800.
002260     05  WK-LAST-ENTRY-TIME          PIC 9(04) VALUE 1500.
002270     05  WK-EOD-EXIT-TIME            PIC 9(04) VALUE 1530.
002280*===============================================================*
002290 PROCEDURE DIVISION.
002300*---------------------------------------------------------------*
002310 0000-MAIN-PARAGRAPH.
002320*---------------------------------------------------------------*
002330     PERFORM 1000-OPEN-FILES.
002340     PERFORM 1100-SET-STRATEGY-PARMS.
002350     PERFORM 2000-BUILD-OPTION-TABLES.
002360     PERFORM 3000-WALK-SIGNALS.
002370     PERFORM 8000-CLOSE-FILES.
002380     DISPLAY 'BACKTEST - SIGNALS READ        : ' WS-SIGNALS-READ.
002390     DISPLAY 'BACKTEST - TRADES WRITTEN       : ' WS-TRADES-WRITTEN.
002400     DISPLAY 'BACKTEST - LATE SIGNALS IGNORED : ' WS-LATE-SIGNALS-IGNORED.
002410     DISPLAY 'BACKTEST - QUEUE OVERFLOW IGNORED: ' WS-QUEUE-OVERFLOW-IGNORED.
002420     DISPLAY 'BACKTEST - CALL TRADES WRITTEN  : ' WS-CALL-TRADES-WRITTEN.
002430     DISPLAY 'BACKTEST - PUT TRADES WRITTEN   : ' WS-PUT-TRADES-WRITTEN.
002440     GOBACK.
002450*---------------------------------------------------------------*
002460 1000-OPEN-FILES.
002470*---------------------------------------------------------------*
002480     OPEN INPUT  SIGNAL-FILE
002490                 CALL-OPTION-FILE
002500                 PUT-OPTION-FILE
002510          OUTPUT TRADE-FILE.
002520*---------------------------------------------------------------*
002530 1100-SET-STRATEGY-PARMS.
002540*---------------------------------------------------------------*
002550*    THE TP/SL PARAMETERIZATION IS FIXED FOR THE WHOLE RUN, SET
002560*    ONCE HERE FROM THE UPSI SWITCHES CARRIED IN THE RUN JCL -
002570*    NOT PER TRADE.
002580*---------------------------------------------------------------*
002590     IF BT-STRATEGY-FIXED-POINTS
002600         MOVE 'TARGET PROFIT (12PTS)' TO WS-TARGET-REASON-TEXT
002610         IF BT-STOP-LOSS-SWING-LOW
002620             MOVE 'STOP LOSS (SWING LOW)' TO WS-STOP-REASON-TEXT
002630         ELSE
002640             MOVE 'STOP LOSS (6PTS)' TO WS-STOP-REASON-TEXT
002650         END-IF
002660     ELSE
002670         MOVE 'TARGET PROFIT (7%)' TO WS-TARGET-REASON-TEXT
002680         IF BT-STOP-LOSS-SWING-LOW
002690             MOVE 'STOP LOSS (SWING LOW)' TO WS-STOP-REASON-TEXT
002700         ELSE
002710             MOVE 'STOP LOSS (7%)' TO WS-STOP-REASON-TEXT
002720         END-IF
002730     END-IF.
002740*---------------------------------------------------------------*
002750 2000-BUILD-OPTION-TABLES.
002760*---------------------------------------------------------------*
002770     MOVE ZERO TO CT-TABLE-SIZE PT-TABLE-SIZE.
002780     PERFORM 8200-READ-CALL-OPTION-FILE.
002790     PERFORM 2100-LOAD-ONE-CALL-BAR
002800         UNTIL CALL-OPTION-END-OF-FILE.
002810     PERFORM 8300-READ-PUT-OPTION-FILE.
002820     PERFORM 2150-LOAD-ONE-PUT-BAR
002830         UNTIL PUT-OPTION-END-OF-FILE.
002840*---------------------------------------------------------------*
002850 2100-LOAD-ONE-CALL-BAR.
002860*---------------------------------------------------------------*
002870     ADD 1 TO CT-TABLE-SIZE.
002880     SET CT-IDX TO CT-TABLE-SIZE.
002890     MOVE COB-BAR-DATE TO CT-BAR-DATE(CT-IDX).
002900     MOVE COB-BAR-TIME TO CT-BAR-TIME(CT-IDX).
002910     COMPUTE CT-BAR-DATETIME(CT-IDX) =
002920         COB-BAR-DATE * 10000 + COB-BAR-TIME.
002930     MOVE COB-OPEN  TO CT-OPEN(CT-IDX).
002940     MOVE COB-HIGH  TO CT-HIGH(CT-IDX).
002950     MOVE COB-LOW   TO CT-LOW(CT-IDX).
002960     MOVE COB-CLOSE TO CT-CLOSE(CT-IDX).
002970     PERFORM 8200-READ-CALL-OPTION-FILE.
002980*---------------------------------------------------------------*
002990 2150-LOAD-ONE-PUT-BAR.
003000*---------------------------------------------------------------*
003010     ADD 1 TO PT-TABLE-SIZE.
003020     SET PT-IDX TO PT-TABLE-SIZE.
003030     MOVE POB-BAR-DATE TO PT-BAR-DATE(PT-IDX).
003040     MOVE POB-BAR-TIME TO PT-BAR-TIME(PT-IDX).
003050     COMPUTE PT-BAR-DATETIME(PT-IDX) =
003060         POB-BAR-DATE * 10000 + POB-BAR-TIME.
003070     MOVE POB-OPEN  TO PT-OPEN(PT-IDX).
003080     MOVE POB-HIGH  TO PT-HIGH(PT-IDX).
003090     MOVE POB-LOW   TO PT-LOW(PT-IDX).
003100     MOVE POB-CLOSE TO PT-CLOSE(PT-IDX).
003110     PERFORM 8300-READ-PUT-OPTION-FILE.
003120*---------------------------------------------------------------*
003130 3000-WALK-SIGNALS.
003140*---------------------------------------------------------------*
003150     SET CT-IDX TO 1.
003160     SET PT-IDX TO 1.
003170     PERFORM 8100-READ-SIGNAL-FILE.
003180     PERFORM 3100-PROCESS-ONE-SIGNAL-BAR
003190         UNTIL SIGNAL-END-OF-FILE.
003200*---------------------------------------------------------------*
003210 3100-PROCESS-ONE-SIGNAL-BAR.
003220*---------------------------------------------------------------*
003230     ADD 1 TO WS-SIGNALS-READ.
003240     PERFORM 3150-CHECK-LATE-SIGNAL.
003250     IF WS-TRADE-IS-OPEN
003260         PERFORM 3200-TEST-OPEN-TRADE-EXIT
003270     END-IF.
003280     IF WS-TRADE-IS-OPEN
003290         PERFORM 3600-QUEUE-NEW-SIGNAL
003300     ELSE
003310         PERFORM 3300-ACTION-NEXT-SIGNAL
003320     END-IF.
003330     PERFORM 8100-READ-SIGNAL-FILE.
003340*---------------------------------------------------------------*
003350 3150-CHECK-LATE-SIGNAL.
003360*---------------------------------------------------------------*
003370*    A SIGNAL WHOSE OWN BAR IS AT OR AFTER THE LAST ENTRY TIME
003380*    NEVER GETS QUEUED OR ACTED ON - ZEROED HERE BEFORE ANY
003390*    OTHER LOGIC SEES IT.
003400*---------------------------------------------------------------*
003410     IF SIG-BAR-TIME NOT < WK-LAST-ENTRY-TIME
003420         IF SIG-CALL-FLAG = 1 OR SIG-PUT-FLAG = 1
003430             ADD 1 TO WS-LATE-SIGNALS-IGNORED
003440             MOVE 0 TO SIG-CALL-FLAG
003450             MOVE 0 TO SIG-PUT-FLAG
003460         END-IF
003470     END-IF.
003480*---------------------------------------------------------------*
003490 3200-TEST-OPEN-TRADE-EXIT.
003500*---------------------------------------------------------------*
003510     COMPUTE WK-TARGET-DATETIME =
003520         SIG-BAR-DATE * 10000 + SIG-BAR-TIME.
003530     IF WS-TRD-TRADE-TYPE = 'CALL'
003540         PERFORM 3910-POSITION-CALL-SCAN
003550         IF WK-BAR-FOUND AND
003560            CT-BAR-DATETIME(CT-IDX) = WK-TARGET-DATETIME
003570             PERFORM 3250-TEST-EXIT-AGAINST-CALL-BAR
003580         END-IF
003590     ELSE
003600         PERFORM 3920-POSITION-PUT-SCAN
003610         IF WK-BAR-FOUND AND
003620            PT-BAR-DATETIME(PT-IDX) = WK-TARGET-DATETIME
003630             PERFORM 3260-TEST-EXIT-AGAINST-PUT-BAR
003640         END-IF
003650     END-IF.
003660*---------------------------------------------------------------*
003670 3250-TEST-EXIT-AGAINST-CALL-BAR.
003680*---------------------------------------------------------------*
003690     EVALUATE TRUE
003700         WHEN CT-HIGH(CT-IDX) >= WS-TARGET-PRICE
003710             MOVE CT-BAR-TIME(CT-IDX)   TO WS-EXIT-TIME
003720             MOVE WS-TARGET-PRICE       TO WS-EXIT-PRICE
003730             MOVE WS-TARGET-REASON-TEXT TO WS-EXIT-REASON
003740             PERFORM 3700-CLOSE-TRADE
003750         WHEN CT-LOW(CT-IDX) <= WS-STOP-PRICE
003760             MOVE CT-BAR-TIME(CT-IDX)   TO WS-EXIT-TIME
003770             MOVE WS-STOP-PRICE         TO WS-EXIT-PRICE
003780             MOVE WS-STOP-REASON-TEXT   TO WS-EXIT-REASON
003790             PERFORM 3700-CLOSE-TRADE
003800         WHEN CT-BAR-TIME(CT-IDX) NOT < WK-EOD-EXIT-TIME
003810             MOVE CT-BAR-TIME(CT-IDX)   TO WS-EXIT-TIME
003820             MOVE CT-CLOSE(CT-IDX)      TO WS-EXIT-PRICE
003830             MOVE 'END OF DAY'          TO WS-EXIT-REASON
003840             PERFORM 3700-CLOSE-TRADE
003850     END-EVALUATE.
003860*---------------------------------------------------------------*
003870 3260-TEST-EXIT-AGAINST-PUT-BAR.
003880*---------------------------------------------------------------*
003890     EVALUATE TRUE
003900         WHEN PT-HIGH(PT-IDX) >= WS-TARGET-PRICE
003910             MOVE PT-BAR-TIME(PT-IDX)   TO WS-EXIT-TIME
003920             MOVE WS-TARGET-PRICE       TO WS-EXIT-PRICE
003930             MOVE WS-TARGET-REASON-TEXT TO WS-EXIT-REASON
003940             PERFORM 3700-CLOSE-TRADE
003950         WHEN PT-LOW(PT-IDX) <= WS-STOP-PRICE
003960             MOVE PT-BAR-TIME(PT-IDX)   TO WS-EXIT-TIME
003970             MOVE WS-STOP-PRICE         TO WS-EXIT-PRICE
003980             MOVE WS-STOP-REASON-TEXT   TO WS-EXIT-REASON
003990             PERFORM 3700-CLOSE-TRADE
004000         WHEN PT-BAR-TIME(PT-IDX) NOT < WK-EOD-EXIT-TIME
004010             MOVE PT-BAR-TIME(PT-IDX)   TO WS-EXIT-TIME
004020             MOVE PT-CLOSE(PT-IDX)      TO WS-EXIT-PRICE
004030             MOVE 'END OF DAY'          TO WS-EXIT-REASON
004040             PERFORM 3700-CLOSE-TRADE
004050     END-EVALUATE.
004060*---------------------------------------------------------------*
004070 3300-ACTION-NEXT-SIGNAL.
004080*---------------------------------------------------------------*
004090     IF WS-QUEUE-PRESENT
004100         PERFORM 3400-ENTER-FROM-QUEUE
004110     ELSE
004120         IF SIG-CALL-FLAG = 1
004130             PERFORM 3410-ENTER-CALL-TRADE
004140         ELSE
004150             IF SIG-PUT-FLAG = 1
004160                 PERFORM 3420-ENTER-PUT-TRADE
004170             END-IF
004180         END-IF
004190     END-IF.
004200*---------------------------------------------------------------*
004210 3400-ENTER-FROM-QUEUE.
004220*---------------------------------------------------------------*
004230     MOVE WS-QUEUED-TYPE    TO WS-TRD-TRADE-TYPE.
004240     MOVE WS-QUEUED-COMMENT TO WS-TRD-COMMENT.
004250     MOVE WS-QUEUED-DATE    TO WS-TRD-TRADE-DATE.
004260     SET WS-QUEUE-ABSENT    TO TRUE.
004270     COMPUTE WK-TARGET-DATETIME =
004280         WS-QUEUED-DATE * 10000 + WS-QUEUED-TIME.
004290     PERFORM 3500-ENTER-TRADE.
004300*---------------------------------------------------------------*
004310 3410-ENTER-CALL-TRADE.
004320*---------------------------------------------------------------*
004330     MOVE 'CALL'            TO WS-TRD-TRADE-TYPE.
004340     MOVE SIG-CALL-COMMENT  TO WS-TRD-COMMENT.
004350     MOVE SIG-BAR-DATE      TO WS-TRD-TRADE-DATE.
004360     COMPUTE WK-TARGET-DATETIME =
004370         SIG-BAR-DATE * 10000 + SIG-BAR-TIME.
004380     PERFORM 3500-ENTER-TRADE.
004390*---------------------------------------------------------------*
004400 3420-ENTER-PUT-TRADE.
004410*---------------------------------------------------------------*
004420     MOVE 'PUT '            TO WS-TRD-TRADE-TYPE.
004430     MOVE SIG-PUT-COMMENT   TO WS-TRD-COMMENT.
004440     MOVE SIG-BAR-DATE      TO WS-TRD-TRADE-DATE.
004450     COMPUTE WK-TARGET-DATETIME =
004460         SIG-BAR-DATE * 10000 + SIG-BAR-TIME.
004470     PERFORM 3500-ENTER-TRADE.
004480*---------------------------------------------------------------*
004490 3500-ENTER-TRADE.
004500*---------------------------------------------------------------*
004510     IF WS-TRD-TRADE-TYPE = 'CALL'
004520         PERFORM 3910-POSITION-CALL-SCAN
004530         IF WK-BAR-FOUND
004540             MOVE CT-OPEN(CT-IDX)     TO WS-ENTRY-PRICE
004550             MOVE CT-BAR-TIME(CT-IDX) TO WS-ENTRY-TIME
004560             SET WS-TRADE-IS-OPEN     TO TRUE
004570             PERFORM 2500-COMPUTE-TP-SL
004580         END-IF
004590     ELSE
004600         PERFORM 3920-POSITION-PUT-SCAN
004610         IF WK-BAR-FOUND
004620             MOVE PT-OPEN(PT-IDX)     TO WS-ENTRY-PRICE
004630             MOVE PT-BAR-TIME(PT-IDX) TO WS-ENTRY-TIME
004640             SET WS-TRADE-IS-OPEN     TO TRUE
004650             PERFORM 2500-COMPUTE-TP-SL
004660         END-IF
004670     END-IF.
004680*---------------------------------------------------------------*
004690 3600-QUEUE-NEW-SIGNAL.
004700*---------------------------------------------------------------*
004710     IF WS-QUEUE-ABSENT
004720         IF SIG-CALL-FLAG = 1
004730             SET WS-QUEUE-PRESENT   TO TRUE
004740             MOVE 'CALL'            TO WS-QUEUED-TYPE
004750             MOVE SIG-CALL-COMMENT  TO WS-QUEUED-COMMENT
004760             MOVE SIG-BAR-DATE      TO WS-QUEUED-DATE
004770             MOVE SIG-BAR-TIME      TO WS-QUEUED-TIME
004780         ELSE
004790             IF SIG-PUT-FLAG = 1
004800                 SET WS-QUEUE-PRESENT  TO TRUE
004810                 MOVE 'PUT '           TO WS-QUEUED-TYPE
004820                 MOVE SIG-PUT-COMMENT  TO WS-QUEUED-COMMENT
004830                 MOVE SIG-BAR-DATE     TO WS-QUEUED-DATE
004840                 MOVE SIG-BAR-TIME     TO WS-QUEUED-TIME
004850             END-IF
004860         END-IF
004870     ELSE
004880         IF SIG-CALL-FLAG = 1 OR SIG-PUT-FLAG = 1
004890             ADD 1 TO WS-QUEUE-OVERFLOW-IGNORED
004900         END-IF
004910     END-IF.
004920*---------------------------------------------------------------*
004930 3700-CLOSE-TRADE.
004940*---------------------------------------------------------------*
004950     COMPUTE WS-PNL = WS-EXIT-PRICE - WS-ENTRY-PRICE.
004960     COMPUTE WS-PNL-PCT ROUNDED =
004970         WS-PNL / WS-ENTRY-PRICE * 100.
004980     PERFORM 3800-WRITE-TRADE-RECORD.
004990     SET WS-TRADE-IS-CLOSED TO TRUE.
005000*---------------------------------------------------------------*
005010 3800-WRITE-TRADE-RECORD.
005020*---------------------------------------------------------------*
005030     MOVE WS-TRD-TRADE-DATE TO TRD-TRADE-DATE.
005040     MOVE WS-TRD-TRADE-TYPE TO TRD-TRADE-TYPE.
005050     MOVE WS-TRD-COMMENT    TO TRD-COMMENT.
005060     MOVE WS-ENTRY-TIME     TO TRD-ENTRY-TIME.
005070     MOVE WS-EXIT-TIME      TO TRD-EXIT-TIME.
005080     MOVE WS-ENTRY-PRICE    TO TRD-ENTRY-PRICE.
005090     MOVE WS-EXIT-PRICE     TO TRD-EXIT-PRICE.
005100     MOVE WS-STOP-PRICE     TO TRD-STOP-PRICE.
005110     MOVE WS-TARGET-PRICE   TO TRD-TARGET-PRICE.
005120     MOVE WS-PNL            TO TRD-PNL.
005130     MOVE WS-PNL-PCT        TO TRD-PNL-PCT.
005140     MOVE WS-EXIT-REASON    TO TRD-EXIT-REASON.
005150     WRITE TRD-RECORD.
005160     ADD 1 TO WS-TRADES-WRITTEN.
005170     IF TRD-TYPE-CALL
005180         ADD 1 TO WS-CALL-TRADES-WRITTEN
005190     ELSE
005200         ADD 1 TO WS-PUT-TRADES-WRITTEN
005210     END-IF.
005220*---------------------------------------------------------------*
005230*    U9 TP/SL COMPUTATION - FIXED FOR THE WHOLE RUN BY THE UPSI
005240*    SWITCHES IN SPECIAL-NAMES.
005250*---------------------------------------------------------------*
005260 2500-COMPUTE-TP-SL.
005270*---------------------------------------------------------------*
005280     IF BT-STRATEGY-FIXED-POINTS
005290         COMPUTE WS-TARGET-PRICE =
005300             WS-ENTRY-PRICE + WK-TAKE-PROFIT-POINTS
005310         IF BT-STOP-LOSS-SWING-LOW
005320             PERFORM 2550-COMPUTE-SWING-LOW-STOP
005330         ELSE
005340             COMPUTE WS-STOP-PRICE =
005350                 WS-ENTRY-PRICE - WK-STOP-LOSS-POINTS
005360         END-IF
005370     ELSE
005380         COMPUTE WS-TARGET-PRICE =
005390             WS-ENTRY-PRICE * WK-PCT-FACTOR-TP
005400         IF BT-STOP-LOSS-SWING-LOW
005410             PERFORM 2550-COMPUTE-SWING-LOW-STOP
005420         ELSE
005430             COMPUTE WS-STOP-PRICE =
005440                 WS-ENTRY-PRICE * WK-PCT-FACTOR-SL
005450         END-IF
005460     END-IF.
005470*---------------------------------------------------------------*
005480 2550-COMPUTE-SWING-LOW-STOP.
005490*---------------------------------------------------------------*
005500*    LOWEST LOW OF UP TO THE 5 OPTION BARS PRECEDING THE ENTRY
005510*    BAR - FALLBACK TO ENTRY TIMES 0.98 WHEN NONE PRECEDE IT.
005520*---------------------------------------------------------------*
005530     MOVE 0        TO WK-SWING-COUNT.
005540     MOVE 9999.99  TO WK-SWING-LOW.
005550     IF WS-TRD-TRADE-TYPE = 'CALL'
005560         IF CT-IDX > 1
005570             PERFORM 2560-CHECK-ONE-CALL-SWING-BAR
005580                 VARYING WK-SWING-STEP FROM 1 BY 1
005590                 UNTIL WK-SWING-STEP > 5
005600                 OR CT-IDX <= WK-SWING-STEP
005610         END-IF
005620     ELSE
005630         IF PT-IDX > 1
005640             PERFORM 2570-CHECK-ONE-PUT-SWING-BAR
005650                 VARYING WK-SWING-STEP FROM 1 BY 1
005660                 UNTIL WK-SWING-STEP > 5
005670                 OR PT-IDX <= WK-SWING-STEP
005680         END-IF
005690     END-IF.
005700     IF WK-SWING-COUNT = 0
005710         COMPUTE WS-STOP-PRICE =
005720             WS-ENTRY-PRICE * WK-SWING-FALLBACK-FACTOR
005730     ELSE
005740         MOVE WK-SWING-LOW TO WS-STOP-PRICE
005750     END-IF.
005760*---------------------------------------------------------------*
005770 2560-CHECK-ONE-CALL-SWING-BAR.
005780*---------------------------------------------------------------*
005790     COMPUTE WK-SWING-SCAN-IDX = CT-IDX - WK-SWING-STEP.
005800     IF CT-LOW(WK-SWING-SCAN-IDX) < WK-SWING-LOW
005810         MOVE CT-LOW(WK-SWING-SCAN-IDX) TO WK-SWING-LOW
005820     END-IF.
005830     ADD 1 TO WK-SWING-COUNT.
005840*---------------------------------------------------------------*
005850 2570-CHECK-ONE-PUT-SWING-BAR.
005860*---------------------------------------------------------------*
005870     COMPUTE WK-SWING-SCAN-IDX = PT-IDX - WK-SWING-STEP.
005880     IF PT-LOW(WK-SWING-SCAN-IDX) < WK-SWING-LOW
005890         MOVE PT-LOW(WK-SWING-SCAN-IDX) TO WK-SWING-LOW
005900     END-IF.
005910     ADD 1 TO WK-SWING-COUNT.
005920*---------------------------------------------------------------*
005930*    FORWARD-ONLY SCAN TO THE FIRST OPTION BAR AT OR AFTER
005940*    WK-TARGET-DATETIME.  CT-IDX/PT-IDX NEVER STEP BACKWARD
005950*    SINCE SIGNALS ARE WALKED IN ASCENDING TIME ORDER.
005960*---------------------------------------------------------------*
005970 3910-POSITION-CALL-SCAN.
005980*---------------------------------------------------------------*
005990     MOVE 'N' TO WK-BAR-FOUND-SW.
006000     PERFORM 3915-ADVANCE-CALL-SCAN
006010         UNTIL CT-IDX > CT-TABLE-SIZE
006020         OR CT-BAR-DATETIME(CT-IDX) NOT < WK-TARGET-DATETIME.
006030     IF CT-IDX <= CT-TABLE-SIZE
006040         SET WK-BAR-FOUND TO TRUE
006050     END-IF.
006060*---------------------------------------------------------------*
006070 3915-ADVANCE-CALL-SCAN.
006080*---------------------------------------------------------------*
006090     SET CT-IDX UP BY 1.
006100*---------------------------------------------------------------*
006110 3920-POSITION-PUT-SCAN.
006120*---------------------------------------------------------------*
006130     MOVE 'N' TO WK-BAR-FOUND-SW.
006140     PERFORM 3925-ADVANCE-PUT-SCAN
006150         UNTIL PT-IDX > PT-TABLE-SIZE
006160         OR PT-BAR-DATETIME(PT-IDX) NOT < WK-TARGET-DATETIME.
006170     IF PT-IDX <= PT-TABLE-SIZE
006180         SET WK-BAR-FOUND TO TRUE
006190     END-IF.
006200*---------------------------------------------------------------*
006210 3925-ADVANCE-PUT-SCAN.
006220*---------------------------------------------------------------*
006230     SET PT-IDX UP BY 1.
006240*---------------------------------------------------------------*
006250 8000-CLOSE-FILES.
006260*---------------------------------------------------------------*
006270     CLOSE SIGNAL-FILE
006280           CALL-OPTION-FILE
006290           PUT-OPTION-FILE
006300           TRADE-FILE.
006310*---------------------------------------------------------------*
006320 8100-READ-SIGNAL-FILE.
006330*---------------------------------------------------------------*
006340     READ SIGNAL-FILE
006350         AT END MOVE 'Y' TO SIGNAL-EOF-SW.
006360*---------------------------------------------------------------*
006370 8200-READ-CALL-OPTION-FILE.
006380*---------------------------------------------------------------*
006390     READ CALL-OPTION-FILE
006400         AT END MOVE 'Y' TO CALL-OPTION-EOF-SW.
006410*---------------------------------------------------------------*
006420 8300-READ-PUT-OPTION-FILE.
006430*---------------------------------------------------------------*
006440     READ PUT-OPTION-FILE
006450         AT END MOVE 'Y' TO PUT-OPTION-EOF-SW.
