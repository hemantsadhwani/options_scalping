000010*===============================================================*
000020* PROGRAM NAME:    INDCALC
000030* ORIGINAL AUTHOR: R. OYOLA
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 05/04/87  R. OYOLA      CREATED FOR PROYECTO SCALPER - LOADS A
000090*                         FULL DAY (OR MULTI-DAY) RUN OF CLEAN
000100*                         INDEX BARS INTO A WORKING TABLE AND
000110*                         COMPUTES ATR/SUPERTREND/WPR/RSI/STOCH
000120*                         RSI/EMA PLUS THE DAILY FLOOR PIVOTS.
000130* 09/14/89  R. OYOLA      TCK-0398 SUPERTREND FINAL-BAND LOGIC
000140*                         WAS NOT HOLDING THE PRIOR BAND WHEN
000150*                         THE FLIP TEST FAILED - CORRECTED THE
000160*                         IF/ELSE NESTING IN 2200-CALC-SUPERTREND.
000170* 08/30/91  R. OYOLA      TCK-1042 ADDED STOCHASTIC RSI (14,14,
000180*                         3,3) AND WIRED IT TO THE BAR TABLE AND
000190*                         THE ENRICHED OUTPUT RECORD.
000200* 03/11/93  M. SOTELO     TCK-1310 EXTERNALIZED THE FIRST-DAY
000210*                         PREVIOUS-SESSION H/L/C ONTO A SEPARATE
000220*                         PARAMETER FILE (PDAYPRM) RATHER THAN
000230*                         HARD-CODING IT IN THE JCL OVERRIDE
000240*                         CARDS - TOO MANY OPERATOR MISTAKES.
000250* 11/12/98  M. SOTELO     TCK-1988 YEAR 2000 READINESS REVIEW -
000260*                         BAR-DATE AND DT-DATE ALREADY CARRY THE
000270*                         FULL 4-DIGIT CENTURY, NO WINDOWING
000280*                         LOGIC REQUIRED. SIGNED OFF.
000290* 07/22/03  M. SOTELO     TCK-1901 ADDED THE R4/S4 EXTENDED
000300*                         PIVOT LEVELS REQUESTED BY THE DESK FOR
000310*                         THE WIDE-RANGE DAY ZONE TESTS DOWN IN
000320*                         SIGFILT.
000330* 04/18/07  M. SOTELO     TCK-2288 CPR-WIDTH/WIDTH-PCT AND THE
000340*                         NARROW/AVERAGE/WIDE CLASSIFICATION NO
000350*                         LONGER GET COMPUTED HERE - CPRCLASS NOW
000360*                         DERIVES THEM ITSELF OFF DLV-R-TC/DLV-
000370*                         R-BC/DLV-CP.  INDCALC WAS COMPUTING A
000380*                         NUMBER NOBODY DOWNSTREAM OF CPRCLASS
000390*                         EVER READ OFF THIS FILE, AND AUDIT
000400*                         WANTED THE CLASSIFICATION RULE OWNED BY
000410*                         THE ONE PROGRAM THAT REPORTS ON IT.
000420*
000430*===============================================================*
000440 IDENTIFICATION DIVISION.
000450 PROGRAM-ID.    INDCALC.
000460 AUTHOR.        R. OYOLA.
000470 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.
000480 DATE-WRITTEN.  05/04/87.
000490 DATE-COMPILED.
000500 SECURITY.      NON-CONFIDENTIAL.
000510*===============================================================*
000520 ENVIRONMENT DIVISION.
000530*---------------------------------------------------------------*
000540 CONFIGURATION SECTION.
000550*---------------------------------------------------------------*
000560 SOURCE-COMPUTER. IBM-3096.
000570 OBJECT-COMPUTER. IBM-3096.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM
000600     UPSI-0 ON STATUS IS IC-DEBUG-DISPLAYS-ON
000610            OFF STATUS IS IC-DEBUG-DISPLAYS-OFF
000620     CLASS VALID-DIGITS IS '0' THRU '9'.
000630*---------------------------------------------------------------*
000640 INPUT-OUTPUT SECTION.
000650*---------------------------------------------------------------*
000660 FILE-CONTROL.
000670     SELECT CLEAN-INDEX-FILE ASSIGN TO CLNIXB
000680       ORGANIZATION IS LINE SEQUENTIAL
000690       FILE STATUS  IS CLEAN-INDEX-STATUS.
000700*
000710     SELECT PREV-DAY-PARM-FILE ASSIGN TO PDAYPRM
000720       ORGANIZATION IS LINE SEQUENTIAL
000730       FILE STATUS  IS PREV-DAY-PARM-STATUS.
000740*
000750     SELECT ENRICHED-INDEX-FILE ASSIGN TO ENRIXB
000760       ORGANIZATION IS LINE SEQUENTIAL
000770       FILE STATUS  IS ENRICHED-INDEX-STATUS.
000780*
000790     SELECT DAY-LEVELS-FILE ASSIGN TO DAYLVL
000800       ORGANIZATION IS LINE SEQUENTIAL
000810       FILE STATUS  IS DAY-LEVELS-STATUS.
000820*===============================================================*
000830 DATA DIVISION.
000840*---------------------------------------------------------------*
000850 FILE SECTION.
000860*---------------------------------------------------------------*
000870 FD  CLEAN-INDEX-FILE RECORDING MODE F.
000880 01  CLEAN-INDEX-RECORD.
000890     05  CI-BAR-DATE                 PIC 9(08).
000900     05  CI-BAR-DATE-R REDEFINES CI-BAR-DATE.
000910         10  CI-BD-CCYY              PIC 9(04).
000920         10  CI-BD-MM                PIC 9(02).
000930         10  CI-BD-DD                PIC 9(02).
000940     05  CI-BAR-TIME                 PIC 9(04).
000950     05  CI-OPEN                     PIC S9(05)V99.
000960     05  CI-HIGH                     PIC S9(05)V99.
000970     05  CI-LOW                      PIC S9(05)V99.
000980     05  CI-CLOSE                    PIC S9(05)V99.
000990     05  FILLER                      PIC X(83).
001000*---------------------------------------------------------------*
001010 FD  PREV-DAY-PARM-FILE RECORDING MODE F.
001020     COPY PDAYPRM.
001030*---------------------------------------------------------------*
001040 FD  ENRICHED-INDEX-FILE RECORDING MODE F.
001050     COPY IXBAR.
001060*---------------------------------------------------------------*
001070 FD  DAY-LEVELS-FILE RECORDING MODE F.
001080     COPY DAYLVL.
001090*---------------------------------------------------------------*
001100 WORKING-STORAGE SECTION.
001110*---------------------------------------------------------------*
001120 01  WS-SWITCHES-SUBSCRIPTS-MISC.
001130     05  CLEAN-INDEX-STATUS          PIC X(02).
001140         88  CLEAN-INDEX-OK                    VALUE '00'.
001150     05  PREV-DAY-PARM-STATUS        PIC X(02).
001160         88  PREV-DAY-PARM-OK                  VALUE '00'.
001170     05  ENRICHED-INDEX-STATUS       PIC X(02).
001180         88  ENRICHED-INDEX-OK                 VALUE '00'.
001190     05  DAY-LEVELS-STATUS           PIC X(02).
001200         88  DAY-LEVELS-OK                      VALUE '00'.
001210     05  CLEAN-EOF-SW                PIC X(01) VALUE 'N'.
001220         88  CLEAN-END-OF-FILE                  VALUE 'Y'.
001230     05  FILLER                      PIC X(10).
001240*---------------------------------------------------------------*
001250 01  WS-COUNTERS.
001260     05  WS-BARS-LOADED              PIC S9(07) COMP VALUE 0.
001270     05  WS-DAYS-BUILT                PIC S9(05) COMP VALUE 0.
001280     05  FILLER                      PIC X(10).
001290*---------------------------------------------------------------*
001300*    COPYBOOK-DRIVEN WORKING TABLES - SEE BARTBL AND DAYTBL FOR *
001310*    A DISCUSSION OF WHY THE WHOLE RUN IS LOADED BEFORE ANY     *
001320*    INDICATOR OR PIVOT ARITHMETIC IS ATTEMPTED.                *
001330*---------------------------------------------------------------*
001340     COPY BARTBL.
001350*---------------------------------------------------------------*
001360     COPY DAYTBL.
001370*---------------------------------------------------------------*
001380 01  WS-PREV-DAY-PARM-SAVE.
001390     05  WS-PDP-SEEN-SW              PIC X(01) VALUE 'N'.
001400         88  WS-PDP-WAS-SUPPLIED           VALUE 'Y'.
001410     05  WS-PDP-HAVE-CLOSE-SW        PIC X(01).
001420         88  WS-PDP-CLOSE-SUPPLIED         VALUE 'Y'.
001430     05  WS-PDP-PREV-HIGH            PIC S9(05)V99.
001440     05  WS-PDP-PREV-LOW             PIC S9(05)V99.
001450     05  WS-PDP-PREV-CLOSE           PIC S9(05)V99.
001460     05  WS-PDP-PREV-PIVOT           PIC S9(05)V99.
001470     05  WS-PDP-PREV-PIVOT-R REDEFINES WS-PDP-PREV-PIVOT.
001480         10  WS-PDP-PP-WHOLE         PIC S9(05).
001490         10  WS-PDP-PP-DEC           PIC 9(02).
001500     05  FILLER                      PIC X(10).
001510*---------------------------------------------------------------*
001520*    ATR / SUPERTREND WORK AREA                                *
001530*---------------------------------------------------------------*
001540 01  WS-ATR-WORK.
001550     05  WS-ATR-PERIOD                PIC S9(03) COMP VALUE 10.
001560     05  WS-ATR-MULT                  PIC S9(01)V9(01) VALUE 3.0.
001570     05  WS-TR-SUM                    PIC S9(07)V99.
001580     05  WS-BASIC-UB                  PIC S9(05)V99.
001590     05  WS-BASIC-LB                  PIC S9(05)V99.
001600     05  FILLER                       PIC X(10).
001610*---------------------------------------------------------------*
001620*    WILLIAMS %R WORK AREA - MANUAL HIGH/LOW SCANS, NO         *
001630*    INTRINSIC FUNCTIONS ARE USED FOR THIS.                    *
001640*---------------------------------------------------------------*
001650 01  WS-WPR-WORK.
001660     05  WS-WPR-FAST-PERIOD           PIC S9(03) COMP VALUE 9.
001670     05  WS-WPR-SLOW-PERIOD           PIC S9(03) COMP VALUE 28.
001680     05  WS-WPR-HH                    PIC S9(05)V99.
001690     05  WS-WPR-LL                    PIC S9(05)V99.
001700     05  WS-WPR-SCAN-SUB              PIC S9(05) COMP.
001710     05  WS-WPR-SCAN-START            PIC S9(05) COMP.
001720     05  FILLER                       PIC X(10).
001730*---------------------------------------------------------------*
001740*    WILDER RSI WORK AREA                                      *
001750*---------------------------------------------------------------*
001760 01  WS-RSI-WORK.
001770     05  WS-RSI-PERIOD                PIC S9(03) COMP VALUE 14.
001780     05  WS-RSI-DELTA                 PIC S9(05)V9(04).
001790     05  WS-RSI-DELTA-R REDEFINES WS-RSI-DELTA.
001800         10  WS-RSI-DELTA-WHOLE       PIC S9(05).
001810         10  WS-RSI-DELTA-FRAC        PIC 9(04).
001820     05  WS-RSI-GAIN-SUM              PIC S9(07)V9(04).
001830     05  WS-RSI-LOSS-SUM              PIC S9(07)V9(04).
001840     05  FILLER                       PIC X(10).
001850*---------------------------------------------------------------*
001860*    STOCHASTIC RSI WORK AREA                                  *
001870*---------------------------------------------------------------*
001880 01  WS-STOCH-RSI-WORK.
001890     05  WS-SRSI-PERIOD               PIC S9(03) COMP VALUE 14.
001900     05  WS-SRSI-K-PERIOD             PIC S9(03) COMP VALUE 3.
001910     05  WS-SRSI-D-PERIOD             PIC S9(03) COMP VALUE 3.
001920     05  WS-SRSI-MIN-RSI              PIC S9(03)V9(04).
001930     05  WS-SRSI-MAX-RSI              PIC S9(03)V9(04).
001940     05  WS-SRSI-SUM                  PIC S9(05)V9(04).
001950     05  FILLER                       PIC X(10).
001960*---------------------------------------------------------------*
001970*    EMA WORK AREA                                             *
001980*---------------------------------------------------------------*
001990 01  WS-EMA-WORK.
002000     05  WS-EMA-PERIOD                PIC S9(03) COMP VALUE 21.
002010     05  WS-EMA-ALPHA                 PIC S9(01)V9(04).
002020     05  FILLER                       PIC X(10).
002030*---------------------------------------------------------------*
002040*    PIVOT WORK AREA                                           *
002050*---------------------------------------------------------------*
002060 01  WS-PIVOT-WORK.
002070     05  WS-PIV-H                     PIC S9(05)V99.
002080     05  WS-PIV-L                     PIC S9(05)V99.
002090     05  WS-PIV-C                     PIC S9(05)V99.
002100     05  WS-PIV-CP                    PIC S9(05)V99.
002110     05  FILLER                       PIC X(10).
002120*---------------------------------------------------------------*
002130 01  WS-GENERAL-ACCUM                PIC S9(07)V9(04).
002140 01  WS-GENERAL-SUB                  PIC S9(05) COMP.
002150*---------------------------------------------------------------*
002160*    STANDALONE OUTPUT-COUNT TALLIES - KEPT OFF THE WS-COUNTERS
002170*    GROUP SINCE THEY ARE FILLED AT WRITE TIME IN STEP 4, NOT AT
002180*    LOAD TIME LIKE THE REST OF THAT GROUP.
002190*---------------------------------------------------------------*
002200 77  WS-BARS-WRITTEN                 PIC S9(07) COMP VALUE 0.
002210 77  WS-DAY-LEVELS-WRITTEN           PIC S9(05) COMP VALUE 0.
002220*===============================================================*
002230 PROCEDURE DIVISION.
002240*---------------------------------------------------------------*
002250 0000-MAIN-PARAGRAPH.
002260*---------------------------------------------------------------*
002270     PERFORM 1000-OPEN-FILES.
002280     PERFORM 1100-READ-PARM-FILE.
002290     PERFORM 2000-BUILD-BAR-TABLE THRU 2000-EXIT.
002300     PERFORM 2050-PROCESS-BAR-TABLE THRU 2050-EXIT.
002310     PERFORM 3000-BUILD-DAY-LEVELS THRU 3000-EXIT.
002320     PERFORM 3200-ATTACH-AND-WRITE THRU 3200-EXIT.
002330     PERFORM 4000-CLOSE-FILES.
002340     DISPLAY 'INDCALC - BARS LOADED : ' WS-BARS-LOADED.
002350     DISPLAY 'INDCALC - DAYS BUILT  : ' WS-DAYS-BUILT.
002360     DISPLAY 'INDCALC - BARS WRITTEN: ' WS-BARS-WRITTEN.
002370     DISPLAY 'INDCALC - LEVELS WRITTEN: ' WS-DAY-LEVELS-WRITTEN.
002380     GOBACK.
002390*---------------------------------------------------------------*
002400 1000-OPEN-FILES.
002410*---------------------------------------------------------------*
002420     OPEN INPUT  CLEAN-INDEX-FILE
002430                 PREV-DAY-PARM-FILE
002440          OUTPUT ENRICHED-INDEX-FILE
002450                 DAY-LEVELS-FILE.
002460*---------------------------------------------------------------*
002470 1100-READ-PARM-FILE.
002480*---------------------------------------------------------------*
002490     READ PREV-DAY-PARM-FILE
002500         AT END
002510             MOVE 'N' TO WS-PDP-SEEN-SW.
002520     IF PREV-DAY-PARM-OK
002530         SET WS-PDP-WAS-SUPPLIED  TO TRUE
002540         MOVE PDP-HAVE-CLOSE-SW   TO WS-PDP-HAVE-CLOSE-SW
002550         MOVE PDP-PREV-HIGH       TO WS-PDP-PREV-HIGH
002560         MOVE PDP-PREV-LOW        TO WS-PDP-PREV-LOW
002570         MOVE PDP-PREV-CLOSE      TO WS-PDP-PREV-CLOSE
002580         MOVE PDP-PREV-PIVOT      TO WS-PDP-PREV-PIVOT.
002590*---------------------------------------------------------------*
002600*    STEP 1 - LOAD EVERY CLEAN BAR OF THE RUN INTO BAR-WORK-    *
002610*    TABLE.  THIS FIXES BT-TABLE-SIZE FOR THE REST OF THE RUN.  *
002620*---------------------------------------------------------------*
002630 2000-BUILD-BAR-TABLE.
002640*---------------------------------------------------------------*
002650     PERFORM 8000-READ-CLEAN-INDEX-FILE.
002660     PERFORM 2010-LOAD-ONE-BAR
002670         UNTIL CLEAN-END-OF-FILE
002680         OR BT-TABLE-SIZE = 30000.
002690 2000-EXIT.
002700     EXIT.
002710*---------------------------------------------------------------*
002720 2010-LOAD-ONE-BAR.
002730*---------------------------------------------------------------*
002740     ADD 1                        TO BT-TABLE-SIZE.
002750     MOVE BT-TABLE-SIZE           TO BT-TABLE-INDEX.
002760     SET BT-IDX TO BT-TABLE-INDEX.
002770     MOVE CI-BAR-DATE             TO BT-BAR-DATE (BT-IDX).
002780     MOVE CI-BAR-TIME             TO BT-BAR-TIME (BT-IDX).
002790     MOVE CI-OPEN                 TO BT-OPEN (BT-IDX).
002800     MOVE CI-HIGH                 TO BT-HIGH (BT-IDX).
002810     MOVE CI-LOW                  TO BT-LOW (BT-IDX).
002820     MOVE CI-CLOSE                TO BT-CLOSE (BT-IDX).
002830     ADD 1                        TO WS-BARS-LOADED.
002840     PERFORM 8000-READ-CLEAN-INDEX-FILE.
002850*---------------------------------------------------------------*
002860*    STEP 2 - WALK THE TABLE ONE BAR AT A TIME COMPUTING ALL    *
002870*    THE MINUTE-LEVEL INDICATORS.  EACH SUB-PARAGRAPH LOOKS     *
002880*    BACK AT (BT-IDX - 1) ONLY, NEVER FORWARD.                  *
002890*---------------------------------------------------------------*
002900 2050-PROCESS-BAR-TABLE.
002910*---------------------------------------------------------------*
002920     IF BT-TABLE-SIZE = 0
002930         GO TO 2050-EXIT.
002940     PERFORM 2060-PROCESS-ONE-BAR
002950         VARYING BT-IDX FROM 1 BY 1
002960         UNTIL BT-IDX > BT-TABLE-SIZE.
002970 2050-EXIT.
002980     EXIT.
002990*---------------------------------------------------------------*
003000 2060-PROCESS-ONE-BAR.
003010*---------------------------------------------------------------*
003020     PERFORM 2100-CALC-TRUE-RANGE THRU 2100-EXIT.
003030     PERFORM 2150-CALC-ATR        THRU 2150-EXIT.
003040     PERFORM 2200-CALC-SUPERTREND THRU 2200-EXIT.
003050     PERFORM 2300-CALC-WILLIAMS-R THRU 2300-EXIT.
003060     PERFORM 2400-CALC-WILDER-RSI THRU 2400-EXIT.
003070     PERFORM 2500-CALC-STOCH-RSI  THRU 2500-EXIT.
003080     PERFORM 2600-CALC-EMA        THRU 2600-EXIT.
003090*---------------------------------------------------------------*
003100 2100-CALC-TRUE-RANGE.
003110*---------------------------------------------------------------*
003120*    TR = MAX( H-L, ABS(H-CLOSEPREV), ABS(L-CLOSEPREV) ).       *
003130*    ON THE FIRST BAR OF THE TABLE THERE IS NO CLOSEPREV, SO    *
003140*    TR SIMPLY DEFAULTS TO H-L.                                 *
003150*---------------------------------------------------------------*
003160     COMPUTE BT-TRUE-RANGE (BT-IDX) ROUNDED =
003170         BT-HIGH (BT-IDX) - BT-LOW (BT-IDX).
003180     IF BT-IDX > 1
003190         IF FUNCTION ABS(BT-HIGH (BT-IDX) - BT-CLOSE (BT-IDX - 1))
003200                 > BT-TRUE-RANGE (BT-IDX)
003210             COMPUTE BT-TRUE-RANGE (BT-IDX) ROUNDED =
003220                 FUNCTION ABS(BT-HIGH (BT-IDX) -
003230                              BT-CLOSE (BT-IDX - 1))
003240         END-IF
003250         IF FUNCTION ABS(BT-LOW (BT-IDX) - BT-CLOSE (BT-IDX - 1))
003260                 > BT-TRUE-RANGE (BT-IDX)
003270             COMPUTE BT-TRUE-RANGE (BT-IDX) ROUNDED =
003280                 FUNCTION ABS(BT-LOW (BT-IDX) -
003290                              BT-CLOSE (BT-IDX - 1))
003300         END-IF
003310     END-IF.
003320 2100-EXIT.
003330     EXIT.
003340*---------------------------------------------------------------*
003350 2150-CALC-ATR.
003360*---------------------------------------------------------------*
003370*    ATR(10) = SIMPLE MOVING AVERAGE OF THE LAST 10 TRUE        *
003380*    RANGES.  UNDEFINED (LEFT ZERO) UNTIL 10 BARS EXIST.        *
003390*---------------------------------------------------------------*
003400     MOVE ZERO TO BT-ATR (BT-IDX).
003410     IF BT-IDX >= WS-ATR-PERIOD
003420         MOVE ZERO TO WS-TR-SUM
003430         PERFORM 2160-SUM-ONE-TRUE-RANGE THRU 2160-EXIT
003440             VARYING WS-GENERAL-SUB FROM BT-IDX BY -1
003450             UNTIL WS-GENERAL-SUB <
003460                   (BT-IDX - WS-ATR-PERIOD + 1)
003470         COMPUTE BT-ATR (BT-IDX) ROUNDED =
003480             WS-TR-SUM / WS-ATR-PERIOD
003490     END-IF.
003500 2150-EXIT.
003510     EXIT.
003520*---------------------------------------------------------------*
003530 2160-SUM-ONE-TRUE-RANGE.
003540*---------------------------------------------------------------*
003550     ADD BT-TRUE-RANGE (WS-GENERAL-SUB) TO WS-TR-SUM.
003560 2160-EXIT.
003570     EXIT.
003580*---------------------------------------------------------------*
003590 2200-CALC-SUPERTREND.
003600*---------------------------------------------------------------*
003610*    BASIC BANDS OFF THE MIDPOINT, THEN THE FINAL-BAND HOLD/    *
003620*    ADOPT TEST AGAINST THE PRIOR BAR'S FINAL BANDS, THEN THE   *
003630*    DIRECTION FLIP TEST.  DIRECTION STARTS UP (ST = FLB) ON    *
003640*    THE FIRST BAR OF THE TABLE.                                *
003650*---------------------------------------------------------------*
003660     COMPUTE WS-BASIC-UB ROUNDED =
003670         (BT-HIGH (BT-IDX) + BT-LOW (BT-IDX)) / 2
003680             + (WS-ATR-MULT * BT-ATR (BT-IDX)).
003690     COMPUTE WS-BASIC-LB ROUNDED =
003700         (BT-HIGH (BT-IDX) + BT-LOW (BT-IDX)) / 2
003710             - (WS-ATR-MULT * BT-ATR (BT-IDX)).
003720     IF BT-IDX = 1
003730         MOVE WS-BASIC-UB TO BT-FUB (BT-IDX)
003740         MOVE WS-BASIC-LB TO BT-FLB (BT-IDX)
003750         SET BT-ST-DIR-UP (BT-IDX) TO TRUE
003760     ELSE
003770         IF WS-BASIC-UB < BT-FUB (BT-IDX - 1)
003780              OR BT-CLOSE (BT-IDX - 1) > BT-FUB (BT-IDX - 1)
003790             MOVE WS-BASIC-UB TO BT-FUB (BT-IDX)
003800         ELSE
003810             MOVE BT-FUB (BT-IDX - 1) TO BT-FUB (BT-IDX)
003820         END-IF
003830         IF WS-BASIC-LB > BT-FLB (BT-IDX - 1)
003840              OR BT-CLOSE (BT-IDX - 1) < BT-FLB (BT-IDX - 1)
003850             MOVE WS-BASIC-LB TO BT-FLB (BT-IDX)
003860         ELSE
003870             MOVE BT-FLB (BT-IDX - 1) TO BT-FLB (BT-IDX)
003880         END-IF
003890         IF BT-ST-DIR-UP (BT-IDX - 1)
003900             IF BT-CLOSE (BT-IDX) >= BT-FLB (BT-IDX)
003910                 SET BT-ST-DIR-UP   (BT-IDX) TO TRUE
003920             ELSE
003930                 SET BT-ST-DIR-DOWN (BT-IDX) TO TRUE
003940             END-IF
003950         ELSE
003960             IF BT-CLOSE (BT-IDX) <= BT-FUB (BT-IDX)
003970                 SET BT-ST-DIR-DOWN (BT-IDX) TO TRUE
003980             ELSE
003990                 SET BT-ST-DIR-UP   (BT-IDX) TO TRUE
004000             END-IF
004010         END-IF
004020     END-IF.
004030     MOVE ZERO TO BT-SUPERTREND-UP (BT-IDX).
004040     MOVE ZERO TO BT-SUPERTREND-DN (BT-IDX).
004050     IF BT-ST-DIR-UP (BT-IDX)
004060         MOVE BT-FLB (BT-IDX) TO BT-SUPERTREND-UP (BT-IDX)
004070     ELSE
004080         MOVE BT-FUB (BT-IDX) TO BT-SUPERTREND-DN (BT-IDX)
004090     END-IF.
004100 2200-EXIT.
004110     EXIT.
004120*---------------------------------------------------------------*
004130 2300-CALC-WILLIAMS-R.
004140*---------------------------------------------------------------*
004150*    %R(N) = -100 * (HH(N) - CLOSE) / (HH(N) - LL(N)).  HH/LL   *
004160*    ARE FOUND BY A MANUAL BACKWARD SCAN - NO FUNCTION MAX/MIN. *
004170*---------------------------------------------------------------*
004180     MOVE BT-HIGH (BT-IDX) TO WS-WPR-HH.
004190     MOVE BT-LOW  (BT-IDX) TO WS-WPR-LL.
004200     IF BT-IDX > WS-WPR-FAST-PERIOD
004210         COMPUTE WS-WPR-SCAN-START =
004220             BT-IDX - WS-WPR-FAST-PERIOD + 1
004230     ELSE
004240         MOVE 1 TO WS-WPR-SCAN-START
004250     END-IF.
004260     PERFORM 2310-SCAN-HIGH-LOW-ONE-BAR THRU 2310-EXIT
004270         VARYING WS-WPR-SCAN-SUB FROM WS-WPR-SCAN-START BY 1
004280         UNTIL WS-WPR-SCAN-SUB > BT-IDX.
004290     IF WS-WPR-HH = WS-WPR-LL
004300         MOVE ZERO TO BT-WPR-FAST (BT-IDX)
004310     ELSE
004320         COMPUTE BT-WPR-FAST (BT-IDX) ROUNDED =
004330             -100 * (WS-WPR-HH - BT-CLOSE (BT-IDX))
004340                  / (WS-WPR-HH - WS-WPR-LL)
004350     END-IF.
004360     MOVE BT-HIGH (BT-IDX) TO WS-WPR-HH.
004370     MOVE BT-LOW  (BT-IDX) TO WS-WPR-LL.
004380     IF BT-IDX > WS-WPR-SLOW-PERIOD
004390         COMPUTE WS-WPR-SCAN-START =
004400             BT-IDX - WS-WPR-SLOW-PERIOD + 1
004410     ELSE
004420         MOVE 1 TO WS-WPR-SCAN-START
004430     END-IF.
004440     PERFORM 2310-SCAN-HIGH-LOW-ONE-BAR THRU 2310-EXIT
004450         VARYING WS-WPR-SCAN-SUB FROM WS-WPR-SCAN-START BY 1
004460         UNTIL WS-WPR-SCAN-SUB > BT-IDX.
004470     IF WS-WPR-HH = WS-WPR-LL
004480         MOVE ZERO TO BT-WPR-SLOW (BT-IDX)
004490     ELSE
004500         COMPUTE BT-WPR-SLOW (BT-IDX) ROUNDED =
004510             -100 * (WS-WPR-HH - BT-CLOSE (BT-IDX))
004520                  / (WS-WPR-HH - WS-WPR-LL)
004530     END-IF.
004540 2300-EXIT.
004550     EXIT.
004560*---------------------------------------------------------------*
004570 2310-SCAN-HIGH-LOW-ONE-BAR.
004580*---------------------------------------------------------------*
004590     IF BT-HIGH (WS-WPR-SCAN-SUB) > WS-WPR-HH
004600         MOVE BT-HIGH (WS-WPR-SCAN-SUB) TO WS-WPR-HH
004610     END-IF.
004620     IF BT-LOW (WS-WPR-SCAN-SUB) < WS-WPR-LL
004630         MOVE BT-LOW (WS-WPR-SCAN-SUB) TO WS-WPR-LL
004640     END-IF.
004650 2310-EXIT.
004660     EXIT.
004670*---------------------------------------------------------------*
004680 2400-CALC-WILDER-RSI.
004690*---------------------------------------------------------------*
004700*    FIRST WS-RSI-PERIOD DELTAS ARE SEEDED WITH A SIMPLE        *
004710*    AVERAGE OF GAINS/LOSSES; AFTER THAT, WILDER SMOOTHING      *
004720*    (ALPHA = 1/N) CARRIES THE AVERAGE FORWARD ONE BAR AT A     *
004730*    TIME.                                                      *
004740*---------------------------------------------------------------*
004750     MOVE ZERO TO BT-RSI (BT-IDX).
004760     MOVE ZERO TO BT-RSI-GAIN-AVG (BT-IDX).
004770     MOVE ZERO TO BT-RSI-LOSS-AVG (BT-IDX).
004780     IF BT-IDX = 1
004790         GO TO 2400-EXIT.
004800     COMPUTE WS-RSI-DELTA =
004810         BT-CLOSE (BT-IDX) - BT-CLOSE (BT-IDX - 1).
004820     IF BT-IDX <= WS-RSI-PERIOD
004830         IF BT-IDX = WS-RSI-PERIOD
004840             MOVE ZERO TO WS-RSI-GAIN-SUM
004850             MOVE ZERO TO WS-RSI-LOSS-SUM
004860             PERFORM 2410-SEED-ONE-RSI-DELTA THRU 2410-EXIT
004870                 VARYING WS-GENERAL-SUB FROM 2 BY 1
004880                 UNTIL WS-GENERAL-SUB > BT-IDX
004890             COMPUTE BT-RSI-GAIN-AVG (BT-IDX) ROUNDED =
004900                 WS-RSI-GAIN-SUM / WS-RSI-PERIOD
004910             COMPUTE BT-RSI-LOSS-AVG (BT-IDX) ROUNDED =
004920                 WS-RSI-LOSS-SUM / WS-RSI-PERIOD
004930         END-IF
004940     ELSE
004950         IF WS-RSI-DELTA > 0
004960             COMPUTE BT-RSI-GAIN-AVG (BT-IDX) ROUNDED =
004970                 (BT-RSI-GAIN-AVG (BT-IDX - 1)
004980                     * (WS-RSI-PERIOD - 1) + WS-RSI-DELTA)
004990                 / WS-RSI-PERIOD
005000             COMPUTE BT-RSI-LOSS-AVG (BT-IDX) ROUNDED =
005010                 (BT-RSI-LOSS-AVG (BT-IDX - 1)
005020                     * (WS-RSI-PERIOD - 1)) / WS-RSI-PERIOD
005030         ELSE
005040             COMPUTE BT-RSI-LOSS-AVG (BT-IDX) ROUNDED =
005050                 (BT-RSI-LOSS-AVG (BT-IDX - 1)
005060                     * (WS-RSI-PERIOD - 1) - WS-RSI-DELTA)
005070                 / WS-RSI-PERIOD
005080             COMPUTE BT-RSI-GAIN-AVG (BT-IDX) ROUNDED =
005090                 (BT-RSI-GAIN-AVG (BT-IDX - 1)
005100                     * (WS-RSI-PERIOD - 1)) / WS-RSI-PERIOD
005110         END-IF
005120     END-IF.
005130     IF BT-IDX >= WS-RSI-PERIOD
005140         IF BT-RSI-LOSS-AVG (BT-IDX) = 0
005150             MOVE 100 TO BT-RSI (BT-IDX)
005160         ELSE
005170             COMPUTE BT-RSI (BT-IDX) ROUNDED =
005180                 100 - (100 / (1 + (BT-RSI-GAIN-AVG (BT-IDX)
005190                                  / BT-RSI-LOSS-AVG (BT-IDX))))
005200         END-IF
005210     END-IF.
005220 2400-EXIT.
005230     EXIT.
005240*---------------------------------------------------------------*
005250 2410-SEED-ONE-RSI-DELTA.
005260*---------------------------------------------------------------*
005270     COMPUTE WS-RSI-DELTA =
005280         BT-CLOSE (WS-GENERAL-SUB) -
005290         BT-CLOSE (WS-GENERAL-SUB - 1).
005300     IF WS-RSI-DELTA > 0
005310         ADD WS-RSI-DELTA TO WS-RSI-GAIN-SUM
005320     ELSE
005330         SUBTRACT WS-RSI-DELTA FROM WS-RSI-LOSS-SUM
005340     END-IF.
005350 2410-EXIT.
005360     EXIT.
005370*---------------------------------------------------------------*
005380 2500-CALC-STOCH-RSI.
005390*---------------------------------------------------------------*
005400*    STOCHRSI = (RSI - MINRSI(N)) / (MAXRSI(N) - MINRSI(N))     *
005410*    * 100, THEN %K AND %D ARE PLAIN MOVING AVERAGES OF THAT    *
005420*    SERIES.  A ZERO RANGE (FLAT RSI) DEFAULTS TO 50.           *
005430*---------------------------------------------------------------*
005440     MOVE ZERO TO BT-STOCH-RSI (BT-IDX).
005450     MOVE ZERO TO BT-STOCH-K   (BT-IDX).
005460     MOVE ZERO TO BT-STOCH-D   (BT-IDX).
005470     IF BT-IDX < WS-RSI-PERIOD
005480         GO TO 2500-EXIT.
005490     MOVE BT-RSI (BT-IDX) TO WS-SRSI-MIN-RSI.
005500     MOVE BT-RSI (BT-IDX) TO WS-SRSI-MAX-RSI.
005510     IF BT-IDX > WS-SRSI-PERIOD
005520         COMPUTE WS-WPR-SCAN-START =
005530             BT-IDX - WS-SRSI-PERIOD + 1
005540     ELSE
005550         MOVE WS-RSI-PERIOD TO WS-WPR-SCAN-START
005560     END-IF.
005570     PERFORM 2510-SCAN-MIN-MAX-RSI THRU 2510-EXIT
005580         VARYING WS-WPR-SCAN-SUB FROM WS-WPR-SCAN-START BY 1
005590         UNTIL WS-WPR-SCAN-SUB > BT-IDX.
005600     IF WS-SRSI-MAX-RSI = WS-SRSI-MIN-RSI
005610         MOVE 50 TO BT-STOCH-RSI (BT-IDX)
005620     ELSE
005630         COMPUTE BT-STOCH-RSI (BT-IDX) ROUNDED =
005640             (BT-RSI (BT-IDX) - WS-SRSI-MIN-RSI)
005650              / (WS-SRSI-MAX-RSI - WS-SRSI-MIN-RSI) * 100
005660     END-IF.
005670     IF BT-IDX > WS-SRSI-K-PERIOD
005680         COMPUTE WS-WPR-SCAN-START =
005690             BT-IDX - WS-SRSI-K-PERIOD + 1
005700     ELSE
005710         MOVE 1 TO WS-WPR-SCAN-START
005720     END-IF.
005730     IF WS-WPR-SCAN-START < WS-RSI-PERIOD
005740         MOVE WS-RSI-PERIOD TO WS-WPR-SCAN-START.
005750     MOVE ZERO TO WS-SRSI-SUM.
005760     MOVE ZERO TO WS-GENERAL-SUB.
005770     PERFORM 2520-SUM-ONE-STOCH-RSI THRU 2520-EXIT
005780         VARYING WS-WPR-SCAN-SUB FROM WS-WPR-SCAN-START BY 1
005790         UNTIL WS-WPR-SCAN-SUB > BT-IDX.
005800     IF WS-GENERAL-SUB > 0
005810         COMPUTE BT-STOCH-K (BT-IDX) ROUNDED =
005820             WS-SRSI-SUM / WS-GENERAL-SUB
005830     END-IF.
005840     IF BT-IDX > WS-SRSI-D-PERIOD
005850         COMPUTE WS-WPR-SCAN-START =
005860             BT-IDX - WS-SRSI-D-PERIOD + 1
005870     ELSE
005880         MOVE 1 TO WS-WPR-SCAN-START
005890     END-IF.
005900     IF WS-WPR-SCAN-START < WS-RSI-PERIOD
005910         MOVE WS-RSI-PERIOD TO WS-WPR-SCAN-START.
005920     MOVE ZERO TO WS-SRSI-SUM.
005930     MOVE ZERO TO WS-GENERAL-SUB.
005940     PERFORM 2530-SUM-ONE-STOCH-K THRU 2530-EXIT
005950         VARYING WS-WPR-SCAN-SUB FROM WS-WPR-SCAN-START BY 1
005960         UNTIL WS-WPR-SCAN-SUB > BT-IDX.
005970     IF WS-GENERAL-SUB > 0
005980         COMPUTE BT-STOCH-D (BT-IDX) ROUNDED =
005990             WS-SRSI-SUM / WS-GENERAL-SUB
006000     END-IF.
006010 2500-EXIT.
006020     EXIT.
006030*---------------------------------------------------------------*
006040 2510-SCAN-MIN-MAX-RSI.
006050*---------------------------------------------------------------*
006060     IF BT-RSI (WS-WPR-SCAN-SUB) < WS-SRSI-MIN-RSI
006070         MOVE BT-RSI (WS-WPR-SCAN-SUB) TO WS-SRSI-MIN-RSI
006080     END-IF.
006090     IF BT-RSI (WS-WPR-SCAN-SUB) > WS-SRSI-MAX-RSI
006100         MOVE BT-RSI (WS-WPR-SCAN-SUB) TO WS-SRSI-MAX-RSI
006110     END-IF.
006120 2510-EXIT.
006130     EXIT.
006140*---------------------------------------------------------------*
006150 2520-SUM-ONE-STOCH-RSI.
006160*---------------------------------------------------------------*
006170     ADD BT-STOCH-RSI (WS-WPR-SCAN-SUB) TO WS-SRSI-SUM.
006180     ADD 1 TO WS-GENERAL-SUB.
006190 2520-EXIT.
006200     EXIT.
006210*---------------------------------------------------------------*
006220 2530-SUM-ONE-STOCH-K.
006230*---------------------------------------------------------------*
006240     ADD BT-STOCH-K (WS-WPR-SCAN-SUB) TO WS-SRSI-SUM.
006250     ADD 1 TO WS-GENERAL-SUB.
006260 2530-EXIT.
006270     EXIT.
006280*---------------------------------------------------------------*
006290 2600-CALC-EMA.
006300*---------------------------------------------------------------*
006310*    ONLY THE 21-PERIOD EMA RIDES OUT TO THE ENRICHED FILE (THE *
006320*    9 AND 15 PERIOD FLAVORS ARE USED BY NO DOWNSTREAM UNIT).   *
006330*    SEEDED WITH THE FIRST BAR'S CLOSE, PER THE SPEC.           *
006340*---------------------------------------------------------------*
006350     IF BT-IDX = 1
006360         MOVE BT-CLOSE (BT-IDX) TO BT-EMA (BT-IDX)
006370     ELSE
006380         COMPUTE WS-EMA-ALPHA ROUNDED =
006390             2 / (WS-EMA-PERIOD + 1)
006400         COMPUTE BT-EMA (BT-IDX) ROUNDED =
006410             (BT-CLOSE (BT-IDX) * WS-EMA-ALPHA)
006420              + (BT-EMA (BT-IDX - 1) * (1 - WS-EMA-ALPHA))
006430     END-IF.
006440 2600-EXIT.
006450     EXIT.
006460*---------------------------------------------------------------*
006470*    STEP 3 - GROUP THE LOADED BARS BY SESSION DATE INTO THE    *
006480*    DAY-WORK-TABLE (ONE ENTRY PER DAY, HOLDING THAT DAY'S H/L/ *
006490*    C), THEN CALCULATE THE FLOOR PIVOTS AGAINST THE PRIOR DAY. *
006500*---------------------------------------------------------------*
006510 3000-BUILD-DAY-LEVELS.
006520*---------------------------------------------------------------*
006530     IF BT-TABLE-SIZE = 0
006540         GO TO 3000-EXIT.
006550     PERFORM 3010-ROLL-UP-ONE-DAY
006560         VARYING BT-IDX FROM 1 BY 1
006570         UNTIL BT-IDX > BT-TABLE-SIZE.
006580     PERFORM 3100-CALCULATE-PIVOTS
006590         VARYING DT-IDX FROM 1 BY 1
006600         UNTIL DT-IDX > DT-TABLE-SIZE.
006610 3000-EXIT.
006620     EXIT.
006630*---------------------------------------------------------------*
006640 3010-ROLL-UP-ONE-DAY.
006650*---------------------------------------------------------------*
006660     IF BT-IDX = 1
006670         OR BT-BAR-DATE (BT-IDX) NOT = BT-BAR-DATE (BT-IDX - 1)
006680         ADD 1 TO DT-TABLE-SIZE
006690         SET DT-IDX TO DT-TABLE-SIZE
006700         MOVE BT-BAR-DATE (BT-IDX) TO DT-DATE  (DT-IDX)
006710         MOVE BT-HIGH (BT-IDX)     TO DT-HIGH  (DT-IDX)
006720         MOVE BT-LOW  (BT-IDX)     TO DT-LOW   (DT-IDX)
006730         ADD 1 TO WS-DAYS-BUILT
006740     ELSE
006750         SET DT-IDX TO DT-TABLE-SIZE
006760         IF BT-HIGH (BT-IDX) > DT-HIGH (DT-IDX)
006770             MOVE BT-HIGH (BT-IDX) TO DT-HIGH (DT-IDX)
006780         END-IF
006790         IF BT-LOW (BT-IDX) < DT-LOW (DT-IDX)
006800             MOVE BT-LOW (BT-IDX) TO DT-LOW (DT-IDX)
006810         END-IF
006820     END-IF.
006830     MOVE BT-CLOSE (BT-IDX) TO DT-CLOSE (DT-IDX).
006840     MOVE DT-TABLE-SIZE     TO BT-DAY-TABLE-SUB (BT-IDX).
006850*---------------------------------------------------------------*
006860 3100-CALCULATE-PIVOTS.
006870*---------------------------------------------------------------*
006880*    CP = (H+L+C)/3;  BC = (H+L)/2;  TC = 2*CP - BC;            *
006890*    R1 = 2*CP - L;   S1 = 2*CP - H;                            *
006900*    R2 = CP + (H-L); S2 = CP - (H-L);                          *
006910*    R3 = H + 2*(CP-L); S3 = L - 2*(H-CP);                      *
006920*    R4 = R3 + (R2-R1); S4 = S3 - (S1-S2).                      *
006930*---------------------------------------------------------------*
006940     IF DT-IDX = 1
006950         IF WS-PDP-WAS-SUPPLIED
006960             MOVE WS-PDP-PREV-HIGH  TO WS-PIV-H
006970             MOVE WS-PDP-PREV-LOW   TO WS-PIV-L
006980             IF WS-PDP-CLOSE-SUPPLIED
006990                 MOVE WS-PDP-PREV-CLOSE TO WS-PIV-C
007000             ELSE
007010                 COMPUTE WS-PIV-C ROUNDED =
007020                     (3 * WS-PDP-PREV-PIVOT) - WS-PIV-H - WS-PIV-L
007030             END-IF
007040         ELSE
007050             MOVE DT-HIGH (DT-IDX)  TO WS-PIV-H
007060             MOVE DT-LOW  (DT-IDX)  TO WS-PIV-L
007070             MOVE DT-CLOSE (DT-IDX) TO WS-PIV-C
007080         END-IF
007090     ELSE
007100         MOVE DT-HIGH  (DT-IDX - 1) TO WS-PIV-H
007110         MOVE DT-LOW   (DT-IDX - 1) TO WS-PIV-L
007120         MOVE DT-CLOSE (DT-IDX - 1) TO WS-PIV-C
007130     END-IF.
007140     COMPUTE WS-PIV-CP ROUNDED =
007150         (WS-PIV-H + WS-PIV-L + WS-PIV-C) / 3.
007160     MOVE WS-PIV-CP TO DT-CP (DT-IDX).
007170     COMPUTE DT-BC (DT-IDX) ROUNDED =
007180         (WS-PIV-H + WS-PIV-L) / 2.
007190     COMPUTE DT-TC (DT-IDX) ROUNDED =
007200         (2 * WS-PIV-CP) - DT-BC (DT-IDX).
007210     COMPUTE DT-R1 (DT-IDX) ROUNDED = (2 * WS-PIV-CP) - WS-PIV-L.
007220     COMPUTE DT-S1 (DT-IDX) ROUNDED = (2 * WS-PIV-CP) - WS-PIV-H.
007230     COMPUTE DT-R2 (DT-IDX) ROUNDED =
007240         WS-PIV-CP + (WS-PIV-H - WS-PIV-L).
007250     COMPUTE DT-S2 (DT-IDX) ROUNDED =
007260         WS-PIV-CP - (WS-PIV-H - WS-PIV-L).
007270     COMPUTE DT-R3 (DT-IDX) ROUNDED =
007280         WS-PIV-H + (2 * (WS-PIV-CP - WS-PIV-L)).
007290     COMPUTE DT-S3 (DT-IDX) ROUNDED =
007300         WS-PIV-L - (2 * (WS-PIV-H - WS-PIV-CP)).
007310*---------------------------------------------------------------*
007320*    STEP 4 - ATTACH EACH DAY'S LEVELS AND PREVIOUS-DAY H/L TO  *
007330*    EVERY BAR OF THAT DAY, WRITE THE ENRICHED FILE, AND ALSO   *
007340*    WRITE ONE R5 DAY-LEVEL RECORD PER SESSION.                 *
007350*---------------------------------------------------------------*
007360 3200-ATTACH-AND-WRITE.
007370*---------------------------------------------------------------*
007380     IF BT-TABLE-SIZE = 0
007390         GO TO 3200-EXIT.
007400     PERFORM 3210-WRITE-ONE-BAR
007410         VARYING BT-IDX FROM 1 BY 1
007420         UNTIL BT-IDX > BT-TABLE-SIZE.
007430     PERFORM 3250-WRITE-ONE-DAY-LEVEL
007440         VARYING DT-IDX FROM 1 BY 1
007450         UNTIL DT-IDX > DT-TABLE-SIZE.
007460 3200-EXIT.
007470     EXIT.
007480*---------------------------------------------------------------*
007490 3210-WRITE-ONE-BAR.
007500*---------------------------------------------------------------*
007510     MOVE ZEROES               TO IXB-RECORD.
007520     MOVE BT-DAY-TABLE-SUB (BT-IDX) TO WS-GENERAL-SUB.
007530     SET DT-IDX TO WS-GENERAL-SUB.
007540     MOVE BT-BAR-DATE (BT-IDX)      TO IXB-BAR-DATE.
007550     MOVE BT-BAR-TIME (BT-IDX)      TO IXB-BAR-TIME.
007560     MOVE BT-OPEN  (BT-IDX)         TO IXB-OPEN.
007570     MOVE BT-HIGH  (BT-IDX)         TO IXB-HIGH.
007580     MOVE BT-LOW   (BT-IDX)         TO IXB-LOW.
007590     MOVE BT-CLOSE (BT-IDX)         TO IXB-CLOSE.
007600     MOVE DT-CP (DT-IDX)            TO IXB-DAILY-PIVOT.
007610     MOVE DT-BC (DT-IDX)            TO IXB-DAILY-BC.
007620     MOVE DT-TC (DT-IDX)            TO IXB-DAILY-TC.
007630     MOVE DT-R1 (DT-IDX)            TO IXB-DAILY-R1.
007640     MOVE DT-R2 (DT-IDX)            TO IXB-DAILY-R2.
007650     MOVE DT-R3 (DT-IDX)            TO IXB-DAILY-R3.
007660     COMPUTE IXB-DAILY-R4 ROUNDED =
007670         DT-R3 (DT-IDX) + (DT-R2 (DT-IDX) - DT-R1 (DT-IDX)).
007680     MOVE DT-S1 (DT-IDX)            TO IXB-DAILY-S1.
007690     MOVE DT-S2 (DT-IDX)            TO IXB-DAILY-S2.
007700     MOVE DT-S3 (DT-IDX)            TO IXB-DAILY-S3.
007710     COMPUTE IXB-DAILY-S4 ROUNDED =
007720         DT-S3 (DT-IDX) - (DT-S1 (DT-IDX) - DT-S2 (DT-IDX)).
007730     IF DT-IDX = 1
007740         IF WS-PDP-WAS-SUPPLIED
007750             MOVE WS-PDP-PREV-HIGH TO IXB-PREV-DAY-HIGH
007760             MOVE WS-PDP-PREV-LOW  TO IXB-PREV-DAY-LOW
007770         ELSE
007780             MOVE DT-HIGH (DT-IDX) TO IXB-PREV-DAY-HIGH
007790             MOVE DT-LOW  (DT-IDX) TO IXB-PREV-DAY-LOW
007800         END-IF
007810     ELSE
007820         MOVE DT-HIGH (DT-IDX - 1) TO IXB-PREV-DAY-HIGH
007830         MOVE DT-LOW  (DT-IDX - 1) TO IXB-PREV-DAY-LOW
007840     END-IF.
007850     MOVE BT-EMA (BT-IDX)           TO IXB-EMA.
007860     MOVE BT-SUPERTREND-UP (BT-IDX) TO IXB-SUPERTREND-UP.
007870     MOVE BT-SUPERTREND-DN (BT-IDX) TO IXB-SUPERTREND-DN.
007880     MOVE BT-STOCH-K (BT-IDX)       TO IXB-STOCH-K.
007890     MOVE BT-STOCH-D (BT-IDX)       TO IXB-STOCH-D.
007900     MOVE BT-WPR-FAST (BT-IDX)      TO IXB-WPR-FAST.
007910     MOVE BT-WPR-SLOW (BT-IDX)      TO IXB-WPR-SLOW.
007920     WRITE IXB-RECORD.
007930     ADD 1 TO WS-BARS-WRITTEN.
007940*---------------------------------------------------------------*
007950 3250-WRITE-ONE-DAY-LEVEL.
007960*---------------------------------------------------------------*
007970     MOVE ZEROES              TO DLV-RECORD.
007980     MOVE DT-DATE (DT-IDX)    TO DLV-LEVEL-DATE.
007990     IF DT-IDX = 1
008000         IF WS-PDP-WAS-SUPPLIED
008010             MOVE WS-PDP-PREV-HIGH  TO DLV-PREV-HIGH
008020             MOVE WS-PDP-PREV-LOW   TO DLV-PREV-LOW
008030             IF WS-PDP-CLOSE-SUPPLIED
008040                 MOVE WS-PDP-PREV-CLOSE TO DLV-PREV-CLOSE
008050             ELSE
008060                 COMPUTE DLV-PREV-CLOSE ROUNDED =
008070                     (3 * WS-PDP-PREV-PIVOT) - WS-PDP-PREV-HIGH
008080                                              - WS-PDP-PREV-LOW
008090             END-IF
008100         ELSE
008110             MOVE DT-HIGH (DT-IDX)  TO DLV-PREV-HIGH
008120             MOVE DT-LOW  (DT-IDX)  TO DLV-PREV-LOW
008130             MOVE DT-CLOSE (DT-IDX) TO DLV-PREV-CLOSE
008140         END-IF
008150     ELSE
008160         MOVE DT-HIGH  (DT-IDX - 1) TO DLV-PREV-HIGH
008170         MOVE DT-LOW   (DT-IDX - 1) TO DLV-PREV-LOW
008180         MOVE DT-CLOSE (DT-IDX - 1) TO DLV-PREV-CLOSE
008190     END-IF.
008200     MOVE DT-CP (DT-IDX)      TO DLV-CP.
008210     MOVE DT-BC (DT-IDX)      TO DLV-R-BC.
008220     MOVE DT-TC (DT-IDX)      TO DLV-R-TC.
008230     MOVE DT-R1 (DT-IDX)      TO DLV-R1.
008240     MOVE DT-R2 (DT-IDX)      TO DLV-R2.
008250     MOVE DT-R3 (DT-IDX)      TO DLV-R3.
008260     MOVE DT-S1 (DT-IDX)      TO DLV-S1.
008270     MOVE DT-S2 (DT-IDX)      TO DLV-S2.
008280     MOVE DT-S3 (DT-IDX)      TO DLV-S3.
008290*    CPR-WIDTH/WIDTH-PCT AND THE CLASSIFICATION ARE NO LONGER
008300*    SET HERE - SEE THE 04/18/07 LOG ENTRY ABOVE.  CPRCLASS
008310*    DERIVES THEM ITSELF OFF DLV-R-TC/DLV-R-BC/DLV-CP.
008320     WRITE DLV-RECORD.
008330     ADD 1 TO WS-DAY-LEVELS-WRITTEN.
008340*---------------------------------------------------------------*
008350 4000-CLOSE-FILES.
008360*---------------------------------------------------------------*
008370     CLOSE CLEAN-INDEX-FILE
008380           PREV-DAY-PARM-FILE
008390           ENRICHED-INDEX-FILE
008400           DAY-LEVELS-FILE.
008410*---------------------------------------------------------------*
008420 8000-READ-CLEAN-INDEX-FILE.
008430*---------------------------------------------------------------*
008440     READ CLEAN-INDEX-FILE
008450         AT END MOVE 'Y' TO CLEAN-EOF-SW.
