000010*===============================================================*
000020* PROGRAM NAME:    TRLEXEC
000030* ORIGINAL AUTHOR: R. OYOLA
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 03/22/89  R. OYOLA      CREATED FOR PROYECTO SCALPER - ALTERNATE
000090*                         EXIT SIMULATOR TO BACKTEST.  INSTEAD OF
000100*                         A FIXED TARGET/STOP, THE STOP TRAILS OFF
000110*                         THE HIGH WATER MARK USING THE OPTION
000120*                         LEG'S OWN ATR(5), WIDENING OR TIGHTENING
000130*                         BY HOW FAR THE TRADE HAS RUN.
000140* 07/11/91  R. OYOLA      TCK-0771 LEG (CALL OR PUT) NOW SELECTED
000150*                         BY UPSI-1 IN THE RUN JCL SO ONE COPY OF
000160*                         THE PROGRAM SERVES BOTH LEGS - DESK WAS
000170*                         RUNNING TWO NEAR-IDENTICAL VERSIONS.
000180* 11/12/98  M. SOTELO     TCK-1988 YEAR 2000 READINESS REVIEW -
000190*                         BAR-DATE CARRIES THE FULL 4-DIGIT
000200*                         CENTURY THROUGHOUT.  SIGNED OFF.
000210* 04/02/02  M. SOTELO     TCK-2214 STALL COUNT WAS COMPARING BAR
000220*                         COUNT SINCE ENTRY INSTEAD OF SINCE THE
000230*                         HIGH WATER MARK - CORRECTED, PER DESK
000240*                         COMPLAINT THAT WINNERS WERE BEING CUT
000250*                         SHORT ON QUIET AFTERNOONS.
000260* 04/18/07  M. SOTELO     TCK-2288 A STOP HIT BEFORE BREAKEVEN WAS
000270*                         BEING LOGGED AS A PLAIN 'STOP LOSS' THE
000280*                         SAME AS ONE HIT AFTER THE TRAIL TOOK
000290*                         OVER - RENAMED THE PRE-BREAKEVEN CASE
000300*                         'INITIAL SL' SO TRDRPT CAN TELL THE TWO
000310*                         APART.  ALSO NOW COMPUTES AND CARRIES
000320*                         P/L PERCENT (P/L OVER ENTRY PRICE) ON
000330*                         THE TRADE RECORD - DESK WANTED IT NEXT
000340*                         TO THE DOLLAR P/L IN THE ANALYTICS RUN.
000350*
000360*===============================================================*
000370 IDENTIFICATION DIVISION.
000380 PROGRAM-ID.    TRLEXEC.
000390 AUTHOR.        R. OYOLA.
000400 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.
000410 DATE-WRITTEN.  03/22/89.
000420 DATE-COMPILED.
000430 SECURITY.      NON-CONFIDENTIAL.
000440*===============================================================*
000450 ENVIRONMENT DIVISION.
000460*---------------------------------------------------------------*
000470 CONFIGURATION SECTION.
000480*---------------------------------------------------------------*
000490 SOURCE-COMPUTER. IBM-3096.
000500 OBJECT-COMPUTER. IBM-3096.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM
000530     UPSI-0 ON STATUS IS TE-DEBUG-DISPLAYS-ON
000540            OFF STATUS IS TE-DEBUG-DISPLAYS-OFF
000550     UPSI-1 ON STATUS IS TE-LEG-IS-CALL
000560            OFF STATUS IS TE-LEG-IS-PUT
000570     CLASS VALID-DIGITS IS '0' THRU '9'.
000580*---------------------------------------------------------------*
000590 INPUT-OUTPUT SECTION.
000600*---------------------------------------------------------------*
000610 FILE-CONTROL.
000620     SELECT SIGNAL-FILE ASSIGN TO SIGIN
000630       ORGANIZATION IS LINE SEQUENTIAL
000640       FILE STATUS  IS SIGNAL-FILE-STATUS.
000650*
000660     SELECT OPTION-BAR-FILE ASSIGN TO OPBIN
000670       ORGANIZATION IS LINE SEQUENTIAL
000680       FILE STATUS  IS OPTION-BAR-STATUS.
000690*
000700     SELECT TRADE-FILE ASSIGN TO TRDOUT
000710       ORGANIZATION IS LINE SEQUENTIAL
000720       FILE STATUS  IS TRADE-FILE-STATUS.
000730*===============================================================*
000740 DATA DIVISION.
000750*---------------------------------------------------------------*
000760 FILE SECTION.
000770*---------------------------------------------------------------*
000780 FD  SIGNAL-FILE RECORDING MODE F.
000790     COPY SIGNAL.
000800*---------------------------------------------------------------*
000810 FD  OPTION-BAR-FILE RECORDING MODE F.
000820     COPY OPTBAR.
000830*---------------------------------------------------------------*
000840 FD  TRADE-FILE RECORDING MODE F.
000850     COPY TRADE.
000860*---------------------------------------------------------------*
000870 WORKING-STORAGE SECTION.
000880*---------------------------------------------------------------*
000890 01  WS-SWITCHES-SUBSCRIPTS-MISC.
000900     05  SIGNAL-FILE-STATUS          PIC X(02).
000910         88  SIGNAL-FILE-OK                    VALUE '00'.
000920     05  OPTION-BAR-STATUS           PIC X(02).
000930         88  OPTION-BAR-OK                      VALUE '00'.
000940     05  TRADE-FILE-STATUS           PIC X(02).
000950         88  TRADE-FILE-OK                      VALUE '00'.
000960     05  SIGNAL-EOF-SW               PIC X(01) VALUE 'N'.
000970         88  SIGNAL-END-OF-FILE                 VALUE 'Y'.
000980     05  OPTION-BAR-EOF-SW           PIC X(01) VALUE 'N'.
000990         88  OPTION-BAR-END-OF-FILE             VALUE 'Y'.
001000     05  WS-TRADE-OPEN-SW            PIC X(01) VALUE 'N'.
001010         88  WS-TRADE-IS-OPEN                    VALUE 'Y'.
001020         88  WS-TRADE-IS-CLOSED                  VALUE 'N'.
001030     05  WK-BREAKEVEN-SW             PIC X(01) VALUE 'N'.
001040         88  WK-BREAKEVEN-REACHED                VALUE 'Y'.
001050         88  WK-BREAKEVEN-NOT-REACHED            VALUE 'N'.
001060     05  WK-BAR-FOUND-SW             PIC X(01) VALUE 'N'.
001070         88  WK-BAR-FOUND                        VALUE 'Y'.
001080     05  FILLER                      PIC X(10).
001090*---------------------------------------------------------------*
001100 01  WS-COUNTERS.
001110     05  WS-SIGNALS-READ             PIC S9(07) COMP VALUE 0.
001120     05  WS-TRADES-WRITTEN           PIC S9(07) COMP VALUE 0.
001130     05  WS-LATE-SIGNALS-IGNORED     PIC S9(07) COMP VALUE 0.
001140     05  WS-OVERLAP-SIGNALS-IGNORED  PIC S9(07) COMP VALUE 0.
001150     05  FILLER                      PIC X(10).
001160*---------------------------------------------------------------*
001170*    P/L PERCENT IS A STANDALONE SCRATCH FIELD RATHER THAN PART
001180*    OF THE TRADE WORK AREA GROUP - IT IS DERIVED FROM WS-PNL
001190*    AND WS-ENTRY-PRICE AT CLOSE-TRADE TIME AND USED ONLY LONG
001200*    ENOUGH TO MOVE IT TO THE OUTPUT RECORD.
001210*---------------------------------------------------------------*
001220 77  WS-PNL-PCT                      PIC S9(03)V99.
001230*---------------------------------------------------------------*
001240     COPY TRXTBL.
001250*---------------------------------------------------------------*
001260 01  WS-TRADE-WORK-AREA.
001270     05  WS-TRD-TRADE-DATE           PIC 9(08).
001280     05  WS-TRD-TRADE-DATE-R REDEFINES WS-TRD-TRADE-DATE.
001290         10  WS-TRD-DATE-CCYY        PIC 9(04).
001300         10  WS-TRD-DATE-MM          PIC 9(02).
001310         10  WS-TRD-DATE-DD          PIC 9(02).
001320     05  WS-TRD-TRADE-TYPE           PIC X(04).
001330     05  WS-TRD-COMMENT              PIC X(20).
001340     05  WS-ENTRY-TIME               PIC 9(04).
001350     05  WS-ENTRY-TIME-R REDEFINES WS-ENTRY-TIME.
001360         10  WS-ENTRY-HH             PIC 9(02).
001370         10  WS-ENTRY-MM             PIC 9(02).
001380     05  WS-EXIT-TIME                PIC 9(04).
001390     05  WS-EXIT-TIME-R REDEFINES WS-EXIT-TIME.
001400         10  WS-EXIT-HH              PIC 9(02).
001410         10  WS-EXIT-MM              PIC 9(02).
001420     05  WS-ENTRY-PRICE              PIC S9(04)V99.
001430     05  WS-EXIT-PRICE               PIC S9(04)V99.
001440     05  WS-STOP-PRICE               PIC S9(04)V99.
001450     05  WS-TARGET-PRICE             PIC S9(04)V99.
001460     05  WS-PNL                      PIC S9(04)V99.
001470     05  WS-EXIT-REASON              PIC X(30).
001480     05  FILLER                      PIC X(10).
001490*---------------------------------------------------------------*
001500 01  WK-MISC-WORK.
001510     05  WK-SIGNAL-DATETIME          PIC 9(12) COMP.
001520     05  WS-LAST-EXIT-DATETIME       PIC 9(12) COMP VALUE 0.
001530     05  WK-HIGHEST-HIGH             PIC S9(04)V99.
001540     05  WK-HIGHEST-HIGH-IDX         PIC S9(05) COMP.
001550     05  WK-BREAKEVEN-TARGET         PIC S9(04)V99.
001560     05  WK-BEST-EXCURSION-PCT       PIC S9(03)V99.
001570     05  WK-ATR-MULTIPLIER           PIC S9(01)V9(01).
001580     05  WK-CANDIDATE-STOP           PIC S9(04)V99.
001590     05  WK-BARS-SINCE-HIGH          PIC S9(05) COMP.
001600     05  WK-GENERAL-SUB              PIC S9(05) COMP.
001610     05  WS-TR-SUM                   PIC S9(07)V99.
001620     05  FILLER                      PIC X(10).
001630*---------------------------------------------------------------*
001640 01  WK-CONSTANTS.
001650     05  WK-ATR-PERIOD               PIC S9(03) COMP VALUE 5.
001660     05  WK-FIXED-STOP-PCT           PIC S9(01)V9(04) VALUE 0.9200.
001670     05  WK-BREAKEVEN-ATR-MULT       PIC S9(01)V9(01) VALUE 2.5.
001680     05  WK-STALL-LIMIT              PIC S9(05) COMP VALUE 20.
001690     05  WK-LAST-ENTRY-TIME          PIC 9(04) VALUE 1500.
001700     05  WK-EXCURSION-SLAB-1         PIC S9(03)V99 VALUE 70.00.
001710     05  WK-EXCURSION-SLAB-2         PIC S9(03)V99 VALUE 45.00.
001720     05  WK-EXCURSION-SLAB-3         PIC S9(03)V99 VALUE 30.00.
001730     05  WK-MULT-SLAB-1              PIC S9(01)V9(01) VALUE 3.5.
001740     05  WK-MULT-SLAB-2              PIC S9(01)V9(01) VALUE 2.0.
001750     05  WK-MULT-SLAB-3              PIC S9(01)V9(01) VALUE 2.5.
001760     05  WK-MULT-DEFAULT             PIC S9(01)V9(01) VALUE 3.0.
001770     05  FILLER                      PIC X(10).
001780*===============================================================*
001790 PROCEDURE DIVISION.
001800*---------------------------------------------------------------*
001810 0000-MAIN-PARAGRAPH.
001820*---------------------------------------------------------------*
001830     PERFORM 1000-OPEN-FILES.
001840     PERFORM 2000-BUILD-OPTION-TABLE.
001850     PERFORM 2100-COMPUTE-ATR-COLUMN.
001860     PERFORM 3000-WALK-SIGNALS.
001870     PERFORM 8000-CLOSE-FILES.
001880     DISPLAY 'TRLEXEC - SIGNALS READ          : ' WS-SIGNALS-READ.
001890     DISPLAY 'TRLEXEC - TRADES WRITTEN         : ' WS-TRADES-WRITTEN.
001900     DISPLAY 'TRLEXEC - LATE SIGNALS IGNORED   : ' WS-LATE-SIGNALS-IGNORED.
001910     DISPLAY 'TRLEXEC - OVERLAP SIGNALS IGNORED: ' WS-OVERLAP-SIGNALS-IGNORED.
001920     GOBACK.
001930*---------------------------------------------------------------*
001940 1000-OPEN-FILES.
001950*---------------------------------------------------------------*
001960     OPEN INPUT  SIGNAL-FILE
001970                 OPTION-BAR-FILE
001980          OUTPUT TRADE-FILE.
001990*---------------------------------------------------------------*
002000 2000-BUILD-OPTION-TABLE.
002010*---------------------------------------------------------------*
002020     MOVE ZERO TO TX-TABLE-SIZE.
002030     PERFORM 8200-READ-OPTION-BAR-FILE.
002040     PERFORM 2050-LOAD-ONE-BAR
002050         UNTIL OPTION-BAR-END-OF-FILE.
002060*---------------------------------------------------------------*
002070 2050-LOAD-ONE-BAR.
002080*---------------------------------------------------------------*
002090     ADD 1 TO TX-TABLE-SIZE.
002100     SET TX-IDX TO TX-TABLE-SIZE.
002110     MOVE OPB-BAR-DATE  TO TX-BAR-DATE(TX-IDX).
002120     MOVE OPB-BAR-TIME  TO TX-BAR-TIME(TX-IDX).
002130     COMPUTE TX-BAR-DATETIME(TX-IDX) =
002140         OPB-BAR-DATE * 10000 + OPB-BAR-TIME.
002150     MOVE OPB-OPEN      TO TX-OPEN(TX-IDX).
002160     MOVE OPB-HIGH      TO TX-HIGH(TX-IDX).
002170     MOVE OPB-LOW       TO TX-LOW(TX-IDX).
002180     MOVE OPB-CLOSE     TO TX-CLOSE(TX-IDX).
002190     PERFORM 8200-READ-OPTION-BAR-FILE.
002200*---------------------------------------------------------------*
002210*    ATR(5) DOES NOT TRAVEL IN OPTBAR - COMPUTED HERE OVER THE
002220*    LEG'S OWN TABLE, SAME METHOD INDCALC USES FOR THE INDEX.
002230*---------------------------------------------------------------*
002240 2100-COMPUTE-ATR-COLUMN.
002250*---------------------------------------------------------------*
002260     IF TX-TABLE-SIZE > 0
002270         PERFORM 2150-PROCESS-ONE-BAR
002280             VARYING TX-IDX FROM 1 BY 1
002290             UNTIL TX-IDX > TX-TABLE-SIZE
002300     END-IF.
002310*---------------------------------------------------------------*
002320 2150-PROCESS-ONE-BAR.
002330*---------------------------------------------------------------*
002340     PERFORM 2200-CALC-TRUE-RANGE.
002350     PERFORM 2250-CALC-ATR.
002360*---------------------------------------------------------------*
002370 2200-CALC-TRUE-RANGE.
002380*---------------------------------------------------------------*
002390*    TR = MAX( H-L, ABS(H-CLOSEPREV), ABS(L-CLOSEPREV) ).  NO
002400*    CLOSEPREV ON THE FIRST BAR OF THE TABLE, SO TR DEFAULTS TO
002410*    H-L THERE.
002420*---------------------------------------------------------------*
002430     COMPUTE TX-TRUE-RANGE(TX-IDX) ROUNDED =
002440         TX-HIGH(TX-IDX) - TX-LOW(TX-IDX).
002450     IF TX-IDX > 1
002460         IF FUNCTION ABS(TX-HIGH(TX-IDX) - TX-CLOSE(TX-IDX - 1))
002470                 > TX-TRUE-RANGE(TX-IDX)
002480             COMPUTE TX-TRUE-RANGE(TX-IDX) ROUNDED =
002490                 FUNCTION ABS(TX-HIGH(TX-IDX) -
002500                              TX-CLOSE(TX-IDX - 1))
002510         END-IF
002520         IF FUNCTION ABS(TX-LOW(TX-IDX) - TX-CLOSE(TX-IDX - 1))
002530                 > TX-TRUE-RANGE(TX-IDX)
002540             COMPUTE TX-TRUE-RANGE(TX-IDX) ROUNDED =
002550                 FUNCTION ABS(TX-LOW(TX-IDX) -
002560                              TX-CLOSE(TX-IDX - 1))
002570         END-IF
002580     END-IF.
002590*---------------------------------------------------------------*
002600 2250-CALC-ATR.
002610*---------------------------------------------------------------*
002620*    ATR(5) = SIMPLE MOVING AVERAGE OF THE LAST 5 TRUE RANGES.
002630*    UNDEFINED (LEFT ZERO) UNTIL 5 BARS EXIST.
002640*---------------------------------------------------------------*
002650     MOVE ZERO TO TX-ATR(TX-IDX).
002660     IF TX-IDX >= WK-ATR-PERIOD
002670         MOVE ZERO TO WS-TR-SUM
002680         PERFORM 2260-SUM-ONE-TRUE-RANGE
002690             VARYING WK-GENERAL-SUB FROM TX-IDX BY -1
002700             UNTIL WK-GENERAL-SUB <
002710                   (TX-IDX - WK-ATR-PERIOD + 1)
002720         COMPUTE TX-ATR(TX-IDX) ROUNDED =
002730             WS-TR-SUM / WK-ATR-PERIOD
002740     END-IF.
002750*---------------------------------------------------------------*
002760 2260-SUM-ONE-TRUE-RANGE.
002770*---------------------------------------------------------------*
002780     ADD TX-TRUE-RANGE(WK-GENERAL-SUB) TO WS-TR-SUM.
002790*---------------------------------------------------------------*
002800 3000-WALK-SIGNALS.
002810*---------------------------------------------------------------*
002820     SET TX-IDX TO 1.
002830     PERFORM 8100-READ-SIGNAL-FILE.
002840     PERFORM 3100-PROCESS-ONE-SIGNAL-BAR
002850         UNTIL SIGNAL-END-OF-FILE.
002860*---------------------------------------------------------------*
002870 3100-PROCESS-ONE-SIGNAL-BAR.
002880*---------------------------------------------------------------*
002890     ADD 1 TO WS-SIGNALS-READ.
002900     PERFORM 3150-CHECK-LATE-SIGNAL.
002910     IF (TE-LEG-IS-CALL AND SIG-CALL-FLAG = 1)
002920        OR (TE-LEG-IS-PUT AND SIG-PUT-FLAG = 1)
002930         COMPUTE WK-SIGNAL-DATETIME =
002940             SIG-BAR-DATE * 10000 + SIG-BAR-TIME
002950         IF WK-SIGNAL-DATETIME > WS-LAST-EXIT-DATETIME
002960             PERFORM 3200-ENTER-AND-SIMULATE-TRADE
002970         ELSE
002980             ADD 1 TO WS-OVERLAP-SIGNALS-IGNORED
002990         END-IF
003000     END-IF.
003010     PERFORM 8100-READ-SIGNAL-FILE.
003020*---------------------------------------------------------------*
003030 3150-CHECK-LATE-SIGNAL.
003040*---------------------------------------------------------------*
003050*    A SIGNAL WHOSE OWN BAR IS AT OR AFTER THE LAST ENTRY TIME
003060*    NEVER GETS ACTED ON - ZEROED HERE BEFORE ANY OTHER LOGIC
003070*    SEES IT.
003080*---------------------------------------------------------------*
003090     IF SIG-BAR-TIME NOT < WK-LAST-ENTRY-TIME
003100         IF TE-LEG-IS-CALL AND SIG-CALL-FLAG = 1
003110             ADD 1 TO WS-LATE-SIGNALS-IGNORED
003120             MOVE 0 TO SIG-CALL-FLAG
003130         END-IF
003140         IF TE-LEG-IS-PUT AND SIG-PUT-FLAG = 1
003150             ADD 1 TO WS-LATE-SIGNALS-IGNORED
003160             MOVE 0 TO SIG-PUT-FLAG
003170         END-IF
003180     END-IF.
003190*---------------------------------------------------------------*
003200 3200-ENTER-AND-SIMULATE-TRADE.
003210*---------------------------------------------------------------*
003220     PERFORM 3210-POSITION-ENTRY-SCAN.
003230     IF WK-BAR-FOUND
003240         IF TE-LEG-IS-CALL
003250             MOVE 'CALL'           TO WS-TRD-TRADE-TYPE
003260             MOVE SIG-CALL-COMMENT TO WS-TRD-COMMENT
003270         ELSE
003280             MOVE 'PUT '           TO WS-TRD-TRADE-TYPE
003290             MOVE SIG-PUT-COMMENT  TO WS-TRD-COMMENT
003300         END-IF
003310         MOVE SIG-BAR-DATE        TO WS-TRD-TRADE-DATE
003320         MOVE TX-OPEN(TX-IDX)     TO WS-ENTRY-PRICE
003330         MOVE TX-BAR-TIME(TX-IDX) TO WS-ENTRY-TIME
003340         PERFORM 3250-INIT-TRADE-STATE
003350         PERFORM 3300-SIMULATE-TRADE
003360     END-IF.
003370*---------------------------------------------------------------*
003380*    FORWARD-ONLY SCAN TO THE FIRST OPTION BAR STRICTLY AFTER
003390*    THE SIGNAL BAR - THE TRADE ENTERS AT THE *NEXT* BAR'S OPEN,
003400*    NOT THE SIGNAL BAR'S OWN.  TX-IDX NEVER STEPS BACKWARD
003410*    ACROSS THE RUN SINCE TRADES NEVER OVERLAP.
003420*---------------------------------------------------------------*
003430 3210-POSITION-ENTRY-SCAN.
003440*---------------------------------------------------------------*
003450     MOVE 'N' TO WK-BAR-FOUND-SW.
003460     PERFORM 3215-ADVANCE-ENTRY-SCAN
003470         UNTIL TX-IDX > TX-TABLE-SIZE
003480         OR TX-BAR-DATETIME(TX-IDX) > WK-SIGNAL-DATETIME.
003490     IF TX-IDX <= TX-TABLE-SIZE
003500         SET WK-BAR-FOUND TO TRUE
003510     END-IF.
003520*---------------------------------------------------------------*
003530 3215-ADVANCE-ENTRY-SCAN.
003540*---------------------------------------------------------------*
003550     SET TX-IDX UP BY 1.
003560*---------------------------------------------------------------*
003570 3250-INIT-TRADE-STATE.
003580*---------------------------------------------------------------*
003590     SET WS-TRADE-IS-OPEN         TO TRUE.
003600     SET WK-BREAKEVEN-NOT-REACHED TO TRUE.
003610     MOVE TX-HIGH(TX-IDX)         TO WK-HIGHEST-HIGH.
003620     SET WK-HIGHEST-HIGH-IDX      TO TX-IDX.
003630     COMPUTE WS-STOP-PRICE ROUNDED =
003640         WS-ENTRY-PRICE * WK-FIXED-STOP-PCT.
003650     COMPUTE WK-BREAKEVEN-TARGET ROUNDED =
003660         WS-ENTRY-PRICE + (WK-BREAKEVEN-ATR-MULT * TX-ATR(TX-IDX)).
003670     MOVE WK-BREAKEVEN-TARGET     TO WS-TARGET-PRICE.
003680*---------------------------------------------------------------*
003690 3300-SIMULATE-TRADE.
003700*---------------------------------------------------------------*
003710     PERFORM 3350-TEST-ONE-BAR
003720         UNTIL WS-TRADE-IS-CLOSED
003730         OR TX-IDX > TX-TABLE-SIZE.
003740     IF WS-TRADE-IS-OPEN
003750         PERFORM 3390-FORCE-END-OF-DATA-EXIT
003760     END-IF.
003770*---------------------------------------------------------------*
003780 3350-TEST-ONE-BAR.
003790*---------------------------------------------------------------*
003800*    A STOP HIT BEFORE BREAKEVEN IS AN 'INITIAL SL' - THE ORIGINAL
003810*    FIXED STOP NEVER MOVED.  ONCE BREAKEVEN HAS BEEN REACHED THE
003820*    STOP HAS BEEN RATCHETED AT LEAST ONCE, SO THE SAME HIT IS
003830*    LOGGED AS A 'TRAILING SL' INSTEAD.
003840*---------------------------------------------------------------*
003850     IF TX-LOW(TX-IDX) <= WS-STOP-PRICE
003860         MOVE TX-BAR-TIME(TX-IDX) TO WS-EXIT-TIME
003870         MOVE WS-STOP-PRICE       TO WS-EXIT-PRICE
003880         IF WK-BREAKEVEN-REACHED
003890             MOVE 'TRAILING SL'   TO WS-EXIT-REASON
003900         ELSE
003910             MOVE 'INITIAL SL'    TO WS-EXIT-REASON
003920         END-IF
003930         PERFORM 3700-CLOSE-TRADE
003940     ELSE
003950         IF WK-BREAKEVEN-NOT-REACHED
003960            AND TX-HIGH(TX-IDX) >= WK-BREAKEVEN-TARGET
003970             MOVE WS-ENTRY-PRICE  TO WS-STOP-PRICE
003980             SET WK-BREAKEVEN-REACHED TO TRUE
003990         END-IF
004000         IF TX-HIGH(TX-IDX) > WK-HIGHEST-HIGH
004010             MOVE TX-HIGH(TX-IDX) TO WK-HIGHEST-HIGH
004020             SET WK-HIGHEST-HIGH-IDX TO TX-IDX
004030         END-IF
004040         IF WK-BREAKEVEN-REACHED
004050             PERFORM 3360-RATCHET-TRAIL-STOP
004060         END-IF
004070         COMPUTE WK-BARS-SINCE-HIGH =
004080             TX-IDX - WK-HIGHEST-HIGH-IDX
004090         IF WK-BARS-SINCE-HIGH > WK-STALL-LIMIT
004100             MOVE TX-BAR-TIME(TX-IDX) TO WS-EXIT-TIME
004110             MOVE TX-CLOSE(TX-IDX)    TO WS-EXIT-PRICE
004120             MOVE 'STALL EXIT'        TO WS-EXIT-REASON
004130             PERFORM 3700-CLOSE-TRADE
004140         ELSE
004150             SET TX-IDX UP BY 1
004160         END-IF
004170     END-IF.
004180*---------------------------------------------------------------*
004190*    TRAIL STOP RATCHET - THE MULTIPLIER WIDENS OR TIGHTENS BY
004200*    HOW FAR THE BEST EXCURSION HAS RUN, TESTED FROM THE WIDEST
004210*    BAND DOWN SO A TRADE THAT HAS BLOWN THROUGH SEVERAL BANDS
004220*    STILL LANDS ON THE ONE THAT ACTUALLY APPLIES.  THE STOP IS
004230*    ONLY EVER RATCHETED UP, NEVER LOWERED.
004240*---------------------------------------------------------------*
004250 3360-RATCHET-TRAIL-STOP.
004260*---------------------------------------------------------------*
004270     COMPUTE WK-BEST-EXCURSION-PCT ROUNDED =
004280         (WK-HIGHEST-HIGH - WS-ENTRY-PRICE) / WS-ENTRY-PRICE * 100.
004290     EVALUATE TRUE
004300         WHEN WK-BEST-EXCURSION-PCT >= WK-EXCURSION-SLAB-1
004310             MOVE WK-MULT-SLAB-1  TO WK-ATR-MULTIPLIER
004320         WHEN WK-BEST-EXCURSION-PCT >= WK-EXCURSION-SLAB-2
004330             MOVE WK-MULT-SLAB-2  TO WK-ATR-MULTIPLIER
004340         WHEN WK-BEST-EXCURSION-PCT >= WK-EXCURSION-SLAB-3
004350             MOVE WK-MULT-SLAB-3  TO WK-ATR-MULTIPLIER
004360         WHEN OTHER
004370             MOVE WK-MULT-DEFAULT TO WK-ATR-MULTIPLIER
004380     END-EVALUATE.
004390     COMPUTE WK-CANDIDATE-STOP ROUNDED =
004400         WK-HIGHEST-HIGH - (WK-ATR-MULTIPLIER * TX-ATR(TX-IDX)).
004410     IF WK-CANDIDATE-STOP > WS-STOP-PRICE
004420         MOVE WK-CANDIDATE-STOP TO WS-STOP-PRICE
004430     END-IF.
004440*---------------------------------------------------------------*
004450 3390-FORCE-END-OF-DATA-EXIT.
004460*---------------------------------------------------------------*
004470     SET TX-IDX DOWN BY 1.
004480     MOVE TX-BAR-TIME(TX-IDX) TO WS-EXIT-TIME.
004490     MOVE TX-CLOSE(TX-IDX)    TO WS-EXIT-PRICE.
004500     MOVE 'END OF DATA'       TO WS-EXIT-REASON.
004510     PERFORM 3700-CLOSE-TRADE.
004520*---------------------------------------------------------------*
004530*    P/L PERCENT IS CARRIED ON THE TRADE RECORD ALONGSIDE THE
004540*    DOLLAR P/L SO TRDRPT DOES NOT HAVE TO RE-DERIVE IT FROM THE
004550*    ENTRY PRICE.
004560*---------------------------------------------------------------*
004570 3700-CLOSE-TRADE.
004580*---------------------------------------------------------------*
004590     COMPUTE WS-PNL = WS-EXIT-PRICE - WS-ENTRY-PRICE.
004600     COMPUTE WS-PNL-PCT ROUNDED =
004610         WS-PNL / WS-ENTRY-PRICE * 100.
004620     DISPLAY 'TRLEXEC - TRADE P/L: ' WS-PNL
004630             '  P/L PCT: ' WS-PNL-PCT.
004640     PERFORM 3800-WRITE-TRADE-RECORD.
004650     SET WS-TRADE-IS-CLOSED    TO TRUE.
004660     COMPUTE WS-LAST-EXIT-DATETIME =
004670         TX-BAR-DATE(TX-IDX) * 10000 + TX-BAR-TIME(TX-IDX).
004680*---------------------------------------------------------------*
004690 3800-WRITE-TRADE-RECORD.
004700*---------------------------------------------------------------*
004710     MOVE WS-TRD-TRADE-DATE TO TRD-TRADE-DATE.
004720     MOVE WS-TRD-TRADE-TYPE TO TRD-TRADE-TYPE.
004730     MOVE WS-TRD-COMMENT    TO TRD-COMMENT.
004740     MOVE WS-ENTRY-TIME     TO TRD-ENTRY-TIME.
004750     MOVE WS-EXIT-TIME      TO TRD-EXIT-TIME.
004760     MOVE WS-ENTRY-PRICE    TO TRD-ENTRY-PRICE.
004770     MOVE WS-EXIT-PRICE     TO TRD-EXIT-PRICE.
004780     MOVE WS-STOP-PRICE     TO TRD-STOP-PRICE.
004790     MOVE WS-TARGET-PRICE   TO TRD-TARGET-PRICE.
004800     MOVE WS-PNL            TO TRD-PNL.
004810     MOVE WS-PNL-PCT        TO TRD-PNL-PCT.
004820     MOVE WS-EXIT-REASON    TO TRD-EXIT-REASON.
004830     WRITE TRD-RECORD.
004840     ADD 1 TO WS-TRADES-WRITTEN.
004850*---------------------------------------------------------------*
004860 8000-CLOSE-FILES.
004870*---------------------------------------------------------------*
004880     CLOSE SIGNAL-FILE
004890           OPTION-BAR-FILE
004900           TRADE-FILE.
004910*---------------------------------------------------------------*
004920 8100-READ-SIGNAL-FILE.
004930*---------------------------------------------------------------*
004940     READ SIGNAL-FILE
004950         AT END MOVE 'Y' TO SIGNAL-EOF-SW.
004960*---------------------------------------------------------------*
004970 8200-READ-OPTION-BAR-FILE.
004980*---------------------------------------------------------------*
004990     READ OPTION-BAR-FILE
005000         AT END MOVE 'Y' TO OPTION-BAR-EOF-SW.
