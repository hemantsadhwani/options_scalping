000010*===============================================================*
000020* PROGRAM NAME:    CPRCLASS
000030* ORIGINAL AUTHOR: R. OYOLA
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 04/12/87  R. OYOLA      CREATED FOR PROYECTO SCALPER - READS
000090*                         THE DAY-LEVEL FILE INDCALC WRITES AND
000100*                         PRINTS THE COUNT AND MEAN WIDTH FOR
000110*                         EACH CPR-CLASS BUCKET.
000120* 11/12/98  M. SOTELO     TCK-1988 YEAR 2000 READINESS REVIEW -
000130*                         DLV-LEVEL-DATE CARRIES THE FULL 4-DIGIT
000140*                         CENTURY THROUGHOUT.  SIGNED OFF.
000150* 03/02/01  M. SOTELO     TCK-2103 MEAN WIDTH NOW PRINTS TO 4
000160*                         DECIMALS TO MATCH THE WIDTH-PCT FIELD
000170*                         ON THE DAY-LEVEL FILE INSTEAD OF THE
000180*                         2-DECIMAL EDIT WE STARTED WITH.
000190* 09/14/06  M. SOTELO     TCK-2241 ADDED THE GRAND-TOTAL LINE AT
000200*                         THE FOOT OF THE TABLE - DESK WANTED A
000210*                         CROSS-FOOT WITHOUT REACHING FOR A
000220*                         CALCULATOR.
000230* 04/18/07  M. SOTELO     TCK-2288 CPR-WIDTH, CPR-WIDTH-PCT AND
000240*                         THE NARROW/AVERAGE/WIDE CLASSIFICATION
000250*                         USED TO BE SET BY INDCALC BEFORE IT
000260*                         WROTE THE DAY-LEVEL RECORD.  THAT
000270*                         LOGIC BELONGS TO THIS REPORT, NOT TO
000280*                         THE INDICATOR STEP, SO IT NOW COMPUTES
000290*                         AND CLASSIFIES OFF THE RAW DLV-R-TC /
000300*                         DLV-R-BC / DLV-CP PIVOT FIELDS ITSELF.
000310*                         SEE 2050-COMPUTE-CPR-WIDTH BELOW.
000320*
000330*===============================================================*
000340 IDENTIFICATION DIVISION.
000350 PROGRAM-ID.    CPRCLASS.
000360 AUTHOR.        R. OYOLA.
000370 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.
000380 DATE-WRITTEN.  04/12/87.
000390 DATE-COMPILED.
000400 SECURITY.      NON-CONFIDENTIAL.
000410*===============================================================*
000420 ENVIRONMENT DIVISION.
000430*---------------------------------------------------------------*
000440 CONFIGURATION SECTION.
000450*---------------------------------------------------------------*
000460 SOURCE-COMPUTER. IBM-3096.
000470 OBJECT-COMPUTER. IBM-3096.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     UPSI-0 ON STATUS IS CC-DEBUG-DISPLAYS-ON
000510            OFF STATUS IS CC-DEBUG-DISPLAYS-OFF
000520     CLASS VALID-DIGITS IS '0' THRU '9'.
000530*---------------------------------------------------------------*
000540 INPUT-OUTPUT SECTION.
000550*---------------------------------------------------------------*
000560 FILE-CONTROL.
000570     SELECT DAYLVL-FILE ASSIGN TO DLVIN
000580       ORGANIZATION IS LINE SEQUENTIAL
000590       FILE STATUS  IS DAYLVL-FILE-STATUS.
000600*
000610     SELECT PRINT-FILE ASSIGN TO UT-S-PRTFILE
000620       ORGANIZATION IS LINE SEQUENTIAL
000630       FILE STATUS  IS PRINT-FILE-STATUS.
000640*===============================================================*
000650 DATA DIVISION.
000660*---------------------------------------------------------------*
000670 FILE SECTION.
000680*---------------------------------------------------------------*
000690 FD  DAYLVL-FILE RECORDING MODE F.
000700     COPY DAYLVL.
000710*---------------------------------------------------------------*
000720 FD  PRINT-FILE RECORDING MODE F.
000730 01  PRINT-RECORD.
000740     05  PRINT-LINE              PIC X(132).
000750     05  FILLER                  PIC X(01)  VALUE SPACE.
000760*===============================================================*
000770 WORKING-STORAGE SECTION.
000780*---------------------------------------------------------------*
000790 01  WS-SWITCHES-MISC.
000800     05  DAYLVL-FILE-STATUS      PIC X(02).
000810         88  DAYLVL-FILE-OK          VALUE '00'.
000820     05  PRINT-FILE-STATUS       PIC X(02).
000830         88  PRINT-FILE-OK           VALUE '00'.
000840     05  END-OF-FILE-SW          PIC X(01)  VALUE 'N'.
000850         88  END-OF-DAYLVL-FILE          VALUE 'Y'.
000860     05  FILLER                  PIC X(10).
000870*---------------------------------------------------------------*
000880 01  WS-COUNTERS.
000890     05  WS-DAYS-READ            PIC S9(07) COMP VALUE 0.
000900     05  WS-GRAND-TOTAL-COUNT    PIC S9(05) COMP VALUE 0.
000910     05  FILLER                  PIC X(10).
000920*---------------------------------------------------------------*
000930*    LEVEL-DATE OF THE RECORD CURRENTLY BEING CLASSIFIED, BROKEN
000940*    OUT BY CENTURY/MONTH/DAY FOR A POSSIBLE FUTURE SESSION-RANGE
000950*    EDIT ON THIS REPORT - NOT SURFACED ON THE CURRENT PRINT.
000960*---------------------------------------------------------------*
000970 01  WS-WK-DATE                  PIC 9(08).
000980 01  WS-WK-DATE-R REDEFINES WS-WK-DATE.
000990     05  WS-WK-DATE-CCYY         PIC 9(04).
001000     05  WS-WK-DATE-MM           PIC 9(02).
001010     05  WS-WK-DATE-DD           PIC 9(02).
001020*---------------------------------------------------------------*
001030*    WHOLE-PERCENT / FRACTION BREAKDOWN OF THIS DAY'S CPR WIDTH -
001040*    NOT PRINTED ON THE CURRENT SUMMARY, KEPT ON HAND IN CASE THE
001050*    DESK EVER WANTS A WHOLE-NUMBER-ONLY CUT OF THIS REPORT.
001060*---------------------------------------------------------------*
001070 01  WS-WK-WIDTHPCT              PIC S9(03)V9(04).
001080 01  WS-WK-WIDTHPCT-R REDEFINES WS-WK-WIDTHPCT.
001090     05  WS-WK-WIDTHPCT-WHOLE    PIC S9(03).
001100     05  WS-WK-WIDTHPCT-FRAC     PIC 9(04).
001110*---------------------------------------------------------------*
001120*    ONE ROW PER CPR-CLASS.  THE REDEFINES GIVES EACH ROW A NAME
001130*    SO 2100/2200/2300 CAN MOVE STRAIGHT INTO IT WITHOUT A
001140*    SUBSCRIPT, THE SAME WAY THE SHOP NAMES A FIXED, SMALL SET OF
001150*    CATEGORY CELLS ELSEWHERE IN THIS SYSTEM.
001160*---------------------------------------------------------------*
001170 01  WS-CLASS-TABLE.
001180     05  WS-CLASS-ENTRY OCCURS 3 TIMES.
001190         10  WS-CLS-COUNT        PIC S9(05) COMP VALUE 0.
001200         10  WS-CLS-WIDTH-SUM    PIC S9(07)V9(04) VALUE 0.
001210         10  WS-CLS-MEAN-WIDTH   PIC S9(03)V9(04) VALUE 0.
001220 01  WS-CLASS-TABLE-R REDEFINES WS-CLASS-TABLE.
001230     05  WS-CLS-NARROW-ROW.
001240         10  WS-CLS-NARROW-COUNT     PIC S9(05) COMP.
001250         10  WS-CLS-NARROW-SUM       PIC S9(07)V9(04).
001260         10  WS-CLS-NARROW-MEAN      PIC S9(03)V9(04).
001270     05  WS-CLS-AVERAGE-ROW.
001280         10  WS-CLS-AVERAGE-COUNT    PIC S9(05) COMP.
001290         10  WS-CLS-AVERAGE-SUM      PIC S9(07)V9(04).
001300         10  WS-CLS-AVERAGE-MEAN     PIC S9(03)V9(04).
001310     05  WS-CLS-WIDE-ROW.
001320         10  WS-CLS-WIDE-COUNT       PIC S9(05) COMP.
001330         10  WS-CLS-WIDE-SUM         PIC S9(07)V9(04).
001340         10  WS-CLS-WIDE-MEAN        PIC S9(03)V9(04).
001350*---------------------------------------------------------------*
001360*    CPR-WIDTH SCRATCH FIELDS FOR 2050 - STANDALONE RATHER THAN
001370*    PART OF WS-COUNTERS SINCE THEY ARE RECOMPUTED FRESH EVERY
001380*    TIME 2050 RUNS AND CARRY NOTHING FROM ONE DAY TO THE NEXT.
001390*---------------------------------------------------------------*
001400 77  WS-CPR-WIDTH                PIC S9(05)V99.
001410 77  WS-CPR-WIDTH-PCT            PIC S9(03)V9(04).
001420 77  WS-ZERO-CP-COUNT            PIC S9(05) COMP VALUE 0.
001430*---------------------------------------------------------------*
001440     COPY PRTCTL.
001450*---------------------------------------------------------------*
001460*    PRINT-LINE LAYOUTS.  NEXT-REPORT-LINE IS THE COMMON HAND-OFF
001470*    AREA TO 9000-PRINT-REPORT-LINE, THE SAME WAY THE REST OF THE
001480*    SHOP'S REPORT PROGRAMS DO IT.
001490*---------------------------------------------------------------*
001500 01  REPORT-LINES.
001510*---------------------------------------------------------------*
001520     05  NEXT-REPORT-LINE            PIC X(132).
001530*---------------------------------------------------------------*
001540     05  RL-TITLE-LINE.
001550         10  FILLER                  PIC X(45) VALUE SPACES.
001560         10  FILLER                  PIC X(35)
001570                 VALUE 'CPR WIDTH CLASSIFICATION REPORT'.
001580         10  FILLER                  PIC X(52) VALUE SPACES.
001590*---------------------------------------------------------------*
001600     05  RL-TBL-HEADER-1.
001610         10  FILLER                  PIC X(05) VALUE SPACES.
001620         10  FILLER                  PIC X(12) VALUE 'CPR CLASS'.
001630         10  FILLER                  PIC X(10) VALUE 'DAY COUNT'.
001640         10  FILLER                  PIC X(15) VALUE 'MEAN WIDTH %'.
001650         10  FILLER                  PIC X(90) VALUE SPACES.
001660*---------------------------------------------------------------*
001670     05  RL-TBL-HEADER-2.
001680         10  FILLER                  PIC X(05) VALUE SPACES.
001690         10  FILLER                  PIC X(12) VALUE '---------'.
001700         10  FILLER                  PIC X(10) VALUE '---------'.
001710         10  FILLER                  PIC X(15) VALUE '------------'.
001720         10  FILLER                  PIC X(90) VALUE SPACES.
001730*---------------------------------------------------------------*
001740     05  RL-TBL-DETAIL.
001750         10  FILLER                  PIC X(05) VALUE SPACES.
001760         10  RL-TD-CLASS             PIC X(12).
001770         10  RL-TD-COUNT             PIC ZZZZ9.
001780         10  FILLER                  PIC X(05) VALUE SPACES.
001790         10  RL-TD-MEAN              PIC ZZ9.9999.
001800         10  FILLER                  PIC X(97) VALUE SPACES.
001810*---------------------------------------------------------------*
001820     05  RL-TOTAL-LINE.
001830         10  FILLER                  PIC X(05) VALUE SPACES.
001840         10  FILLER                  PIC X(12) VALUE 'TOTAL DAYS'.
001850         10  RL-TL-COUNT             PIC ZZZZ9.
001860         10  FILLER                  PIC X(110) VALUE SPACES.
001870*===============================================================*
001880 PROCEDURE DIVISION.
001890*---------------------------------------------------------------*
001900 0000-MAIN-PARAGRAPH.
001910*---------------------------------------------------------------*
001920     PERFORM 1000-OPEN-FILES.
001930     PERFORM 8100-READ-DAYLVL-FILE.
001940     PERFORM 2000-CLASSIFY-ONE-RECORD
001950         UNTIL END-OF-DAYLVL-FILE.
001960     PERFORM 3000-COMPUTE-MEANS.
001970     PERFORM 4000-PRINT-TITLE.
001980     PERFORM 5000-PRINT-SUMMARY.
001990     PERFORM 8000-CLOSE-FILES.
002000     DISPLAY 'CPRCLASS - DAY LEVELS READ    : ' WS-DAYS-READ.
002010     DISPLAY 'CPRCLASS - ZERO-PIVOT DAYS    : ' WS-ZERO-CP-COUNT.
002020     GOBACK.
002030*---------------------------------------------------------------*
002040 1000-OPEN-FILES.
002050*---------------------------------------------------------------*
002060     OPEN INPUT  DAYLVL-FILE
002070          OUTPUT PRINT-FILE.
002080*---------------------------------------------------------------*
002090 2000-CLASSIFY-ONE-RECORD.
002100*---------------------------------------------------------------*
002110     ADD 1 TO WS-DAYS-READ.
002120     PERFORM 2050-COMPUTE-CPR-WIDTH.
002130     MOVE DLV-LEVEL-DATE      TO WS-WK-DATE.
002140     MOVE DLV-CPR-WIDTH-PCT   TO WS-WK-WIDTHPCT.
002150     EVALUATE TRUE
002160         WHEN DLV-CLASS-NARROW
002170             PERFORM 2100-ACCUMULATE-NARROW
002180         WHEN DLV-CLASS-WIDE
002190             PERFORM 2300-ACCUMULATE-WIDE
002200         WHEN OTHER
002210             PERFORM 2200-ACCUMULATE-AVERAGE
002220     END-EVALUATE.
002230     PERFORM 8100-READ-DAYLVL-FILE.
002240*---------------------------------------------------------------*
002250 2050-COMPUTE-CPR-WIDTH.
002260*---------------------------------------------------------------*
002270*    TCK-2288 - THIS USED TO BE INDCALC'S JOB.  DLV-R-BC/DLV-R-TC
002280*    ARE THE BOTTOM/TOP CPR RAILS AND DLV-CP IS THE CENTRAL PIVOT
002290*    FOR THE SAME SESSION - WIDTH-PCT EXPRESSES THE RAIL SPREAD AS
002300*    A PERCENT OF THE PIVOT SO A ONE-POINT SPREAD ON A HIGH-PRICE
002310*    SESSION DOES NOT LOOK AS TIGHT AS ONE ON A LOW-PRICE SESSION.
002320*---------------------------------------------------------------*
002330     COMPUTE WS-CPR-WIDTH ROUNDED =
002340         DLV-R-TC - DLV-R-BC.
002350     IF DLV-CP NOT = 0
002360         COMPUTE WS-CPR-WIDTH-PCT ROUNDED =
002370             (WS-CPR-WIDTH / DLV-CP) * 100
002380     ELSE
002390         ADD 1 TO WS-ZERO-CP-COUNT
002400         MOVE 0 TO WS-CPR-WIDTH-PCT
002410     END-IF.
002420     MOVE WS-CPR-WIDTH       TO DLV-CPR-WIDTH.
002430     MOVE WS-CPR-WIDTH-PCT   TO DLV-CPR-WIDTH-PCT.
002440     IF WS-CPR-WIDTH-PCT <= 0.1000
002450         SET DLV-CLASS-NARROW  TO TRUE
002460     ELSE
002470         IF WS-CPR-WIDTH-PCT >= 0.2000
002480             SET DLV-CLASS-WIDE    TO TRUE
002490         ELSE
002500             SET DLV-CLASS-AVERAGE TO TRUE
002510         END-IF
002520     END-IF.
002530*---------------------------------------------------------------*
002540 2100-ACCUMULATE-NARROW.
002550*---------------------------------------------------------------*
002560     ADD 1                  TO WS-CLS-NARROW-COUNT.
002570     ADD DLV-CPR-WIDTH-PCT  TO WS-CLS-NARROW-SUM.
002580*---------------------------------------------------------------*
002590 2200-ACCUMULATE-AVERAGE.
002600*---------------------------------------------------------------*
002610     ADD 1                  TO WS-CLS-AVERAGE-COUNT.
002620     ADD DLV-CPR-WIDTH-PCT  TO WS-CLS-AVERAGE-SUM.
002630*---------------------------------------------------------------*
002640 2300-ACCUMULATE-WIDE.
002650*---------------------------------------------------------------*
002660     ADD 1                  TO WS-CLS-WIDE-COUNT.
002670     ADD DLV-CPR-WIDTH-PCT  TO WS-CLS-WIDE-SUM.
002680*---------------------------------------------------------------*
002690 3000-COMPUTE-MEANS.
002700*---------------------------------------------------------------*
002710     IF WS-CLS-NARROW-COUNT > ZERO
002720         COMPUTE WS-CLS-NARROW-MEAN ROUNDED =
002730             WS-CLS-NARROW-SUM / WS-CLS-NARROW-COUNT
002740     ELSE
002750         MOVE ZERO TO WS-CLS-NARROW-MEAN
002760     END-IF.
002770     IF WS-CLS-AVERAGE-COUNT > ZERO
002780         COMPUTE WS-CLS-AVERAGE-MEAN ROUNDED =
002790             WS-CLS-AVERAGE-SUM / WS-CLS-AVERAGE-COUNT
002800     ELSE
002810         MOVE ZERO TO WS-CLS-AVERAGE-MEAN
002820     END-IF.
002830     IF WS-CLS-WIDE-COUNT > ZERO
002840         COMPUTE WS-CLS-WIDE-MEAN ROUNDED =
002850             WS-CLS-WIDE-SUM / WS-CLS-WIDE-COUNT
002860     ELSE
002870         MOVE ZERO TO WS-CLS-WIDE-MEAN
002880     END-IF.
002890     ADD WS-CLS-NARROW-COUNT  TO WS-GRAND-TOTAL-COUNT.
002900     ADD WS-CLS-AVERAGE-COUNT TO WS-GRAND-TOTAL-COUNT.
002910     ADD WS-CLS-WIDE-COUNT    TO WS-GRAND-TOTAL-COUNT.
002920*---------------------------------------------------------------*
002930 4000-PRINT-TITLE.
002940*---------------------------------------------------------------*
002950     MOVE RL-TITLE-LINE TO NEXT-REPORT-LINE.
002960     PERFORM 9000-PRINT-REPORT-LINE.
002970     MOVE SPACES        TO NEXT-REPORT-LINE.
002980     PERFORM 9000-PRINT-REPORT-LINE.
002990*---------------------------------------------------------------*
003000 5000-PRINT-SUMMARY.
003010*---------------------------------------------------------------*
003020     MOVE RL-TBL-HEADER-1   TO NEXT-REPORT-LINE.
003030     PERFORM 9000-PRINT-REPORT-LINE.
003040     MOVE RL-TBL-HEADER-2   TO NEXT-REPORT-LINE.
003050     PERFORM 9000-PRINT-REPORT-LINE.
003060     MOVE 'NARROW'          TO RL-TD-CLASS.
003070     MOVE WS-CLS-NARROW-COUNT TO RL-TD-COUNT.
003080     MOVE WS-CLS-NARROW-MEAN  TO RL-TD-MEAN.
003090     MOVE RL-TBL-DETAIL     TO NEXT-REPORT-LINE.
003100     PERFORM 9000-PRINT-REPORT-LINE.
003110     MOVE 'AVERAGE'         TO RL-TD-CLASS.
003120     MOVE WS-CLS-AVERAGE-COUNT TO RL-TD-COUNT.
003130     MOVE WS-CLS-AVERAGE-MEAN  TO RL-TD-MEAN.
003140     MOVE RL-TBL-DETAIL     TO NEXT-REPORT-LINE.
003150     PERFORM 9000-PRINT-REPORT-LINE.
003160     MOVE 'WIDE'            TO RL-TD-CLASS.
003170     MOVE WS-CLS-WIDE-COUNT TO RL-TD-COUNT.
003180     MOVE WS-CLS-WIDE-MEAN  TO RL-TD-MEAN.
003190     MOVE RL-TBL-DETAIL     TO NEXT-REPORT-LINE.
003200     PERFORM 9000-PRINT-REPORT-LINE.
003210     MOVE SPACES            TO NEXT-REPORT-LINE.
003220     PERFORM 9000-PRINT-REPORT-LINE.
003230     MOVE WS-GRAND-TOTAL-COUNT TO RL-TL-COUNT.
003240     MOVE RL-TOTAL-LINE     TO NEXT-REPORT-LINE.
003250     PERFORM 9000-PRINT-REPORT-LINE.
003260*---------------------------------------------------------------*
003270 8000-CLOSE-FILES.
003280*---------------------------------------------------------------*
003290     CLOSE DAYLVL-FILE
003300           PRINT-FILE.
003310*---------------------------------------------------------------*
003320 8100-READ-DAYLVL-FILE.
003330*---------------------------------------------------------------*
003340     READ DAYLVL-FILE
003350         AT END MOVE 'Y' TO END-OF-FILE-SW.
003360*---------------------------------------------------------------*
003370 9000-PRINT-REPORT-LINE.
003380*---------------------------------------------------------------*
003390     IF LINE-COUNT > LINES-ON-PAGE
003400         PERFORM 9100-PRINT-HEADING-LINES.
003410     MOVE NEXT-REPORT-LINE  TO PRINT-LINE.
003420     PERFORM 9120-WRITE-PRINT-LINE.
003430*---------------------------------------------------------------*
003440 9100-PRINT-HEADING-LINES.
003450*---------------------------------------------------------------*
003460     ADD 1       TO PAGE-COUNT.
003470     MOVE SPACES TO PRINT-LINE.
003480     PERFORM 9110-WRITE-TOP-OF-PAGE.
003490     MOVE 1      TO LINE-COUNT.
003500*---------------------------------------------------------------*
003510 9110-WRITE-TOP-OF-PAGE.
003520*---------------------------------------------------------------*
003530     WRITE PRINT-RECORD
003540         AFTER ADVANCING PAGE.
003550*---------------------------------------------------------------*
003560 9120-WRITE-PRINT-LINE.
003570*---------------------------------------------------------------*
003580     WRITE PRINT-RECORD
003590         AFTER ADVANCING LINE-SPACEING.
003600     ADD LINE-SPACEING TO LINE-COUNT.
