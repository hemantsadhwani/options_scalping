000010*===============================================================*
000020* PROGRAM NAME:    OPBPREP
000030* ORIGINAL AUTHOR: R. OYOLA
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 04/19/87  R. OYOLA      CREATED FOR PROYECTO SCALPER - CLEANS
000090*                         THE RAW OPTION PREMIUM MINUTE-BAR
000100*                         EXTRACT.  RUN ONCE FOR THE CALL LEG
000110*                         AND ONCE FOR THE PUT LEG, SAME JCL
000120*                         STEP, DIFFERENT DD NAMES.
000130* 02/03/90  R. OYOLA      TCK-0367 SAME PRIOR-SESSION DATE EDIT
000140*                         PROBLEM AS IXBPREP, FIXED HERE TOO.
000150* 11/12/98  M. SOTELO     TCK-1988 YEAR 2000 READINESS REVIEW -
000160*                         BAR-DATE AND PC-EXPECTED-DATE ALREADY
000170*                         CARRY THE FULL 4-DIGIT CENTURY, NO
000180*                         WINDOWING LOGIC REQUIRED. SIGNED OFF.
000190* 07/16/03  M. SOTELO     TCK-1889 ADDED ROWS-READ VS ROWS-KEPT
000200*                         DISPLAY FOR THE NIGHTLY RUN LOG.
000210* 04/18/07  M. SOTELO     TCK-2288 ADDED A ROWS-REJECTED TALLY
000220*                         AND DISPLAY - SAME REQUEST AS IXBPREP,
000230*                         DESK WANTED THE TWO PREP RUNS TO MATCH.
000240*
000250*===============================================================*
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID.    OPBPREP.
000280 AUTHOR.        R. OYOLA.
000290 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.
000300 DATE-WRITTEN.  04/19/87.
000310 DATE-COMPILED.
000320 SECURITY.      NON-CONFIDENTIAL.
000330*===============================================================*
000340 ENVIRONMENT DIVISION.
000350*---------------------------------------------------------------*
000360 CONFIGURATION SECTION.
000370*---------------------------------------------------------------*
000380 SOURCE-COMPUTER. IBM-3096.
000390 OBJECT-COMPUTER. IBM-3096.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM
000420     UPSI-0 ON STATUS IS OPB-DEBUG-DISPLAYS-ON
000430            OFF STATUS IS OPB-DEBUG-DISPLAYS-OFF
000440     CLASS VALID-DIGITS IS '0' THRU '9'.
000450*---------------------------------------------------------------*
000460 INPUT-OUTPUT SECTION.
000470*---------------------------------------------------------------*
000480 FILE-CONTROL.
000490     SELECT PARM-CARD-FILE ASSIGN TO PARMCRD
000500       ORGANIZATION IS LINE SEQUENTIAL
000510       FILE STATUS  IS PARM-CARD-STATUS.
000520*
000530     SELECT RAW-OPTION-FILE ASSIGN TO RAWOPB
000540       ORGANIZATION IS LINE SEQUENTIAL
000550       FILE STATUS  IS RAW-OPTION-STATUS.
000560*
000570     SELECT SORT-WORK-FILE ASSIGN TO SRTOPB.
000580*
000590     SELECT CLEAN-OPTION-FILE ASSIGN TO CLNOPB
000600       ORGANIZATION IS LINE SEQUENTIAL
000610       FILE STATUS  IS CLEAN-OPTION-STATUS.
000620*===============================================================*
000630 DATA DIVISION.
000640*---------------------------------------------------------------*
000650 FILE SECTION.
000660*---------------------------------------------------------------*
000670 FD  PARM-CARD-FILE RECORDING MODE F.
000680 01  PARM-CARD-RECORD.
000690     05  PC-EXPECTED-DATE            PIC 9(08).
000700     05  FILLER                      PIC X(72).
000710*---------------------------------------------------------------*
000720 FD  RAW-OPTION-FILE RECORDING MODE F.
000730 01  RAW-OPTION-RECORD.
000740     05  RO-BAR-DATE                 PIC X(08).
000750     05  RO-BAR-TIME                 PIC X(04).
000760     05  RO-OPEN                     PIC X(07).
000770     05  RO-HIGH                     PIC X(07).
000780     05  RO-LOW                      PIC X(07).
000790     05  RO-CLOSE                    PIC X(07).
000800     05  FILLER                      PIC X(92).
000810*---------------------------------------------------------------*
000820 SD  SORT-WORK-FILE.
000830 01  SORT-WORK-RECORD.
000840     05  SW-BAR-DATE                 PIC 9(08).
000850     05  SW-BAR-DATE-R REDEFINES SW-BAR-DATE.
000860         10  SW-BD-CCYY              PIC 9(04).
000870         10  SW-BD-MM                PIC 9(02).
000880         10  SW-BD-DD                PIC 9(02).
000890     05  SW-BAR-TIME                 PIC 9(04).
000900     05  SW-BAR-TIME-R REDEFINES SW-BAR-TIME.
000910         10  SW-BT-HH                PIC 9(02).
000920         10  SW-BT-MM                PIC 9(02).
000930     05  SW-OPEN                     PIC S9(04)V99.
000940     05  SW-HIGH                     PIC S9(04)V99.
000950     05  SW-LOW                      PIC S9(04)V99.
000960     05  SW-CLOSE                    PIC S9(04)V99.
000970     05  FILLER                      PIC X(20).
000980*---------------------------------------------------------------*
000990 FD  CLEAN-OPTION-FILE RECORDING MODE F.
001000     COPY OPTBAR.
001010*---------------------------------------------------------------*
001020 WORKING-STORAGE SECTION.
001030*---------------------------------------------------------------*
001040 01  WS-SWITCHES-SUBSCRIPTS-MISC.
001050     05  PARM-CARD-STATUS            PIC X(02).
001060         88  PARM-CARD-OK                     VALUE '00'.
001070     05  RAW-OPTION-STATUS           PIC X(02).
001080         88  RAW-OPTION-OK                     VALUE '00'.
001090     05  CLEAN-OPTION-STATUS         PIC X(02).
001100         88  CLEAN-OPTION-OK                   VALUE '00'.
001110     05  RAW-EOF-SW                  PIC X(01) VALUE 'N'.
001120         88  RAW-END-OF-FILE                   VALUE 'Y'.
001130     05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.
001140         88  SORT-END-OF-FILE                  VALUE 'Y'.
001150     05  ROW-VALID-SW                PIC X(01) VALUE 'Y'.
001160         88  ROW-IS-VALID                      VALUE 'Y'.
001170         88  ROW-IS-INVALID                    VALUE 'N'.
001180     05  FILLER                      PIC X(10).
001190*---------------------------------------------------------------*
001200 01  WS-COUNTERS.
001210     05  WS-ROWS-READ                PIC S9(07) COMP VALUE 0.
001220     05  WS-ROWS-KEPT                PIC S9(07) COMP VALUE 0.
001230     05  FILLER                      PIC X(10).
001240*---------------------------------------------------------------*
001250*    ROWS-REJECTED IS DERIVABLE FROM ROWS-READ MINUS ROWS-KEPT
001260*    BUT THE NIGHTLY RUN LOG WANTS IT SPELLED OUT ON ITS OWN
001270*    LINE, SO IT IS TALLIED DIRECTLY RATHER THAN SUBTRACTED.
001280*---------------------------------------------------------------*
001290 77  WS-ROWS-REJECTED                PIC S9(07) COMP VALUE 0.
001300*---------------------------------------------------------------*
001310 01  WS-EXPECTED-DATE                PIC 9(08).
001320*    BROKEN OUT BY CENTURY/MONTH/DAY FOR A POSSIBLE FUTURE
001330*    SESSION-RANGE EDIT ON THE PARM CARD - NOT USED TODAY.
001340 01  WS-EXPECTED-DATE-R REDEFINES WS-EXPECTED-DATE.
001350     05  WS-EXPECTED-CCYY            PIC 9(04).
001360     05  WS-EXPECTED-MM              PIC 9(02).
001370     05  WS-EXPECTED-DD              PIC 9(02).
001380*===============================================================*
001390 PROCEDURE DIVISION.
001400*---------------------------------------------------------------*
001410 0000-MAIN-PARAGRAPH.
001420*---------------------------------------------------------------*
001430     PERFORM 1000-OPEN-FILES.
001440     PERFORM 1100-READ-PARM-CARD.
001450     SORT SORT-WORK-FILE
001460         ASCENDING KEY SW-BAR-DATE SW-BAR-TIME
001470         INPUT PROCEDURE IS 2000-VALIDATE-AND-CLEAN
001480         OUTPUT PROCEDURE IS 3000-WRITE-CLEAN-FILE.
001490     PERFORM 4000-CLOSE-FILES.
001500     DISPLAY 'OPBPREP - ROWS READ  : ' WS-ROWS-READ.
001510     DISPLAY 'OPBPREP - ROWS KEPT  : ' WS-ROWS-KEPT.
001520     DISPLAY 'OPBPREP - ROWS REJECTED: ' WS-ROWS-REJECTED.
001530     GOBACK.
001540*---------------------------------------------------------------*
001550 1000-OPEN-FILES.
001560*---------------------------------------------------------------*
001570     OPEN INPUT  PARM-CARD-FILE
001580                 RAW-OPTION-FILE
001590          OUTPUT CLEAN-OPTION-FILE.
001600*---------------------------------------------------------------*
001610 1100-READ-PARM-CARD.
001620*---------------------------------------------------------------*
001630     READ PARM-CARD-FILE
001640         AT END
001650             MOVE ZEROES TO WS-EXPECTED-DATE.
001660     IF PARM-CARD-OK
001670         MOVE PC-EXPECTED-DATE TO WS-EXPECTED-DATE.
001680*---------------------------------------------------------------*
001690 2000-VALIDATE-AND-CLEAN.
001700*---------------------------------------------------------------*
001710     PERFORM 8000-READ-RAW-OPTION-FILE.
001720     PERFORM 2100-EDIT-AND-RELEASE
001730         UNTIL RAW-END-OF-FILE.
001740*---------------------------------------------------------------*
001750 2100-EDIT-AND-RELEASE.
001760*---------------------------------------------------------------*
001770     ADD 1                        TO WS-ROWS-READ.
001780     PERFORM 2200-EDIT-RAW-RECORD.
001790     IF ROW-IS-VALID
001800         PERFORM 2300-BUILD-SORT-RECORD
001810         RELEASE SORT-WORK-RECORD
001820         ADD 1                    TO WS-ROWS-KEPT
001830     ELSE
001840         ADD 1                    TO WS-ROWS-REJECTED
001850     END-IF.
001860     PERFORM 8000-READ-RAW-OPTION-FILE.
001870*---------------------------------------------------------------*
001880 2200-EDIT-RAW-RECORD.
001890*---------------------------------------------------------------*
001900     SET ROW-IS-VALID TO TRUE.
001910     IF RO-BAR-DATE IS NOT NUMERIC
001920         SET ROW-IS-INVALID TO TRUE
001930     ELSE
001940         IF RO-BAR-DATE NOT = WS-EXPECTED-DATE
001950             SET ROW-IS-INVALID TO TRUE.
001960     IF ROW-IS-VALID
001970         IF RO-OPEN  = SPACE AND RO-HIGH = SPACE AND
001980            RO-LOW   = SPACE AND RO-CLOSE = SPACE
001990             SET ROW-IS-INVALID TO TRUE.
002000*---------------------------------------------------------------*
002010 2300-BUILD-SORT-RECORD.
002020*---------------------------------------------------------------*
002030     MOVE RO-BAR-DATE                TO SW-BAR-DATE.
002040     MOVE RO-BAR-TIME                TO SW-BAR-TIME.
002050     MOVE RO-OPEN                    TO SW-OPEN.
002060     MOVE RO-HIGH                    TO SW-HIGH.
002070     MOVE RO-LOW                     TO SW-LOW.
002080     MOVE RO-CLOSE                   TO SW-CLOSE.
002090*---------------------------------------------------------------*
002100 3000-WRITE-CLEAN-FILE.
002110*---------------------------------------------------------------*
002120     PERFORM 8100-RETURN-SORT-RECORD.
002130     PERFORM 3100-BUILD-AND-WRITE-CLEAN
002140         UNTIL SORT-END-OF-FILE.
002150*---------------------------------------------------------------*
002160 3100-BUILD-AND-WRITE-CLEAN.
002170*---------------------------------------------------------------*
002180     MOVE ZEROES                     TO OPB-RECORD.
002190     MOVE SW-BAR-DATE                TO OPB-BAR-DATE.
002200     MOVE SW-BAR-TIME                TO OPB-BAR-TIME.
002210     MOVE SW-OPEN                    TO OPB-OPEN.
002220     MOVE SW-HIGH                    TO OPB-HIGH.
002230     MOVE SW-LOW                     TO OPB-LOW.
002240     MOVE SW-CLOSE                   TO OPB-CLOSE.
002250     WRITE OPB-RECORD.
002260     PERFORM 8100-RETURN-SORT-RECORD.
002270*---------------------------------------------------------------*
002280 4000-CLOSE-FILES.
002290*---------------------------------------------------------------*
002300     CLOSE PARM-CARD-FILE
002310           RAW-OPTION-FILE
002320           CLEAN-OPTION-FILE.
002330*---------------------------------------------------------------*
002340 8000-READ-RAW-OPTION-FILE.
002350*---------------------------------------------------------------*
002360     READ RAW-OPTION-FILE
002370         AT END MOVE 'Y' TO RAW-EOF-SW.
002380*---------------------------------------------------------------*
002390 8100-RETURN-SORT-RECORD.
002400*---------------------------------------------------------------*
002410     RETURN SORT-WORK-FILE
002420         AT END MOVE 'Y' TO SORT-EOF-SW.
