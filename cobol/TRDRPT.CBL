000010*===============================================================*
000020* PROGRAM NAME:    TRDRPT
000030* ORIGINAL AUTHOR: R. OYOLA
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 04/12/87  R. OYOLA      CREATED FOR PROYECTO SCALPER - READS
000090*                         THE TRADE FILE PRODUCED BY BACKTEST AND
000100*                         PRINTS THE WIN-RATE / NET-PROFIT REPORT
000110*                         THE DESK REVIEWS EVERY MORNING.
000120* 11/12/98  M. SOTELO     TCK-1988 YEAR 2000 READINESS REVIEW -
000130*                         TRD-TRADE-DATE CARRIES THE FULL 4-DIGIT
000140*                         CENTURY THROUGHOUT.  SIGNED OFF.
000150* 03/02/01  M. SOTELO     TCK-2102 PROFIT FACTOR NOW PRINTS
000160*                         99999.99 WHEN THE LOSS SIDE OF THE
000170*                         BOOK IS ZERO INSTEAD OF ABENDING ON
000180*                         THE DIVIDE.
000190* 09/14/06  M. SOTELO     TCK-2240 EXIT-REASON BREAKDOWN TABLE
000200*                         NOW SORTS BY DESCENDING COUNT BEFORE
000210*                         IT PRINTS - DESK WANTED THE BIGGEST
000220*                         BUCKETS ON TOP, NOT FILE ORDER.
000230* 04/18/07  M. SOTELO     TCK-2288 A REASON-TEXT COMPARE IN
000240*                         2050-CLASSIFY-WIN-LOSS WAS SILENTLY
000250*                         MISSING WINS AND LOSSES WHEN A BAD
000260*                         UPLOAD CAME IN LOWER-CASE - THE COMPARE
000270*                         NOW RUNS AGAINST AN UPPERCASED COPY OF
000280*                         THE FIELD INSTEAD OF ASSUMING THE
000290*                         SOURCE IS ALWAYS CLEAN.
000300*
000310*===============================================================*
000320 IDENTIFICATION DIVISION.
000330 PROGRAM-ID.    TRDRPT.
000340 AUTHOR.        R. OYOLA.
000350 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.
000360 DATE-WRITTEN.  04/12/87.
000370 DATE-COMPILED.
000380 SECURITY.      NON-CONFIDENTIAL.
000390*===============================================================*
000400 ENVIRONMENT DIVISION.
000410*---------------------------------------------------------------*
000420 CONFIGURATION SECTION.
000430*---------------------------------------------------------------*
000440 SOURCE-COMPUTER. IBM-3096.
000450 OBJECT-COMPUTER. IBM-3096.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM
000480     UPSI-0 ON STATUS IS TR-DEBUG-DISPLAYS-ON
000490            OFF STATUS IS TR-DEBUG-DISPLAYS-OFF
000500     CLASS VALID-DIGITS IS '0' THRU '9'.
000510*---------------------------------------------------------------*
000520 INPUT-OUTPUT SECTION.
000530*---------------------------------------------------------------*
000540 FILE-CONTROL.
000550     SELECT TRADE-FILE ASSIGN TO TRDIN
000560       ORGANIZATION IS LINE SEQUENTIAL
000570       FILE STATUS  IS TRADE-FILE-STATUS.
000580*
000590     SELECT PRINT-FILE ASSIGN TO UT-S-PRTFILE
000600       ORGANIZATION IS LINE SEQUENTIAL
000610       FILE STATUS  IS PRINT-FILE-STATUS.
000620*===============================================================*
000630 DATA DIVISION.
000640*---------------------------------------------------------------*
000650 FILE SECTION.
000660*---------------------------------------------------------------*
000670 FD  TRADE-FILE RECORDING MODE F.
000680     COPY TRADE.
000690*---------------------------------------------------------------*
000700 FD  PRINT-FILE RECORDING MODE F.
000710 01  PRINT-RECORD.
000720     05  PRINT-LINE              PIC X(132).
000730     05  FILLER                  PIC X(01)  VALUE SPACE.
000740*===============================================================*
000750 WORKING-STORAGE SECTION.
000760*---------------------------------------------------------------*
000770 01  WS-SWITCHES-MISC.
000780     05  TRADE-FILE-STATUS       PIC X(02).
000790         88  TRADE-FILE-OK           VALUE '00'.
000800     05  PRINT-FILE-STATUS       PIC X(02).
000810         88  PRINT-FILE-OK           VALUE '00'.
000820     05  END-OF-FILE-SW          PIC X(01)  VALUE 'N'.
000830         88  END-OF-TRADE-FILE           VALUE 'Y'.
000840     05  WS-WIN-SW               PIC X(01)  VALUE 'N'.
000850         88  WS-TRADE-IS-WIN              VALUE 'Y'.
000860     05  WS-LOSS-SW              PIC X(01)  VALUE 'N'.
000870         88  WS-TRADE-IS-LOSS              VALUE 'Y'.
000880     05  WS-DATE-FOUND-SW        PIC X(01)  VALUE 'N'.
000890         88  WS-DATE-ROW-FOUND            VALUE 'Y'.
000900     05  WS-REASON-FOUND-SW      PIC X(01)  VALUE 'N'.
000910         88  WS-REASON-ROW-FOUND          VALUE 'Y'.
000920     05  WS-SORT-SWAPPED-SW      PIC X(01)  VALUE 'N'.
000930         88  WS-SORT-SWAPPED              VALUE 'Y'.
000940     05  FILLER                  PIC X(10).
000950*---------------------------------------------------------------*
000960 01  WS-COUNTERS.
000970     05  WS-TRADES-READ          PIC S9(07) COMP VALUE 0.
000980     05  WS-TALLY                PIC S9(03) COMP VALUE 0.
000990     05  FILLER                  PIC X(10).
001000*---------------------------------------------------------------*
001010*    UPPERCASED COPY OF THE CURRENT TRADE'S EXIT REASON - STANDS
001020*    ALONE RATHER THAN JOINING A GROUP SINCE IT IS ONLY EVER A
001030*    ONE-TRADE SCRATCH FIELD, REBUILT FRESH BY 2050 EVERY TIME.
001040*---------------------------------------------------------------*
001050 77  WS-EXIT-REASON-UC           PIC X(30).
001060*---------------------------------------------------------------*
001070*    TIME COMPONENTS OF THE LAST TRADE PROCESSED - KEPT ON HAND
001080*    FOR A POSSIBLE FUTURE INTRADAY-TIMING BREAKDOWN, NOT
001090*    SURFACED ON THE CURRENT REPORT.
001100*---------------------------------------------------------------*
001110 01  WS-TRD-TIME-WORK.
001120     05  WS-TW-ENTRY-TIME        PIC 9(04).
001130     05  WS-TW-ENTRY-TIME-R REDEFINES WS-TW-ENTRY-TIME.
001140         10  WS-TW-ENTRY-HH      PIC 9(02).
001150         10  WS-TW-ENTRY-MM      PIC 9(02).
001160     05  WS-TW-EXIT-TIME         PIC 9(04).
001170     05  WS-TW-EXIT-TIME-R REDEFINES WS-TW-EXIT-TIME.
001180         10  WS-TW-EXIT-HH       PIC 9(02).
001190         10  WS-TW-EXIT-MM       PIC 9(02).
001200     05  FILLER                  PIC X(10).
001210*---------------------------------------------------------------*
001220 01  WS-OVERALL-TOTALS.
001230     05  WS-OA-NET-PNL           PIC S9(07)V99 VALUE 0.
001240     05  WS-OA-TRADES            PIC S9(07) COMP VALUE 0.
001250     05  WS-OA-WINS              PIC S9(07) COMP VALUE 0.
001260     05  WS-OA-LOSSES            PIC S9(07) COMP VALUE 0.
001270     05  WS-OA-WIN-PNL-SUM       PIC S9(07)V99 VALUE 0.
001280     05  WS-OA-LOSS-PNL-SUM      PIC S9(07)V99 VALUE 0.
001290     05  WS-OA-WIN-RATE          PIC S9(03)V99 VALUE 0.
001300     05  WS-OA-PROFIT-FACTOR     PIC 9(05)V99  VALUE 0.
001310     05  WS-OA-AVG-PNL           PIC S9(05)V99 VALUE 0.
001320     05  FILLER                  PIC X(10).
001330*---------------------------------------------------------------*
001340*    ONE ROW PER SESSION DATE, PICKED UP BY SEARCH IN
001350*    2200-FIND-OR-ADD-DATE-ROW AS DATES ARE SEEN.  PRINTED
001360*    IN FULL FOR THE CALL TABLE, THEN AGAIN FOR THE PUT TABLE,
001370*    SO THE WHOLE RUN IS BUFFERED HERE BEFORE ANY TABLE PRINTS.
001380*---------------------------------------------------------------*
001390 01  WS-DATE-TABLE-SIZE          PIC S9(05) COMP VALUE 0.
001400 01  WS-DATE-TABLE.
001410     05  DTX-ENTRY OCCURS 1 TO 1500 TIMES
001420                   DEPENDING ON WS-DATE-TABLE-SIZE
001430                   INDEXED BY DTX-IDX.
001440         10  DTX-DATE                PIC 9(08).
001450         10  DTX-DATE-R REDEFINES DTX-DATE.
001460             15  DTX-DATE-CCYY        PIC 9(04).
001470             15  DTX-DATE-MM          PIC 9(02).
001480             15  DTX-DATE-DD          PIC 9(02).
001490         10  DTX-CALL-REV-COUNT       PIC S9(05) COMP.
001500         10  DTX-CALL-REV-WINS        PIC S9(05) COMP.
001510         10  DTX-CALL-CONT-COUNT      PIC S9(05) COMP.
001520         10  DTX-CALL-CONT-WINS       PIC S9(05) COMP.
001530         10  DTX-CALL-TOTAL-COUNT     PIC S9(05) COMP.
001540         10  DTX-CALL-TOTAL-WINS      PIC S9(05) COMP.
001550         10  DTX-PUT-REV-COUNT        PIC S9(05) COMP.
001560         10  DTX-PUT-REV-WINS         PIC S9(05) COMP.
001570         10  DTX-PUT-CONT-COUNT       PIC S9(05) COMP.
001580         10  DTX-PUT-CONT-WINS        PIC S9(05) COMP.
001590         10  DTX-PUT-TOTAL-COUNT      PIC S9(05) COMP.
001600         10  DTX-PUT-TOTAL-WINS       PIC S9(05) COMP.
001610*---------------------------------------------------------------*
001620*    DISTINCT EXIT-REASON TEXTS SEEN ON THE FILE, WITH A RUNNING
001630*    COUNT.  SORTED DESCENDING BY COUNT IN 4000 BEFORE PRINTING.
001640*---------------------------------------------------------------*
001650 01  WS-REASON-TABLE-SIZE        PIC S9(05) COMP VALUE 0.
001660 01  WS-REASON-TABLE.
001670     05  RT-ENTRY OCCURS 1 TO 20 TIMES
001680                  DEPENDING ON WS-REASON-TABLE-SIZE
001690                  INDEXED BY RT-IDX.
001700         10  RT-REASON-TEXT           PIC X(30).
001710         10  RT-COUNT                 PIC S9(05) COMP.
001720*---------------------------------------------------------------*
001730 01  WS-SORT-WORK.
001740     05  WS-SORT-TEMP-TEXT        PIC X(30).
001750     05  WS-SORT-TEMP-COUNT       PIC S9(05) COMP.
001760     05  FILLER                   PIC X(10).
001770*---------------------------------------------------------------*
001780     COPY PRTCTL.
001790*---------------------------------------------------------------*
001800*    PRINT-LINE LAYOUTS.  NEXT-REPORT-LINE IS THE COMMON HAND-OFF
001810*    AREA TO 9000-PRINT-REPORT-LINE, THE SAME WAY THE REST OF THE
001820*    SHOP'S REPORT PROGRAMS DO IT.
001830*---------------------------------------------------------------*
001840 01  REPORT-LINES.
001850*---------------------------------------------------------------*
001860     05  NEXT-REPORT-LINE            PIC X(132).
001870*---------------------------------------------------------------*
001880     05  RL-TITLE-LINE.
001890         10  FILLER                  PIC X(50) VALUE SPACES.
001900         10  FILLER                  PIC X(25)
001910                 VALUE 'TRADING ANALYTICS REPORT'.
001920         10  FILLER                  PIC X(57) VALUE SPACES.
001930*---------------------------------------------------------------*
001940     05  RL-SECTION-HEADER.
001950         10  FILLER                  PIC X(05) VALUE SPACES.
001960         10  RL-SH-TEXT              PIC X(40).
001970         10  FILLER                  PIC X(87) VALUE SPACES.
001980*---------------------------------------------------------------*
001990     05  RL-OVERALL-LINE.
002000         10  FILLER                  PIC X(05) VALUE SPACES.
002010         10  RL-OA-LABEL             PIC X(30).
002020         10  RL-OA-VALUE             PIC X(20).
002030         10  FILLER                  PIC X(77) VALUE SPACES.
002040*---------------------------------------------------------------*
002050     05  RL-TBL-HEADER-1.
002060         10  FILLER                  PIC X(03) VALUE SPACES.
002070         10  FILLER                  PIC X(10) VALUE 'DATE'.
002080         10  FILLER                  PIC X(09) VALUE 'REV CT'.
002090         10  FILLER                  PIC X(09) VALUE 'CONT CT'.
002100         10  FILLER                  PIC X(10) VALUE 'REV WIN%'.
002110         10  FILLER                  PIC X(11) VALUE 'CONT WIN%'.
002120         10  FILLER                  PIC X(08) VALUE 'TOTAL'.
002130         10  FILLER                  PIC X(10) VALUE 'OVER WIN%'.
002140         10  FILLER                  PIC X(62) VALUE SPACES.
002150*---------------------------------------------------------------*
002160     05  RL-TBL-HEADER-2.
002170         10  FILLER                  PIC X(03) VALUE SPACES.
002180         10  FILLER                  PIC X(10) VALUE '----'.
002190         10  FILLER                  PIC X(09) VALUE '------'.
002200         10  FILLER                  PIC X(09) VALUE '-------'.
002210         10  FILLER                  PIC X(10) VALUE '--------'.
002220         10  FILLER                  PIC X(11) VALUE '---------'.
002230         10  FILLER                  PIC X(08) VALUE '-----'.
002240         10  FILLER                  PIC X(10) VALUE '---------'.
002250         10  FILLER                  PIC X(62) VALUE SPACES.
002260*---------------------------------------------------------------*
002270     05  RL-TBL-DETAIL.
002280         10  FILLER                  PIC X(03) VALUE SPACES.
002290         10  RL-TD-DATE              PIC 9(08).
002300         10  FILLER                  PIC X(02) VALUE SPACES.
002310         10  RL-TD-REV-CT            PIC ZZZZ9.
002320         10  FILLER                  PIC X(04) VALUE SPACES.
002330         10  RL-TD-CONT-CT           PIC ZZZZ9.
002340         10  FILLER                  PIC X(04) VALUE SPACES.
002350         10  RL-TD-REV-WINPCT        PIC ZZ9.99.
002360         10  FILLER                  PIC X(01) VALUE '%'.
002370         10  FILLER                  PIC X(03) VALUE SPACES.
002380         10  RL-TD-CONT-WINPCT       PIC ZZ9.99.
002390         10  FILLER                  PIC X(01) VALUE '%'.
002400         10  FILLER                  PIC X(03) VALUE SPACES.
002410         10  RL-TD-TOTAL             PIC ZZZZ9.
002420         10  FILLER                  PIC X(03) VALUE SPACES.
002430         10  RL-TD-OVERALL-WINPCT    PIC ZZ9.99.
002440         10  FILLER                  PIC X(01) VALUE '%'.
002450         10  FILLER                  PIC X(66) VALUE SPACES.
002460*---------------------------------------------------------------*
002470     05  RL-BREAKDOWN-HEADER.
002480         10  FILLER                  PIC X(03) VALUE SPACES.
002490         10  FILLER                  PIC X(30) VALUE 'EXIT REASON'.
002500         10  FILLER                  PIC X(10) VALUE 'COUNT'.
002510         10  FILLER                  PIC X(89) VALUE SPACES.
002520*---------------------------------------------------------------*
002530     05  RL-BREAKDOWN-DETAIL.
002540         10  FILLER                  PIC X(03) VALUE SPACES.
002550         10  RL-BD-REASON            PIC X(30).
002560         10  FILLER                  PIC X(02) VALUE SPACES.
002570         10  RL-BD-COUNT             PIC ZZZZ9.
002580         10  FILLER                  PIC X(92) VALUE SPACES.
002590*---------------------------------------------------------------*
002600*    EDITED WORK FIELDS FOR THE OVERALL-RESULTS LINES - MOVED
002610*    INTO RL-OA-VALUE (ALPHANUMERIC) ONE STAT AT A TIME.
002620*---------------------------------------------------------------*
002630 01  WS-EDIT-FIELDS.
002640     05  WS-ED-NET-PNL            PIC Z,ZZZ,ZZ9.99-.
002650     05  WS-ED-COUNT              PIC ZZZ,ZZ9.
002660     05  WS-ED-PERCENT            PIC ZZ9.99.
002670     05  WS-ED-PROFIT-FACTOR      PIC ZZZZ9.99.
002680     05  WS-ED-AVG-PNL            PIC Z,ZZ9.99-.
002690     05  FILLER                   PIC X(10).
002700*===============================================================*
002710 PROCEDURE DIVISION.
002720*---------------------------------------------------------------*
002730 0000-MAIN-PARAGRAPH.
002740*---------------------------------------------------------------*
002750     PERFORM 1000-OPEN-FILES.
002760     PERFORM 8100-READ-TRADE-FILE.
002770     PERFORM 2000-ACCUMULATE-CELLS
002780         UNTIL END-OF-TRADE-FILE.
002790     PERFORM 3000-PRINT-TITLE.
002800     PERFORM 5000-PRINT-OVERALL.
002810     PERFORM 6000-PRINT-CALL-TABLE.
002820     PERFORM 7000-PRINT-PUT-TABLE.
002830     PERFORM 4000-SORT-REASON-TABLE.
002840     PERFORM 7500-PRINT-EXIT-BREAKDOWN.
002850     PERFORM 8000-CLOSE-FILES.
002860     DISPLAY 'TRDRPT  - TRADES READ        : ' WS-TRADES-READ.
002870     GOBACK.
002880*---------------------------------------------------------------*
002890 1000-OPEN-FILES.
002900*---------------------------------------------------------------*
002910     OPEN INPUT  TRADE-FILE
002920          OUTPUT PRINT-FILE.
002930*---------------------------------------------------------------*
002940 2000-ACCUMULATE-CELLS.
002950*---------------------------------------------------------------*
002960     ADD 1 TO WS-TRADES-READ.
002970     MOVE TRD-ENTRY-TIME     TO WS-TW-ENTRY-TIME.
002980     MOVE TRD-EXIT-TIME      TO WS-TW-EXIT-TIME.
002990     PERFORM 2050-CLASSIFY-WIN-LOSS.
003000     PERFORM 2100-ADD-TO-OVERALL-TOTALS.
003010     PERFORM 2200-FIND-OR-ADD-DATE-ROW.
003020     PERFORM 2300-ADD-TO-DATE-ROW.
003030     PERFORM 2400-FIND-OR-ADD-REASON-ROW.
003040     PERFORM 8100-READ-TRADE-FILE.
003050*---------------------------------------------------------------*
003060*    U11 - A TRADE IS A WIN WHEN THE EXIT REASON CONTAINS
003070*    'TARGET PROFIT', A LOSS WHEN IT CONTAINS 'STOP LOSS'.
003080*    TCK-2288 - AN UPLOAD FROM THE DESK'S SPREADSHEET RELOAD
003090*    UTILITY CAME IN WITH LOWER-CASE REASON TEXT AND SLIPPED PAST
003100*    BOTH COUNTS, SO THE COMPARE NOW RUNS AGAINST AN UPPERCASED
003110*    COPY OF THE FIELD INSTEAD OF ASSUMING THE SOURCE IS CLEAN.
003120*---------------------------------------------------------------*
003130 2050-CLASSIFY-WIN-LOSS.
003140*---------------------------------------------------------------*
003150     MOVE 'N' TO WS-WIN-SW.
003160     MOVE 'N' TO WS-LOSS-SW.
003170     MOVE TRD-EXIT-REASON TO WS-EXIT-REASON-UC.
003180     INSPECT WS-EXIT-REASON-UC
003190         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
003200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003210     MOVE ZERO TO WS-TALLY.
003220     INSPECT WS-EXIT-REASON-UC TALLYING WS-TALLY
003230         FOR ALL 'TARGET PROFIT'.
003240     IF WS-TALLY > ZERO
003250         MOVE 'Y' TO WS-WIN-SW
003260     ELSE
003270         MOVE ZERO TO WS-TALLY
003280         INSPECT WS-EXIT-REASON-UC TALLYING WS-TALLY
003290             FOR ALL 'STOP LOSS'
003300         IF WS-TALLY > ZERO
003310             MOVE 'Y' TO WS-LOSS-SW
003320         END-IF
003330     END-IF.
003340*---------------------------------------------------------------*
003350 2100-ADD-TO-OVERALL-TOTALS.
003360*---------------------------------------------------------------*
003370     ADD 1       TO WS-OA-TRADES.
003380     ADD TRD-PNL TO WS-OA-NET-PNL.
003390     IF WS-TRADE-IS-WIN
003400         ADD 1       TO WS-OA-WINS
003410         ADD TRD-PNL TO WS-OA-WIN-PNL-SUM
003420     END-IF.
003430     IF WS-TRADE-IS-LOSS
003440         ADD 1       TO WS-OA-LOSSES
003450         ADD TRD-PNL TO WS-OA-LOSS-PNL-SUM
003460     END-IF.
003470*---------------------------------------------------------------*
003480 2200-FIND-OR-ADD-DATE-ROW.
003490*---------------------------------------------------------------*
003500     MOVE 'N' TO WS-DATE-FOUND-SW.
003510     IF WS-DATE-TABLE-SIZE NOT = ZERO
003520         SET DTX-IDX TO 1
003530         SEARCH DTX-ENTRY
003540             AT END NEXT SENTENCE
003550             WHEN DTX-DATE(DTX-IDX) = TRD-TRADE-DATE
003560                 MOVE 'Y' TO WS-DATE-FOUND-SW
003570         END-SEARCH.
003580     IF NOT WS-DATE-ROW-FOUND
003590         ADD 1 TO WS-DATE-TABLE-SIZE
003600         SET DTX-IDX TO WS-DATE-TABLE-SIZE
003610         MOVE TRD-TRADE-DATE TO DTX-DATE(DTX-IDX)
003620         MOVE ZERO           TO DTX-CALL-REV-COUNT(DTX-IDX)
003630                                 DTX-CALL-REV-WINS(DTX-IDX)
003640                                 DTX-CALL-CONT-COUNT(DTX-IDX)
003650                                 DTX-CALL-CONT-WINS(DTX-IDX)
003660                                 DTX-CALL-TOTAL-COUNT(DTX-IDX)
003670                                 DTX-CALL-TOTAL-WINS(DTX-IDX)
003680                                 DTX-PUT-REV-COUNT(DTX-IDX)
003690                                 DTX-PUT-REV-WINS(DTX-IDX)
003700                                 DTX-PUT-CONT-COUNT(DTX-IDX)
003710                                 DTX-PUT-CONT-WINS(DTX-IDX)
003720                                 DTX-PUT-TOTAL-COUNT(DTX-IDX)
003730                                 DTX-PUT-TOTAL-WINS(DTX-IDX).
003740*---------------------------------------------------------------*
003750*    CATEGORY CELLS SELECT ON TRADE TYPE AND THE EXACT COMMENT
003760*    TEXT SIGDRV STAMPED THE SIGNAL WITH.  REVERSAL2 TRADES
003770*    (THE REVERSAL-2 STRATEGY) COUNT IN THE TOTAL BUT DO NOT
003780*    HAVE A COLUMN OF THEIR OWN ON THIS REPORT - THE 9-CHARACTER
003790*    COMPARE MUST BE TESTED AHEAD OF THE 8-CHARACTER ONE OR
003800*    EVERY REVERSAL2 TRADE WOULD FALL INTO THE REVERSAL CELL.
003810*---------------------------------------------------------------*
003820 2300-ADD-TO-DATE-ROW.
003830*---------------------------------------------------------------*
003840     IF TRD-TYPE-CALL
003850         ADD 1 TO DTX-CALL-TOTAL-COUNT(DTX-IDX)
003860         IF WS-TRADE-IS-WIN
003870             ADD 1 TO DTX-CALL-TOTAL-WINS(DTX-IDX)
003880         END-IF
003890         EVALUATE TRUE
003900             WHEN TRD-COMMENT(1:12) = 'CONTINUATION'
003910                 ADD 1 TO DTX-CALL-CONT-COUNT(DTX-IDX)
003920                 IF WS-TRADE-IS-WIN
003930                     ADD 1 TO DTX-CALL-CONT-WINS(DTX-IDX)
003940                 END-IF
003950             WHEN TRD-COMMENT(1:9) = 'REVERSAL2'
003960                 CONTINUE
003970             WHEN TRD-COMMENT(1:8) = 'REVERSAL'
003980                 ADD 1 TO DTX-CALL-REV-COUNT(DTX-IDX)
003990                 IF WS-TRADE-IS-WIN
004000                     ADD 1 TO DTX-CALL-REV-WINS(DTX-IDX)
004010                 END-IF
004020         END-EVALUATE
004030     ELSE
004040         ADD 1 TO DTX-PUT-TOTAL-COUNT(DTX-IDX)
004050         IF WS-TRADE-IS-WIN
004060             ADD 1 TO DTX-PUT-TOTAL-WINS(DTX-IDX)
004070         END-IF
004080         EVALUATE TRUE
004090             WHEN TRD-COMMENT(1:12) = 'CONTINUATION'
004100                 ADD 1 TO DTX-PUT-CONT-COUNT(DTX-IDX)
004110                 IF WS-TRADE-IS-WIN
004120                     ADD 1 TO DTX-PUT-CONT-WINS(DTX-IDX)
004130                 END-IF
004140             WHEN TRD-COMMENT(1:9) = 'REVERSAL2'
004150                 CONTINUE
004160             WHEN TRD-COMMENT(1:8) = 'REVERSAL'
004170                 ADD 1 TO DTX-PUT-REV-COUNT(DTX-IDX)
004180                 IF WS-TRADE-IS-WIN
004190                     ADD 1 TO DTX-PUT-REV-WINS(DTX-IDX)
004200                 END-IF
004210         END-EVALUATE
004220     END-IF.
004230*---------------------------------------------------------------*
004240 2400-FIND-OR-ADD-REASON-ROW.
004250*---------------------------------------------------------------*
004260     MOVE 'N' TO WS-REASON-FOUND-SW.
004270     IF WS-REASON-TABLE-SIZE NOT = ZERO
004280         SET RT-IDX TO 1
004290         SEARCH RT-ENTRY
004300             AT END NEXT SENTENCE
004310             WHEN RT-REASON-TEXT(RT-IDX) = TRD-EXIT-REASON
004320                 MOVE 'Y' TO WS-REASON-FOUND-SW
004330         END-SEARCH.
004340     IF NOT WS-REASON-ROW-FOUND
004350         ADD 1 TO WS-REASON-TABLE-SIZE
004360         SET RT-IDX TO WS-REASON-TABLE-SIZE
004370         MOVE TRD-EXIT-REASON TO RT-REASON-TEXT(RT-IDX)
004380         MOVE ZERO            TO RT-COUNT(RT-IDX).
004390     ADD 1 TO RT-COUNT(RT-IDX).
004400*---------------------------------------------------------------*
004410 3000-PRINT-TITLE.
004420*---------------------------------------------------------------*
004430     MOVE RL-TITLE-LINE TO NEXT-REPORT-LINE.
004440     PERFORM 9000-PRINT-REPORT-LINE.
004450     MOVE SPACES        TO NEXT-REPORT-LINE.
004460     PERFORM 9000-PRINT-REPORT-LINE.
004470*---------------------------------------------------------------*
004480*    TCK-2240 - BUBBLE SORT OF THE EXIT-REASON TABLE, DESCENDING
004490*    ON COUNT, BEFORE 7500 PRINTS IT.  THE TABLE NEVER RUNS MORE
004500*    THAN 20 ROWS SO A STRAIGHT BUBBLE SORT IS PLENTY.
004510*---------------------------------------------------------------*
004520 4000-SORT-REASON-TABLE.
004530*---------------------------------------------------------------*
004540     IF WS-REASON-TABLE-SIZE > 1
004550         MOVE 'Y' TO WS-SORT-SWAPPED-SW
004560         PERFORM 4100-SORT-ONE-PASS
004570             UNTIL NOT WS-SORT-SWAPPED.
004580*---------------------------------------------------------------*
004590 4100-SORT-ONE-PASS.
004600*---------------------------------------------------------------*
004610     MOVE 'N' TO WS-SORT-SWAPPED-SW.
004620     PERFORM 4150-COMPARE-ONE-PAIR
004630         VARYING RT-IDX FROM 1 BY 1
004640         UNTIL RT-IDX > WS-REASON-TABLE-SIZE - 1.
004650*---------------------------------------------------------------*
004660 4150-COMPARE-ONE-PAIR.
004670*---------------------------------------------------------------*
004680     IF RT-COUNT(RT-IDX) < RT-COUNT(RT-IDX + 1)
004690         MOVE RT-REASON-TEXT(RT-IDX)      TO WS-SORT-TEMP-TEXT
004700         MOVE RT-COUNT(RT-IDX)            TO WS-SORT-TEMP-COUNT
004710         MOVE RT-REASON-TEXT(RT-IDX + 1)  TO RT-REASON-TEXT(RT-IDX)
004720         MOVE RT-COUNT(RT-IDX + 1)        TO RT-COUNT(RT-IDX)
004730         MOVE WS-SORT-TEMP-TEXT     TO RT-REASON-TEXT(RT-IDX + 1)
004740         MOVE WS-SORT-TEMP-COUNT    TO RT-COUNT(RT-IDX + 1)
004750         MOVE 'Y'                   TO WS-SORT-SWAPPED-SW
004760     END-IF.
004770*---------------------------------------------------------------*
004780 5000-PRINT-OVERALL.
004790*---------------------------------------------------------------*
004800     PERFORM 5050-COMPUTE-OVERALL-STATS.
004810     MOVE 'OVERALL RESULTS' TO RL-SH-TEXT.
004820     MOVE RL-SECTION-HEADER TO NEXT-REPORT-LINE.
004830     PERFORM 9000-PRINT-REPORT-LINE.
004840     MOVE WS-OA-NET-PNL     TO WS-ED-NET-PNL.
004850     MOVE 'NET P/L'         TO RL-OA-LABEL.
004860     MOVE WS-ED-NET-PNL     TO RL-OA-VALUE.
004870     MOVE RL-OVERALL-LINE   TO NEXT-REPORT-LINE.
004880     PERFORM 9000-PRINT-REPORT-LINE.
004890     MOVE WS-OA-TRADES      TO WS-ED-COUNT.
004900     MOVE 'TOTAL TRADES'    TO RL-OA-LABEL.
004910     MOVE WS-ED-COUNT       TO RL-OA-VALUE.
004920     MOVE RL-OVERALL-LINE   TO NEXT-REPORT-LINE.
004930     PERFORM 9000-PRINT-REPORT-LINE.
004940     MOVE WS-OA-WINS        TO WS-ED-COUNT.
004950     MOVE 'TOTAL WINS (TARGET HIT)' TO RL-OA-LABEL.
004960     MOVE WS-ED-COUNT       TO RL-OA-VALUE.
004970     MOVE RL-OVERALL-LINE   TO NEXT-REPORT-LINE.
004980     PERFORM 9000-PRINT-REPORT-LINE.
004990     MOVE WS-OA-LOSSES      TO WS-ED-COUNT.
005000     MOVE 'TOTAL LOSSES (STOP HIT)' TO RL-OA-LABEL.
005010     MOVE WS-ED-COUNT       TO RL-OA-VALUE.
005020     MOVE RL-OVERALL-LINE   TO NEXT-REPORT-LINE.
005030     PERFORM 9000-PRINT-REPORT-LINE.
005040     MOVE WS-OA-WIN-RATE    TO WS-ED-PERCENT.
005050     MOVE 'WIN RATE %'      TO RL-OA-LABEL.
005060     MOVE WS-ED-PERCENT     TO RL-OA-VALUE.
005070     MOVE RL-OVERALL-LINE   TO NEXT-REPORT-LINE.
005080     PERFORM 9000-PRINT-REPORT-LINE.
005090     MOVE WS-OA-PROFIT-FACTOR TO WS-ED-PROFIT-FACTOR.
005100     MOVE 'PROFIT FACTOR'   TO RL-OA-LABEL.
005110     MOVE WS-ED-PROFIT-FACTOR TO RL-OA-VALUE.
005120     MOVE RL-OVERALL-LINE   TO NEXT-REPORT-LINE.
005130     PERFORM 9000-PRINT-REPORT-LINE.
005140     MOVE WS-OA-AVG-PNL     TO WS-ED-AVG-PNL.
005150     MOVE 'AVERAGE P/L PER TRADE' TO RL-OA-LABEL.
005160     MOVE WS-ED-AVG-PNL     TO RL-OA-VALUE.
005170     MOVE RL-OVERALL-LINE   TO NEXT-REPORT-LINE.
005180     PERFORM 9000-PRINT-REPORT-LINE.
005190     MOVE SPACES            TO NEXT-REPORT-LINE.
005200     PERFORM 9000-PRINT-REPORT-LINE.
005210*---------------------------------------------------------------*
005220 5050-COMPUTE-OVERALL-STATS.
005230*---------------------------------------------------------------*
005240     IF WS-OA-WINS + WS-OA-LOSSES > ZERO
005250         COMPUTE WS-OA-WIN-RATE ROUNDED =
005260             WS-OA-WINS / (WS-OA-WINS + WS-OA-LOSSES) * 100
005270     ELSE
005280         MOVE ZERO TO WS-OA-WIN-RATE
005290     END-IF.
005300     IF WS-OA-LOSS-PNL-SUM = ZERO
005310         MOVE 99999.99 TO WS-OA-PROFIT-FACTOR
005320     ELSE
005330         COMPUTE WS-OA-PROFIT-FACTOR ROUNDED =
005340             FUNCTION ABS(WS-OA-WIN-PNL-SUM / WS-OA-LOSS-PNL-SUM)
005350     END-IF.
005360     IF WS-OA-TRADES > ZERO
005370         COMPUTE WS-OA-AVG-PNL ROUNDED =
005380             WS-OA-NET-PNL / WS-OA-TRADES
005390     ELSE
005400         MOVE ZERO TO WS-OA-AVG-PNL
005410     END-IF.
005420*---------------------------------------------------------------*
005430 6000-PRINT-CALL-TABLE.
005440*---------------------------------------------------------------*
005450     MOVE 'CALL ANALYSIS' TO RL-SH-TEXT.
005460     MOVE RL-SECTION-HEADER TO NEXT-REPORT-LINE.
005470     PERFORM 9000-PRINT-REPORT-LINE.
005480     MOVE RL-TBL-HEADER-1   TO NEXT-REPORT-LINE.
005490     PERFORM 9000-PRINT-REPORT-LINE.
005500     MOVE RL-TBL-HEADER-2   TO NEXT-REPORT-LINE.
005510     PERFORM 9000-PRINT-REPORT-LINE.
005520     IF WS-DATE-TABLE-SIZE NOT = ZERO
005530         PERFORM 6100-PRINT-ONE-CALL-ROW
005540             VARYING DTX-IDX FROM 1 BY 1
005550             UNTIL DTX-IDX > WS-DATE-TABLE-SIZE.
005560     MOVE SPACES            TO NEXT-REPORT-LINE.
005570     PERFORM 9000-PRINT-REPORT-LINE.
005580*---------------------------------------------------------------*
005590 6100-PRINT-ONE-CALL-ROW.
005600*---------------------------------------------------------------*
005610     MOVE DTX-DATE(DTX-IDX)             TO RL-TD-DATE.
005620     MOVE DTX-CALL-REV-COUNT(DTX-IDX)   TO RL-TD-REV-CT.
005630     MOVE DTX-CALL-CONT-COUNT(DTX-IDX)  TO RL-TD-CONT-CT.
005640     MOVE DTX-CALL-TOTAL-COUNT(DTX-IDX) TO RL-TD-TOTAL.
005650     IF DTX-CALL-REV-COUNT(DTX-IDX) > ZERO
005660         COMPUTE RL-TD-REV-WINPCT ROUNDED =
005670             DTX-CALL-REV-WINS(DTX-IDX) /
005680             DTX-CALL-REV-COUNT(DTX-IDX) * 100
005690     ELSE
005700         MOVE ZERO TO RL-TD-REV-WINPCT
005710     END-IF.
005720     IF DTX-CALL-CONT-COUNT(DTX-IDX) > ZERO
005730         COMPUTE RL-TD-CONT-WINPCT ROUNDED =
005740             DTX-CALL-CONT-WINS(DTX-IDX) /
005750             DTX-CALL-CONT-COUNT(DTX-IDX) * 100
005760     ELSE
005770         MOVE ZERO TO RL-TD-CONT-WINPCT
005780     END-IF.
005790     IF DTX-CALL-TOTAL-COUNT(DTX-IDX) > ZERO
005800         COMPUTE RL-TD-OVERALL-WINPCT ROUNDED =
005810             DTX-CALL-TOTAL-WINS(DTX-IDX) /
005820             DTX-CALL-TOTAL-COUNT(DTX-IDX) * 100
005830     ELSE
005840         MOVE ZERO TO RL-TD-OVERALL-WINPCT
005850     END-IF.
005860     MOVE RL-TBL-DETAIL     TO NEXT-REPORT-LINE.
005870     PERFORM 9000-PRINT-REPORT-LINE.
005880*---------------------------------------------------------------*
005890 7000-PRINT-PUT-TABLE.
005900*---------------------------------------------------------------*
005910     MOVE 'PUT ANALYSIS' TO RL-SH-TEXT.
005920     MOVE RL-SECTION-HEADER TO NEXT-REPORT-LINE.
005930     PERFORM 9000-PRINT-REPORT-LINE.
005940     MOVE RL-TBL-HEADER-1   TO NEXT-REPORT-LINE.
005950     PERFORM 9000-PRINT-REPORT-LINE.
005960     MOVE RL-TBL-HEADER-2   TO NEXT-REPORT-LINE.
005970     PERFORM 9000-PRINT-REPORT-LINE.
005980     IF WS-DATE-TABLE-SIZE NOT = ZERO
005990         PERFORM 7100-PRINT-ONE-PUT-ROW
006000             VARYING DTX-IDX FROM 1 BY 1
006010             UNTIL DTX-IDX > WS-DATE-TABLE-SIZE.
006020     MOVE SPACES            TO NEXT-REPORT-LINE.
006030     PERFORM 9000-PRINT-REPORT-LINE.
006040*---------------------------------------------------------------*
006050 7100-PRINT-ONE-PUT-ROW.
006060*---------------------------------------------------------------*
006070     MOVE DTX-DATE(DTX-IDX)            TO RL-TD-DATE.
006080     MOVE DTX-PUT-REV-COUNT(DTX-IDX)   TO RL-TD-REV-CT.
006090     MOVE DTX-PUT-CONT-COUNT(DTX-IDX)  TO RL-TD-CONT-CT.
006100     MOVE DTX-PUT-TOTAL-COUNT(DTX-IDX) TO RL-TD-TOTAL.
006110     IF DTX-PUT-REV-COUNT(DTX-IDX) > ZERO
006120         COMPUTE RL-TD-REV-WINPCT ROUNDED =
006130             DTX-PUT-REV-WINS(DTX-IDX) /
006140             DTX-PUT-REV-COUNT(DTX-IDX) * 100
006150     ELSE
006160         MOVE ZERO TO RL-TD-REV-WINPCT
006170     END-IF.
006180     IF DTX-PUT-CONT-COUNT(DTX-IDX) > ZERO
006190         COMPUTE RL-TD-CONT-WINPCT ROUNDED =
006200             DTX-PUT-CONT-WINS(DTX-IDX) /
006210             DTX-PUT-CONT-COUNT(DTX-IDX) * 100
006220     ELSE
006230         MOVE ZERO TO RL-TD-CONT-WINPCT
006240     END-IF.
006250     IF DTX-PUT-TOTAL-COUNT(DTX-IDX) > ZERO
006260         COMPUTE RL-TD-OVERALL-WINPCT ROUNDED =
006270             DTX-PUT-TOTAL-WINS(DTX-IDX) /
006280             DTX-PUT-TOTAL-COUNT(DTX-IDX) * 100
006290     ELSE
006300         MOVE ZERO TO RL-TD-OVERALL-WINPCT
006310     END-IF.
006320     MOVE RL-TBL-DETAIL     TO NEXT-REPORT-LINE.
006330     PERFORM 9000-PRINT-REPORT-LINE.
006340*---------------------------------------------------------------*
006350 7500-PRINT-EXIT-BREAKDOWN.
006360*---------------------------------------------------------------*
006370     MOVE 'EXIT REASON BREAKDOWN' TO RL-SH-TEXT.
006380     MOVE RL-SECTION-HEADER TO NEXT-REPORT-LINE.
006390     PERFORM 9000-PRINT-REPORT-LINE.
006400     MOVE RL-BREAKDOWN-HEADER TO NEXT-REPORT-LINE.
006410     PERFORM 9000-PRINT-REPORT-LINE.
006420     IF WS-REASON-TABLE-SIZE NOT = ZERO
006430         PERFORM 7550-PRINT-ONE-REASON-ROW
006440             VARYING RT-IDX FROM 1 BY 1
006450             UNTIL RT-IDX > WS-REASON-TABLE-SIZE.
006460*---------------------------------------------------------------*
006470 7550-PRINT-ONE-REASON-ROW.
006480*---------------------------------------------------------------*
006490     MOVE RT-REASON-TEXT(RT-IDX) TO RL-BD-REASON.
006500     MOVE RT-COUNT(RT-IDX)       TO RL-BD-COUNT.
006510     MOVE RL-BREAKDOWN-DETAIL    TO NEXT-REPORT-LINE.
006520     PERFORM 9000-PRINT-REPORT-LINE.
006530*---------------------------------------------------------------*
006540 8000-CLOSE-FILES.
006550*---------------------------------------------------------------*
006560     CLOSE TRADE-FILE
006570           PRINT-FILE.
006580*---------------------------------------------------------------*
006590 8100-READ-TRADE-FILE.
006600*---------------------------------------------------------------*
006610     READ TRADE-FILE
006620         AT END MOVE 'Y' TO END-OF-FILE-SW.
006630*---------------------------------------------------------------*
006640 9000-PRINT-REPORT-LINE.
006650*---------------------------------------------------------------*
006660     IF LINE-COUNT > LINES-ON-PAGE
006670         PERFORM 9100-PRINT-HEADING-LINES.
006680     MOVE NEXT-REPORT-LINE  TO PRINT-LINE.
006690     PERFORM 9120-WRITE-PRINT-LINE.
006700*---------------------------------------------------------------*
006710 9100-PRINT-HEADING-LINES.
006720*---------------------------------------------------------------*
006730     ADD 1       TO PAGE-COUNT.
006740     MOVE SPACES TO PRINT-LINE.
006750     PERFORM 9110-WRITE-TOP-OF-PAGE.
006760     MOVE 1      TO LINE-COUNT.
006770*---------------------------------------------------------------*
006780 9110-WRITE-TOP-OF-PAGE.
006790*---------------------------------------------------------------*
006800     WRITE PRINT-RECORD
006810         AFTER ADVANCING PAGE.
006820*---------------------------------------------------------------*
006830 9120-WRITE-PRINT-LINE.
006840*---------------------------------------------------------------*
006850     WRITE PRINT-RECORD
006860         AFTER ADVANCING LINE-SPACEING.
006870     ADD LINE-SPACEING TO LINE-COUNT.
