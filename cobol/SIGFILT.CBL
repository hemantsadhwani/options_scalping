000010*===============================================================*
000020* PROGRAM NAME:    SIGFILT
000030* ORIGINAL AUTHOR: R. OYOLA
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 06/09/87  R. OYOLA      CREATED FOR PROYECTO SCALPER - RUNS THE
000090*                         CPR BAND FILTER, CPR ZONE FILTER AND
000100*                         ZONE INVALIDATION BIAS FILTER AGAINST
000110*                         THE SIGNALS SIGDRV WROTE, REWRITING THE
000120*                         SIGNAL FILE FOR BACKTEST.
000130* 01/18/90  R. OYOLA      TCK-0602 ZONE FILTER NOW LOOKS BACK 5
000140*                         MINUTES FOR THE PRICE TREND INSTEAD OF
000150*                         ASSUMING FLAT - DESK REPORTED TOO MANY
000160*                         FALSE R1/PDH AND S1/PDL PASSES ON A
000170*                         STRONG TRENDING TAPE.
000180* 11/12/98  M. SOTELO     TCK-1988 YEAR 2000 READINESS REVIEW -
000190*                         BAR-DATE CARRIES THE FULL 4-DIGIT
000200*                         CENTURY THROUGHOUT, NO WINDOWING LOGIC
000210*                         REQUIRED. SIGNED OFF.
000220* 07/16/03  M. SOTELO     TCK-1889 ADDED BAND/ZONE/BIAS DROP
000230*                         COUNTS TO THE NIGHTLY RUN LOG.
000240* 04/18/07  M. SOTELO     TCK-2288 ADDED A NO-TREND COUNT TO THE
000250*                         RUN LOG - DESK WANTED TO KNOW HOW MANY
000260*                         BARS WENT INTO THE ZONE FILTER WITHOUT
000270*                         ENOUGH LOOKBACK TO CALL A TREND.
000280*
000290*===============================================================*
000300 IDENTIFICATION DIVISION.
000310 PROGRAM-ID.    SIGFILT.
000320 AUTHOR.        R. OYOLA.
000330 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.
000340 DATE-WRITTEN.  06/09/87.
000350 DATE-COMPILED.
000360 SECURITY.      NON-CONFIDENTIAL.
000370*===============================================================*
000380 ENVIRONMENT DIVISION.
000390*---------------------------------------------------------------*
000400 CONFIGURATION SECTION.
000410*---------------------------------------------------------------*
000420 SOURCE-COMPUTER. IBM-3096.
000430 OBJECT-COMPUTER. IBM-3096.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM
000460     UPSI-0 ON STATUS IS SF-DEBUG-DISPLAYS-ON
000470            OFF STATUS IS SF-DEBUG-DISPLAYS-OFF
000480     CLASS VALID-DIGITS IS '0' THRU '9'.
000490*---------------------------------------------------------------*
000500 INPUT-OUTPUT SECTION.
000510*---------------------------------------------------------------*
000520 FILE-CONTROL.
000530     SELECT ENRICHED-INDEX-FILE ASSIGN TO IXBENR
000540       ORGANIZATION IS LINE SEQUENTIAL
000550       FILE STATUS  IS ENRICHED-INDEX-STATUS.
000560*
000570     SELECT RAW-SIGNAL-FILE ASSIGN TO SIGIN
000580       ORGANIZATION IS LINE SEQUENTIAL
000590       FILE STATUS  IS RAW-SIGNAL-STATUS.
000600*
000610     SELECT SIGNAL-FILE ASSIGN TO SIGOUT
000620       ORGANIZATION IS LINE SEQUENTIAL
000630       FILE STATUS  IS SIGNAL-FILE-STATUS.
000640*===============================================================*
000650 DATA DIVISION.
000660*---------------------------------------------------------------*
000670 FILE SECTION.
000680*---------------------------------------------------------------*
000690 FD  ENRICHED-INDEX-FILE RECORDING MODE F.
000700     COPY IXBAR.
000710*---------------------------------------------------------------*
000720 FD  RAW-SIGNAL-FILE RECORDING MODE F.
000730     COPY SIGNAL.
000740*---------------------------------------------------------------*
000750 FD  SIGNAL-FILE RECORDING MODE F.
000760 01  OUT-SIGNAL-RECORD.
000770     05  OSG-BAR-DATE            PIC 9(08).
000780     05  OSG-BAR-DATE-R REDEFINES OSG-BAR-DATE.
000790         10  OSG-BD-CCYY         PIC 9(04).
000800         10  OSG-BD-MM           PIC 9(02).
000810         10  OSG-BD-DD           PIC 9(02).
000820     05  OSG-BAR-TIME            PIC 9(04).
000830     05  OSG-BAR-TIME-R REDEFINES OSG-BAR-TIME.
000840         10  OSG-BT-HH           PIC 9(02).
000850         10  OSG-BT-MM           PIC 9(02).
000860     05  OSG-CLOSE               PIC S9(05)V99.
000870     05  OSG-HIGH                PIC S9(05)V99.
000880     05  OSG-LOW                 PIC S9(05)V99.
000890     05  OSG-CALL-FLAG           PIC 9.
000900     05  OSG-PUT-FLAG            PIC 9.
000910     05  OSG-CALL-COMMENT        PIC X(20).
000920     05  OSG-PUT-COMMENT         PIC X(20).
000930     05  OSG-CALL-CRP-FLAG       PIC 9.
000940     05  OSG-PUT-CRP-FLAG        PIC 9.
000950     05  FILLER                  PIC X(20).
000960*---------------------------------------------------------------*
000970 WORKING-STORAGE SECTION.
000980*---------------------------------------------------------------*
000990 01  WS-SWITCHES-SUBSCRIPTS-MISC.
001000     05  ENRICHED-INDEX-STATUS       PIC X(02).
001010         88  ENRICHED-INDEX-OK                VALUE '00'.
001020     05  RAW-SIGNAL-STATUS           PIC X(02).
001030         88  RAW-SIGNAL-OK                     VALUE '00'.
001040     05  SIGNAL-FILE-STATUS          PIC X(02).
001050         88  SIGNAL-FILE-OK                    VALUE '00'.
001060     05  ENRICHED-EOF-SW             PIC X(01) VALUE 'N'.
001070         88  ENRICHED-END-OF-FILE              VALUE 'Y'.
001080     05  RAW-SIGNAL-EOF-SW           PIC X(01) VALUE 'N'.
001090         88  RAW-SIGNAL-END-OF-FILE            VALUE 'Y'.
001100     05  WK-TREND-SW                 PIC X(01) VALUE 'X'.
001110         88  WK-TREND-RISING                   VALUE 'R'.
001120         88  WK-TREND-FALLING                  VALUE 'F'.
001130         88  WK-TREND-NEITHER                  VALUE 'X'.
001140     05  WS-BIAS-STATE               PIC X(01) VALUE 'N'.
001150         88  WS-BIAS-IS-NEUTRAL                 VALUE 'N'.
001160         88  WS-BIAS-IS-BULLISH                 VALUE 'U'.
001170         88  WS-BIAS-IS-BEARISH                 VALUE 'D'.
001180     05  WS-BIAS-REASON              PIC X(16) VALUE SPACES.
001190     05  WS-INVALIDATION-LEVEL       PIC S9(05)V99.
001200     05  WS-INVALIDATION-LEVEL-R REDEFINES WS-INVALIDATION-LEVEL.
001210         10  WS-INVAL-WHOLE          PIC S9(05).
001220         10  WS-INVAL-DEC            PIC 9(02).
001230     05  WS-INVAL-PRESENT-SW         PIC X(01) VALUE 'N'.
001240         88  INVALIDATION-LEVEL-PRESENT        VALUE 'Y'.
001250         88  INVALIDATION-LEVEL-ABSENT         VALUE 'N'.
001260     05  WK-SMALLEST-ABOVE-SW        PIC X(01) VALUE 'N'.
001270         88  WK-SMALLEST-ABOVE-FOUND            VALUE 'Y'.
001280     05  WK-LARGEST-BELOW-SW         PIC X(01) VALUE 'N'.
001290         88  WK-LARGEST-BELOW-FOUND             VALUE 'Y'.
001300     05  WK-RESIST-TESTED-SW         PIC X(01) VALUE 'N'.
001310         88  WK-RESIST-TESTED                   VALUE 'Y'.
001320     05  WK-SUPPORT-TESTED-SW        PIC X(01) VALUE 'N'.
001330         88  WK-SUPPORT-TESTED                  VALUE 'Y'.
001340     05  FILLER                      PIC X(10).
001350*---------------------------------------------------------------*
001360 01  WS-COUNTERS.
001370     05  WS-BARS-READ                PIC S9(07) COMP VALUE 0.
001380     05  WS-SIGNALS-KEPT             PIC S9(07) COMP VALUE 0.
001390     05  WS-BAND-FILTER-ORIGINAL     PIC S9(07) COMP VALUE 0.
001400     05  WS-BAND-FILTER-DROPS        PIC S9(07) COMP VALUE 0.
001410     05  WS-ZONE-FILTER-ORIGINAL     PIC S9(07) COMP VALUE 0.
001420     05  WS-ZONE-FILTER-PASSES       PIC S9(07) COMP VALUE 0.
001430     05  WS-BIAS-FILTER-ORIGINAL     PIC S9(07) COMP VALUE 0.
001440     05  WS-BIAS-FILTER-DROPS        PIC S9(07) COMP VALUE 0.
001450     05  FILLER                      PIC X(10).
001460*---------------------------------------------------------------*
001470*    04/18/07 TCK-2288 - EACH FILTER'S REMAINING COUNT AND
001480*    DROP-PERCENT ARE DERIVED AT PRINT TIME FROM THE ORIGINAL/
001490*    DROPPED (OR ORIGINAL/PASSED) COUNTS ABOVE RATHER THAN
001500*    TALLIED BAR BY BAR - DESK WANTED THE THREE FILTERS TO SHOW
001510*    ORIGINAL, DROPPED (WITH PERCENT) AND REMAINING ON THE RUN
001520*    LOG THE SAME WAY BACKTEST SHOWS ITS LATE-SIGNAL COUNT.
001530*---------------------------------------------------------------*
001540 01  WS-FILTER-REPORT-FIELDS.
001550     05  WS-BAND-FILTER-REMAINING   PIC S9(07) COMP VALUE 0.
001560     05  WS-BAND-FILTER-PCT         PIC S9(03)V99 VALUE 0.
001570     05  WS-ZONE-FILTER-DROPS       PIC S9(07) COMP VALUE 0.
001580     05  WS-ZONE-FILTER-PCT         PIC S9(03)V99 VALUE 0.
001590     05  WS-BIAS-FILTER-REMAINING   PIC S9(07) COMP VALUE 0.
001600     05  WS-BIAS-FILTER-PCT         PIC S9(03)V99 VALUE 0.
001610     05  FILLER                     PIC X(10).
001620*---------------------------------------------------------------*
001630*    NO-TREND COUNT FOR THE NIGHTLY RUN LOG - STANDALONE SINCE IT
001640*    IS A DIAGNOSTIC TALLY OF 4150 ONLY, NOT PART OF THE FILTER
001650*    DROP/PASS COUNTS ABOVE.
001660*---------------------------------------------------------------*
001670 77  WS-NO-TREND-COUNT           PIC S9(07) COMP VALUE 0.
001680*---------------------------------------------------------------*
001690     COPY FLTBTBL.
001700*---------------------------------------------------------------*
001710*    THE 13 POPULATED PIVOT/PRIOR-DAY LEVELS FOR THE CURRENT BAR,
001720*    RELOADED EVERY BAR BY 5150-LOAD-LEVEL-TABLE AND SCANNED BY
001730*    5200-FIND-IMMEDIATE-LEVELS FOR THE U8 BIAS TESTS.
001740*---------------------------------------------------------------*
001750 01  WK-LEVEL-TABLE.
001760     05  WK-LEVEL-ENTRY OCCURS 13 TIMES INDEXED BY WK-LVL-IDX.
001770         10  WK-LEVEL-VALUE          PIC S9(05)V99.
001780*---------------------------------------------------------------*
001790 01  WK-ZONE-BOUNDS.
001800     05  WK-TOPZONE                  PIC S9(05)V99.
001810     05  WK-BOTTOMZONE               PIC S9(05)V99.
001820     05  WK-S1-PDL-MIN               PIC S9(05)V99.
001830     05  WK-S1-PDL-MAX               PIC S9(05)V99.
001840     05  WK-S1-PDL-MIN-EXT           PIC S9(05)V99.
001850     05  WK-S1-PDL-MAX-EXT           PIC S9(05)V99.
001860     05  WK-R1-PDH-MIN               PIC S9(05)V99.
001870     05  WK-R1-PDH-MAX               PIC S9(05)V99.
001880     05  WK-R1-PDH-MIN-EXT           PIC S9(05)V99.
001890     05  WK-R1-PDH-MAX-EXT           PIC S9(05)V99.
001900     05  WK-S2-LOW                   PIC S9(05)V99.
001910     05  WK-S2-HIGH                  PIC S9(05)V99.
001920     05  WK-S3-LOW                   PIC S9(05)V99.
001930     05  WK-S3-HIGH                  PIC S9(05)V99.
001940     05  WK-S4-LOW                   PIC S9(05)V99.
001950     05  WK-S4-HIGH                  PIC S9(05)V99.
001960     05  WK-R2-LOW                   PIC S9(05)V99.
001970     05  WK-R2-HIGH                  PIC S9(05)V99.
001980     05  WK-R3-LOW                   PIC S9(05)V99.
001990     05  WK-R3-HIGH                  PIC S9(05)V99.
002000     05  WK-R4-LOW                   PIC S9(05)V99.
002010     05  WK-R4-HIGH                  PIC S9(05)V99.
002020     05  WK-CP-TC-EXT                PIC S9(05)V99.
002030     05  WK-BC-CP-EXT                PIC S9(05)V99.
002040     05  WK-CALL-PRICE               PIC S9(05)V99.
002050     05  WK-PUT-PRICE                PIC S9(05)V99.
002060     05  FILLER                      PIC X(10).
002070*---------------------------------------------------------------*
002080 01  WK-MISC-WORK.
002090     05  WK-VALUE-A                  PIC S9(05)V99.
002100     05  WK-VALUE-B                  PIC S9(05)V99.
002110     05  WK-MIN-RESULT               PIC S9(05)V99.
002120     05  WK-MAX-RESULT               PIC S9(05)V99.
002130     05  WK-REF-PRICE                PIC S9(05)V99.
002140     05  WK-SMALLEST-ABOVE           PIC S9(05)V99.
002150     05  WK-LARGEST-BELOW            PIC S9(05)V99.
002160     05  WK-RESIST-TRIGGER           PIC S9(05)V99.
002170     05  WK-SUPPORT-TRIGGER          PIC S9(05)V99.
002180     05  FILLER                      PIC X(10).
002190*===============================================================*
002200 PROCEDURE DIVISION.
002210*---------------------------------------------------------------*
002220 0000-MAIN-PARAGRAPH.
002230*---------------------------------------------------------------*
002240     PERFORM 1000-OPEN-FILES.
002250     PERFORM 2000-BUILD-BAR-TABLE.
002260     IF FB-TABLE-SIZE NOT = ZERO
002270         PERFORM 3000-RUN-BAND-FILTER
002280         PERFORM 4000-RUN-ZONE-FILTER
002290         PERFORM 5000-RUN-BIAS-FILTER
002300         PERFORM 6000-WRITE-SIGNAL-FILE.
002310     PERFORM 8000-CLOSE-FILES.
002320     PERFORM 7000-COMPUTE-FILTER-REPORT.
002330     DISPLAY 'SIGFILT - BARS READ         : ' WS-BARS-READ.
002340     DISPLAY 'SIGFILT - SIGNALS KEPT       : ' WS-SIGNALS-KEPT.
002350     DISPLAY 'SIGFILT - BAND FILTER ORIG   : ' WS-BAND-FILTER-ORIGINAL.
002360     DISPLAY 'SIGFILT - BAND FILTER DROPS  : ' WS-BAND-FILTER-DROPS
002370         ' (' WS-BAND-FILTER-PCT '%)'.
002380     DISPLAY 'SIGFILT - BAND FILTER REMAIN : ' WS-BAND-FILTER-REMAINING.
002390     DISPLAY 'SIGFILT - ZONE FILTER ORIG   : ' WS-ZONE-FILTER-ORIGINAL.
002400     DISPLAY 'SIGFILT - ZONE FILTER PASSES : ' WS-ZONE-FILTER-PASSES.
002410     DISPLAY 'SIGFILT - ZONE FILTER DROPS  : ' WS-ZONE-FILTER-DROPS
002420         ' (' WS-ZONE-FILTER-PCT '%)'.
002430     DISPLAY 'SIGFILT - BIAS FILTER ORIG   : ' WS-BIAS-FILTER-ORIGINAL.
002440     DISPLAY 'SIGFILT - BIAS FILTER DROPS  : ' WS-BIAS-FILTER-DROPS
002450         ' (' WS-BIAS-FILTER-PCT '%)'.
002460     DISPLAY 'SIGFILT - BIAS FILTER REMAIN : ' WS-BIAS-FILTER-REMAINING.
002470     DISPLAY 'SIGFILT - NO TREND BARS      : ' WS-NO-TREND-COUNT.
002480     GOBACK.
002490*---------------------------------------------------------------*
002500 1000-OPEN-FILES.
002510*---------------------------------------------------------------*
002520     OPEN INPUT  ENRICHED-INDEX-FILE
002530                 RAW-SIGNAL-FILE
002540          OUTPUT SIGNAL-FILE.
002550*---------------------------------------------------------------*
002560 2000-BUILD-BAR-TABLE.
002570*---------------------------------------------------------------*
002580*    LOADS THE WHOLE RUN INTO FILTER-BAR-WORK-TABLE, MATCHING
002590*    EACH ENRICHED INDEX BAR TO THE SIGNAL SIGDRV WROTE FOR IT -
002600*    BOTH FILES CARRY ONE RECORD PER MINUTE BAR OF THE SAME RUN
002610*    IN THE SAME ORDER, SO THEY ARE READ IN LOCKSTEP.
002620*---------------------------------------------------------------*
002630     MOVE ZERO TO FB-TABLE-SIZE.
002640     PERFORM 8100-READ-ENRICHED-FILE.
002650     PERFORM 8200-READ-RAW-SIGNAL-FILE.
002660     PERFORM 2100-LOAD-ONE-BAR
002670         UNTIL ENRICHED-END-OF-FILE OR RAW-SIGNAL-END-OF-FILE.
002680*---------------------------------------------------------------*
002690 2100-LOAD-ONE-BAR.
002700*---------------------------------------------------------------*
002710     ADD 1                            TO WS-BARS-READ
002720                                          FB-TABLE-SIZE.
002730     SET FB-IDX                       TO FB-TABLE-SIZE.
002740     MOVE IXB-BAR-DATE                TO FB-BAR-DATE(FB-IDX).
002750     MOVE IXB-BAR-TIME                TO FB-BAR-TIME(FB-IDX).
002760     MOVE IXB-CLOSE                   TO FB-CLOSE(FB-IDX).
002770     MOVE IXB-HIGH                    TO FB-HIGH(FB-IDX).
002780     MOVE IXB-LOW                     TO FB-LOW(FB-IDX).
002790     MOVE IXB-DAILY-PIVOT             TO FB-DAILY-PIVOT(FB-IDX).
002800     MOVE IXB-DAILY-BC                TO FB-DAILY-BC(FB-IDX).
002810     MOVE IXB-DAILY-TC                TO FB-DAILY-TC(FB-IDX).
002820     MOVE IXB-DAILY-R1                TO FB-DAILY-R1(FB-IDX).
002830     MOVE IXB-DAILY-R2                TO FB-DAILY-R2(FB-IDX).
002840     MOVE IXB-DAILY-R3                TO FB-DAILY-R3(FB-IDX).
002850     MOVE IXB-DAILY-R4                TO FB-DAILY-R4(FB-IDX).
002860     MOVE IXB-DAILY-S1                TO FB-DAILY-S1(FB-IDX).
002870     MOVE IXB-DAILY-S2                TO FB-DAILY-S2(FB-IDX).
002880     MOVE IXB-DAILY-S3                TO FB-DAILY-S3(FB-IDX).
002890     MOVE IXB-DAILY-S4                TO FB-DAILY-S4(FB-IDX).
002900     MOVE IXB-PREV-DAY-HIGH           TO FB-PREV-DAY-HIGH(FB-IDX).
002910     MOVE IXB-PREV-DAY-LOW            TO FB-PREV-DAY-LOW(FB-IDX).
002920     MOVE SIG-CALL-FLAG               TO FB-CALL-FLAG(FB-IDX).
002930     MOVE SIG-PUT-FLAG                TO FB-PUT-FLAG(FB-IDX).
002940     MOVE SIG-CALL-COMMENT            TO FB-CALL-COMMENT(FB-IDX).
002950     MOVE SIG-PUT-COMMENT             TO FB-PUT-COMMENT(FB-IDX).
002960     MOVE ZERO                        TO FB-CALL-CRP-FLAG(FB-IDX)
002970                                          FB-PUT-CRP-FLAG(FB-IDX).
002980     SET FB-BIAS-NEUTRAL(FB-IDX)      TO TRUE.
002990     MOVE SPACES                      TO FB-BIAS-REASON(FB-IDX).
003000     PERFORM 8100-READ-ENRICHED-FILE.
003010     PERFORM 8200-READ-RAW-SIGNAL-FILE.
003020*---------------------------------------------------------------*
003030*    U6 - CPR BAND FILTER.  TOPZONE IS THE HIGHER OF DAILY-R1
003040*    AND THE PRIOR SESSION HIGH; BOTTOMZONE IS THE LOWER OF
003050*    DAILY-S1 AND THE PRIOR SESSION LOW.  A CLOSE OUTSIDE THAT
003060*    BAND ZEROES OUT BOTH SIGNAL FLAGS ON THE BAR.
003070*---------------------------------------------------------------*
003080 3000-RUN-BAND-FILTER.
003090*---------------------------------------------------------------*
003100     PERFORM 3100-BAND-FILTER-ONE-BAR
003110         VARYING FB-IDX FROM 1 BY 1
003120         UNTIL FB-IDX > FB-TABLE-SIZE.
003130*---------------------------------------------------------------*
003140 3100-BAND-FILTER-ONE-BAR.
003150*---------------------------------------------------------------*
003160     MOVE FB-DAILY-R1(FB-IDX)         TO WK-VALUE-A.
003170     MOVE FB-PREV-DAY-HIGH(FB-IDX)    TO WK-VALUE-B.
003180     PERFORM 9200-MAX-TWO-VALUES.
003190     MOVE WK-MAX-RESULT                TO WK-TOPZONE.
003200     MOVE FB-DAILY-S1(FB-IDX)         TO WK-VALUE-A.
003210     MOVE FB-PREV-DAY-LOW(FB-IDX)     TO WK-VALUE-B.
003220     PERFORM 9250-MIN-TWO-VALUES.
003230     MOVE WK-MIN-RESULT                TO WK-BOTTOMZONE.
003240     IF FB-CALL-FLAG(FB-IDX) = 1 OR FB-PUT-FLAG(FB-IDX) = 1
003250         ADD 1 TO WS-BAND-FILTER-ORIGINAL
003260     END-IF.
003270     IF FB-CLOSE(FB-IDX) > WK-TOPZONE OR
003280        FB-CLOSE(FB-IDX) < WK-BOTTOMZONE
003290         IF FB-CALL-FLAG(FB-IDX) = 1 OR FB-PUT-FLAG(FB-IDX) = 1
003300             ADD 1 TO WS-BAND-FILTER-DROPS
003310         END-IF
003320         MOVE ZERO TO FB-CALL-FLAG(FB-IDX)
003330                      FB-PUT-FLAG(FB-IDX)
003340     END-IF.
003350*---------------------------------------------------------------*
003360*    U7 - CPR ZONE FILTER.  A SIGNAL SURVIVING U6 IS TESTED
003370*    AGAINST THE ZONES BELOW; PASSING SETS THE CRP FLAG BUT THE
003380*    SIGNAL ITSELF STAYS ON THE RECORD EITHER WAY.
003390*---------------------------------------------------------------*
003400 4000-RUN-ZONE-FILTER.
003410*---------------------------------------------------------------*
003420     PERFORM 4100-ZONE-FILTER-ONE-BAR
003430         VARYING FB-IDX FROM 1 BY 1
003440         UNTIL FB-IDX > FB-TABLE-SIZE.
003450*---------------------------------------------------------------*
003460 4100-ZONE-FILTER-ONE-BAR.
003470*---------------------------------------------------------------*
003480     IF FB-CALL-FLAG(FB-IDX) = 1 OR FB-PUT-FLAG(FB-IDX) = 1
003490         PERFORM 4150-DETERMINE-TREND
003500         PERFORM 4160-COMPUTE-ZONE-BOUNDS
003510         IF FB-CALL-FLAG(FB-IDX) = 1
003520             ADD 1 TO WS-ZONE-FILTER-ORIGINAL
003530             PERFORM 4200-TEST-CALL-ZONES
003540             IF FB-CALL-CRP-FLAG(FB-IDX) = 1
003550                 ADD 1 TO WS-ZONE-FILTER-PASSES
003560             END-IF
003570         END-IF
003580         IF FB-PUT-FLAG(FB-IDX) = 1
003590             ADD 1 TO WS-ZONE-FILTER-ORIGINAL
003600             PERFORM 4300-TEST-PUT-ZONES
003610             IF FB-PUT-CRP-FLAG(FB-IDX) = 1
003620                 ADD 1 TO WS-ZONE-FILTER-PASSES
003630             END-IF
003640         END-IF
003650     END-IF.
003660*---------------------------------------------------------------*
003670 4150-DETERMINE-TREND.
003680*---------------------------------------------------------------*
003690*    RISING IF THE CLOSE 1 MINUTE BACK IS ABOVE THE CLOSE 5
003700*    MINUTES BACK, FALLING IF BELOW - NEEDS BOTH BARS TO EXIST
003710*    IN THE RUN OR NEITHER APPLIES.
003720*---------------------------------------------------------------*
003730     SET WK-TREND-NEITHER TO TRUE.
003740     IF FB-IDX > 5
003750         IF FB-CLOSE(FB-IDX - 1) > FB-CLOSE(FB-IDX - 5)
003760             SET WK-TREND-RISING TO TRUE
003770         ELSE
003780             IF FB-CLOSE(FB-IDX - 1) < FB-CLOSE(FB-IDX - 5)
003790                 SET WK-TREND-FALLING TO TRUE
003800             ELSE
003810                 ADD 1 TO WS-NO-TREND-COUNT
003820             END-IF
003830         END-IF
003840     ELSE
003850         ADD 1 TO WS-NO-TREND-COUNT
003860     END-IF.
003870*---------------------------------------------------------------*
003880 4160-COMPUTE-ZONE-BOUNDS.
003890*---------------------------------------------------------------*
003900     MOVE FB-DAILY-S1(FB-IDX)         TO WK-VALUE-A.
003910     MOVE FB-PREV-DAY-LOW(FB-IDX)     TO WK-VALUE-B.
003920     PERFORM 9250-MIN-TWO-VALUES.
003930     MOVE WK-MIN-RESULT                TO WK-S1-PDL-MIN.
003940     COMPUTE WK-S1-PDL-MIN-EXT = WK-S1-PDL-MIN * 0.9997.
003950     PERFORM 9200-MAX-TWO-VALUES.
003960     MOVE WK-MAX-RESULT                TO WK-S1-PDL-MAX.
003970     COMPUTE WK-S1-PDL-MAX-EXT = WK-S1-PDL-MAX * 1.0003.
003980     MOVE FB-DAILY-R1(FB-IDX)         TO WK-VALUE-A.
003990     MOVE FB-PREV-DAY-HIGH(FB-IDX)    TO WK-VALUE-B.
004000     PERFORM 9250-MIN-TWO-VALUES.
004010     MOVE WK-MIN-RESULT                TO WK-R1-PDH-MIN.
004020     COMPUTE WK-R1-PDH-MIN-EXT = WK-R1-PDH-MIN * 0.9997.
004030     PERFORM 9200-MAX-TWO-VALUES.
004040     MOVE WK-MAX-RESULT                TO WK-R1-PDH-MAX.
004050     COMPUTE WK-R1-PDH-MAX-EXT = WK-R1-PDH-MAX * 1.0003.
004060     COMPUTE WK-S2-LOW = FB-DAILY-S2(FB-IDX) * 0.9997.
004070     COMPUTE WK-S2-HIGH = FB-DAILY-S2(FB-IDX) * 1.0003.
004080     COMPUTE WK-S3-LOW = FB-DAILY-S3(FB-IDX) * 0.9997.
004090     COMPUTE WK-S3-HIGH = FB-DAILY-S3(FB-IDX) * 1.0003.
004100     COMPUTE WK-S4-LOW = FB-DAILY-S4(FB-IDX) * 0.9997.
004110     COMPUTE WK-S4-HIGH = FB-DAILY-S4(FB-IDX) * 1.0003.
004120     COMPUTE WK-R2-LOW = FB-DAILY-R2(FB-IDX) * 0.9997.
004130     COMPUTE WK-R2-HIGH = FB-DAILY-R2(FB-IDX) * 1.0003.
004140     COMPUTE WK-R3-LOW = FB-DAILY-R3(FB-IDX) * 0.9997.
004150     COMPUTE WK-R3-HIGH = FB-DAILY-R3(FB-IDX) * 1.0003.
004160     COMPUTE WK-R4-LOW = FB-DAILY-R4(FB-IDX) * 0.9997.
004170     COMPUTE WK-R4-HIGH = FB-DAILY-R4(FB-IDX) * 1.0003.
004180     COMPUTE WK-CP-TC-EXT = FB-DAILY-TC(FB-IDX) * 1.0003.
004190     COMPUTE WK-BC-CP-EXT = FB-DAILY-BC(FB-IDX) * 0.9997.
004200*---------------------------------------------------------------*
004210 4200-TEST-CALL-ZONES.
004220*---------------------------------------------------------------*
004230*    TEST PRICE IS THE BAR LOW.  TESTS ARE TRIED IN SPEC ORDER
004240*    AND THE FIRST ONE THAT PASSES SETS THE CRP FLAG.
004250*---------------------------------------------------------------*
004260     MOVE FB-LOW(FB-IDX) TO WK-CALL-PRICE.
004270     EVALUATE TRUE
004280         WHEN WK-CALL-PRICE >= WK-S1-PDL-MIN
004290              AND WK-CALL-PRICE <= WK-S1-PDL-MAX-EXT
004300             MOVE 1 TO FB-CALL-CRP-FLAG(FB-IDX)
004310         WHEN WK-CALL-PRICE >= WK-S2-LOW AND
004320              WK-CALL-PRICE <= WK-S2-HIGH
004330             MOVE 1 TO FB-CALL-CRP-FLAG(FB-IDX)
004340         WHEN WK-CALL-PRICE >= WK-S3-LOW AND
004350              WK-CALL-PRICE <= WK-S3-HIGH
004360             MOVE 1 TO FB-CALL-CRP-FLAG(FB-IDX)
004370         WHEN WK-CALL-PRICE >= WK-S4-LOW AND
004380              WK-CALL-PRICE <= WK-S4-HIGH
004390             MOVE 1 TO FB-CALL-CRP-FLAG(FB-IDX)
004400         WHEN WK-CALL-PRICE >= WK-R2-LOW AND
004410              WK-CALL-PRICE <= WK-R2-HIGH
004420             MOVE 1 TO FB-CALL-CRP-FLAG(FB-IDX)
004430         WHEN WK-CALL-PRICE >= WK-R3-LOW AND
004440              WK-CALL-PRICE <= WK-R3-HIGH
004450             MOVE 1 TO FB-CALL-CRP-FLAG(FB-IDX)
004460         WHEN WK-CALL-PRICE >= WK-R4-LOW AND
004470              WK-CALL-PRICE <= WK-R4-HIGH
004480             MOVE 1 TO FB-CALL-CRP-FLAG(FB-IDX)
004490         WHEN WK-CALL-PRICE >= FB-DAILY-PIVOT(FB-IDX) AND
004500              WK-CALL-PRICE <= WK-CP-TC-EXT
004510             MOVE 1 TO FB-CALL-CRP-FLAG(FB-IDX)
004520         WHEN WK-TREND-FALLING AND
004530              WK-CALL-PRICE >= WK-R1-PDH-MIN AND
004540              WK-CALL-PRICE <= WK-R1-PDH-MAX-EXT
004550             MOVE 1 TO FB-CALL-CRP-FLAG(FB-IDX)
004560     END-EVALUATE.
004570*---------------------------------------------------------------*
004580 4300-TEST-PUT-ZONES.
004590*---------------------------------------------------------------*
004600*    TEST PRICE IS THE BAR HIGH.
004610*---------------------------------------------------------------*
004620     MOVE FB-HIGH(FB-IDX) TO WK-PUT-PRICE.
004630     EVALUATE TRUE
004640         WHEN WK-PUT-PRICE >= WK-R1-PDH-MIN-EXT AND
004650              WK-PUT-PRICE <= WK-R1-PDH-MAX
004660             MOVE 1 TO FB-PUT-CRP-FLAG(FB-IDX)
004670         WHEN WK-PUT-PRICE >= WK-R2-LOW AND
004680              WK-PUT-PRICE <= WK-R2-HIGH
004690             MOVE 1 TO FB-PUT-CRP-FLAG(FB-IDX)
004700         WHEN WK-PUT-PRICE >= WK-R3-LOW AND
004710              WK-PUT-PRICE <= WK-R3-HIGH
004720             MOVE 1 TO FB-PUT-CRP-FLAG(FB-IDX)
004730         WHEN WK-PUT-PRICE >= WK-R4-LOW AND
004740              WK-PUT-PRICE <= WK-R4-HIGH
004750             MOVE 1 TO FB-PUT-CRP-FLAG(FB-IDX)
004760         WHEN WK-PUT-PRICE >= WK-S2-LOW AND
004770              WK-PUT-PRICE <= WK-S2-HIGH
004780             MOVE 1 TO FB-PUT-CRP-FLAG(FB-IDX)
004790         WHEN WK-PUT-PRICE >= WK-S3-LOW AND
004800              WK-PUT-PRICE <= WK-S3-HIGH
004810             MOVE 1 TO FB-PUT-CRP-FLAG(FB-IDX)
004820         WHEN WK-PUT-PRICE >= WK-S4-LOW AND
004830              WK-PUT-PRICE <= WK-S4-HIGH
004840             MOVE 1 TO FB-PUT-CRP-FLAG(FB-IDX)
004850         WHEN WK-PUT-PRICE >= WK-BC-CP-EXT AND
004860              WK-PUT-PRICE <= FB-DAILY-PIVOT(FB-IDX)
004870             MOVE 1 TO FB-PUT-CRP-FLAG(FB-IDX)
004880         WHEN WK-TREND-RISING AND
004890              WK-PUT-PRICE >= WK-S1-PDL-MIN-EXT AND
004900              WK-PUT-PRICE <= WK-S1-PDL-MAX
004910             MOVE 1 TO FB-PUT-CRP-FLAG(FB-IDX)
004920     END-EVALUATE.
004930*---------------------------------------------------------------*
004940*    U8 - ZONE INVALIDATION FILTER.  A CALL SIGNAL SURVIVES ONLY
004950*    WHEN THE BAR'S BIAS COMES OUT BULLISH, A PUT ONLY WHEN
004960*    BEARISH - THE BIAS ITSELF CARRIES FORWARD BAR TO BAR UNTIL
004970*    ITS INVALIDATION LEVEL IS CROSSED.
004980*---------------------------------------------------------------*
004990 5000-RUN-BIAS-FILTER.
005000*---------------------------------------------------------------*
005010     SET WS-BIAS-IS-NEUTRAL TO TRUE.
005020     SET INVALIDATION-LEVEL-ABSENT TO TRUE.
005030     PERFORM 5100-BIAS-FILTER-ONE-BAR
005040         VARYING FB-IDX FROM 1 BY 1
005050         UNTIL FB-IDX > FB-TABLE-SIZE.
005060*---------------------------------------------------------------*
005070 5100-BIAS-FILTER-ONE-BAR.
005080*---------------------------------------------------------------*
005090     PERFORM 5150-LOAD-LEVEL-TABLE.
005100     PERFORM 5160-CHECK-INVALIDATION.
005110     IF WS-BIAS-IS-NEUTRAL
005120         PERFORM 5170-TEST-NEUTRAL-BAR
005130     END-IF.
005140     MOVE WS-BIAS-STATE  TO FB-BIAS-SW(FB-IDX).
005150     MOVE WS-BIAS-REASON TO FB-BIAS-REASON(FB-IDX).
005160     IF FB-CALL-FLAG(FB-IDX) = 1
005170         ADD 1 TO WS-BIAS-FILTER-ORIGINAL
005180     END-IF.
005190     IF FB-PUT-FLAG(FB-IDX) = 1
005200         ADD 1 TO WS-BIAS-FILTER-ORIGINAL
005210     END-IF.
005220     IF FB-CALL-FLAG(FB-IDX) = 1 AND NOT WS-BIAS-IS-BULLISH
005230         ADD 1 TO WS-BIAS-FILTER-DROPS
005240         MOVE ZERO TO FB-CALL-FLAG(FB-IDX)
005250     END-IF.
005260     IF FB-PUT-FLAG(FB-IDX) = 1 AND NOT WS-BIAS-IS-BEARISH
005270         ADD 1 TO WS-BIAS-FILTER-DROPS
005280         MOVE ZERO TO FB-PUT-FLAG(FB-IDX)
005290     END-IF.
005300*---------------------------------------------------------------*
005310 5150-LOAD-LEVEL-TABLE.
005320*---------------------------------------------------------------*
005330     MOVE FB-DAILY-PIVOT(FB-IDX)      TO WK-LEVEL-VALUE(1).
005340     MOVE FB-DAILY-BC(FB-IDX)         TO WK-LEVEL-VALUE(2).
005350     MOVE FB-DAILY-TC(FB-IDX)         TO WK-LEVEL-VALUE(3).
005360     MOVE FB-DAILY-R1(FB-IDX)         TO WK-LEVEL-VALUE(4).
005370     MOVE FB-DAILY-R2(FB-IDX)         TO WK-LEVEL-VALUE(5).
005380     MOVE FB-DAILY-R3(FB-IDX)         TO WK-LEVEL-VALUE(6).
005390     MOVE FB-DAILY-R4(FB-IDX)         TO WK-LEVEL-VALUE(7).
005400     MOVE FB-DAILY-S1(FB-IDX)         TO WK-LEVEL-VALUE(8).
005410     MOVE FB-DAILY-S2(FB-IDX)         TO WK-LEVEL-VALUE(9).
005420     MOVE FB-DAILY-S3(FB-IDX)         TO WK-LEVEL-VALUE(10).
005430     MOVE FB-DAILY-S4(FB-IDX)         TO WK-LEVEL-VALUE(11).
005440     MOVE FB-PREV-DAY-HIGH(FB-IDX)    TO WK-LEVEL-VALUE(12).
005450     MOVE FB-PREV-DAY-LOW(FB-IDX)     TO WK-LEVEL-VALUE(13).
005460*---------------------------------------------------------------*
005470 5160-CHECK-INVALIDATION.
005480*---------------------------------------------------------------*
005490     IF WS-BIAS-IS-BEARISH AND INVALIDATION-LEVEL-PRESENT
005500         IF FB-CLOSE(FB-IDX) < WS-INVALIDATION-LEVEL
005510             SET WS-BIAS-IS-NEUTRAL TO TRUE
005520             MOVE 'INVALIDATED'    TO WS-BIAS-REASON
005530         END-IF
005540     END-IF.
005550     IF WS-BIAS-IS-BULLISH AND INVALIDATION-LEVEL-PRESENT
005560         IF FB-CLOSE(FB-IDX) > WS-INVALIDATION-LEVEL
005570             SET WS-BIAS-IS-NEUTRAL TO TRUE
005580             MOVE 'INVALIDATED'    TO WS-BIAS-REASON
005590         END-IF
005600     END-IF.
005610*---------------------------------------------------------------*
005620 5170-TEST-NEUTRAL-BAR.
005630*---------------------------------------------------------------*
005640     MOVE FB-CLOSE(FB-IDX)   TO WK-REF-PRICE.
005650     PERFORM 5200-FIND-IMMEDIATE-LEVELS.
005660     MOVE 'N' TO WK-RESIST-TESTED-SW.
005670     MOVE 'N' TO WK-SUPPORT-TESTED-SW.
005680     IF WK-SMALLEST-ABOVE-FOUND
005690         COMPUTE WK-RESIST-TRIGGER = WK-SMALLEST-ABOVE * 0.9995
005700         IF FB-HIGH(FB-IDX) >= WK-RESIST-TRIGGER
005710             SET WK-RESIST-TESTED TO TRUE
005720         END-IF
005730     END-IF.
005740     IF WK-LARGEST-BELOW-FOUND
005750         COMPUTE WK-SUPPORT-TRIGGER = WK-LARGEST-BELOW * 1.0005
005760         IF FB-LOW(FB-IDX) <= WK-SUPPORT-TRIGGER
005770             SET WK-SUPPORT-TESTED TO TRUE
005780         END-IF
005790     END-IF.
005800     IF WK-RESIST-TESTED
005810         SET WS-BIAS-IS-BEARISH TO TRUE
005820         MOVE 'RESISTANCE TEST'   TO WS-BIAS-REASON
005830         MOVE WK-SMALLEST-ABOVE   TO WK-REF-PRICE
005840         PERFORM 5200-FIND-IMMEDIATE-LEVELS
005850         IF WK-LARGEST-BELOW-FOUND
005860             MOVE WK-LARGEST-BELOW TO WS-INVALIDATION-LEVEL
005870             SET INVALIDATION-LEVEL-PRESENT TO TRUE
005880         ELSE
005890             SET INVALIDATION-LEVEL-ABSENT TO TRUE
005900         END-IF
005910     ELSE
005920         IF WK-SUPPORT-TESTED
005930             SET WS-BIAS-IS-BULLISH TO TRUE
005940             MOVE 'SUPPORT TEST'      TO WS-BIAS-REASON
005950             MOVE WK-LARGEST-BELOW    TO WK-REF-PRICE
005960             PERFORM 5200-FIND-IMMEDIATE-LEVELS
005970             IF WK-SMALLEST-ABOVE-FOUND
005980                 MOVE WK-SMALLEST-ABOVE TO WS-INVALIDATION-LEVEL
005990                 SET INVALIDATION-LEVEL-PRESENT TO TRUE
006000             ELSE
006010                 SET INVALIDATION-LEVEL-ABSENT TO TRUE
006020             END-IF
006030         END-IF
006040     END-IF.
006050*---------------------------------------------------------------*
006060*    GENERIC LEVEL SCAN - GIVEN WK-REF-PRICE, FINDS THE SMALLEST
006070*    OF THE 13 LEVELS ABOVE IT AND THE LARGEST BELOW IT.  USED
006080*    BOTH FOR THE CLOSE-BASED NEUTRAL TEST AND FOR LOCATING THE
006090*    INVALIDATION LEVEL AROUND A TESTED RESISTANCE OR SUPPORT.
006100*---------------------------------------------------------------*
006110 5200-FIND-IMMEDIATE-LEVELS.
006120*---------------------------------------------------------------*
006130     MOVE 'N' TO WK-SMALLEST-ABOVE-SW.
006140     MOVE 'N' TO WK-LARGEST-BELOW-SW.
006150     PERFORM 5250-CHECK-ONE-LEVEL
006160         VARYING WK-LVL-IDX FROM 1 BY 1
006170         UNTIL WK-LVL-IDX > 13.
006180*---------------------------------------------------------------*
006190 5250-CHECK-ONE-LEVEL.
006200*---------------------------------------------------------------*
006210     IF WK-LEVEL-VALUE(WK-LVL-IDX) > WK-REF-PRICE
006220         IF NOT WK-SMALLEST-ABOVE-FOUND OR
006230            WK-LEVEL-VALUE(WK-LVL-IDX) < WK-SMALLEST-ABOVE
006240             MOVE WK-LEVEL-VALUE(WK-LVL-IDX) TO WK-SMALLEST-ABOVE
006250             SET WK-SMALLEST-ABOVE-FOUND     TO TRUE
006260         END-IF
006270     END-IF.
006280     IF WK-LEVEL-VALUE(WK-LVL-IDX) < WK-REF-PRICE
006290         IF NOT WK-LARGEST-BELOW-FOUND OR
006300            WK-LEVEL-VALUE(WK-LVL-IDX) > WK-LARGEST-BELOW
006310             MOVE WK-LEVEL-VALUE(WK-LVL-IDX) TO WK-LARGEST-BELOW
006320             SET WK-LARGEST-BELOW-FOUND      TO TRUE
006330         END-IF
006340     END-IF.
006350*---------------------------------------------------------------*
006360 6000-WRITE-SIGNAL-FILE.
006370*---------------------------------------------------------------*
006380     PERFORM 6100-WRITE-ONE-SIGNAL
006390         VARYING FB-IDX FROM 1 BY 1
006400         UNTIL FB-IDX > FB-TABLE-SIZE.
006410*---------------------------------------------------------------*
006420 6100-WRITE-ONE-SIGNAL.
006430*---------------------------------------------------------------*
006440     MOVE ZEROES                       TO OUT-SIGNAL-RECORD.
006450     MOVE FB-BAR-DATE(FB-IDX)          TO OSG-BAR-DATE.
006460     MOVE FB-BAR-TIME(FB-IDX)          TO OSG-BAR-TIME.
006470     MOVE FB-CLOSE(FB-IDX)             TO OSG-CLOSE.
006480     MOVE FB-HIGH(FB-IDX)              TO OSG-HIGH.
006490     MOVE FB-LOW(FB-IDX)               TO OSG-LOW.
006500     MOVE FB-CALL-FLAG(FB-IDX)         TO OSG-CALL-FLAG.
006510     MOVE FB-PUT-FLAG(FB-IDX)          TO OSG-PUT-FLAG.
006520     MOVE FB-CALL-COMMENT(FB-IDX)      TO OSG-CALL-COMMENT.
006530     MOVE FB-PUT-COMMENT(FB-IDX)       TO OSG-PUT-COMMENT.
006540     MOVE FB-CALL-CRP-FLAG(FB-IDX)     TO OSG-CALL-CRP-FLAG.
006550     MOVE FB-PUT-CRP-FLAG(FB-IDX)      TO OSG-PUT-CRP-FLAG.
006560     WRITE OUT-SIGNAL-RECORD.
006570     IF OSG-CALL-FLAG = 1 OR OSG-PUT-FLAG = 1
006580         ADD 1 TO WS-SIGNALS-KEPT
006590     END-IF.
006600*---------------------------------------------------------------*
006610*    04/18/07 TCK-2288 - PER-FILTER ORIGINAL/DROPPED/REMAINING
006620*    COUNTS FOR THE RUN LOG.  ZONE FILTER SHOWS ITS "DROPPED"
006630*    COUNT AS ORIGINAL LESS PASSES, SINCE U7 DOES NOT ZERO A
006640*    FLAG OF ITS OWN - IT ONLY SETS THE CRP FLAG - SO A "DROP"
006650*    HERE MEANS A SIGNAL THAT DID NOT CLEAR ANY ZONE TEST.
006660*---------------------------------------------------------------*
006670 7000-COMPUTE-FILTER-REPORT.
006680*---------------------------------------------------------------*
006690     COMPUTE WS-BAND-FILTER-REMAINING =
006700         WS-BAND-FILTER-ORIGINAL - WS-BAND-FILTER-DROPS.
006710     IF WS-BAND-FILTER-ORIGINAL > ZERO
006720         COMPUTE WS-BAND-FILTER-PCT ROUNDED =
006730             (WS-BAND-FILTER-DROPS / WS-BAND-FILTER-ORIGINAL) * 100
006740     ELSE
006750         MOVE 0 TO WS-BAND-FILTER-PCT
006760     END-IF.
006770     COMPUTE WS-ZONE-FILTER-DROPS =
006780         WS-ZONE-FILTER-ORIGINAL - WS-ZONE-FILTER-PASSES.
006790     IF WS-ZONE-FILTER-ORIGINAL > ZERO
006800         COMPUTE WS-ZONE-FILTER-PCT ROUNDED =
006810             (WS-ZONE-FILTER-DROPS / WS-ZONE-FILTER-ORIGINAL) * 100
006820     ELSE
006830         MOVE 0 TO WS-ZONE-FILTER-PCT
006840     END-IF.
006850     COMPUTE WS-BIAS-FILTER-REMAINING =
006860         WS-BIAS-FILTER-ORIGINAL - WS-BIAS-FILTER-DROPS.
006870     IF WS-BIAS-FILTER-ORIGINAL > ZERO
006880         COMPUTE WS-BIAS-FILTER-PCT ROUNDED =
006890             (WS-BIAS-FILTER-DROPS / WS-BIAS-FILTER-ORIGINAL) * 100
006900     ELSE
006910         MOVE 0 TO WS-BIAS-FILTER-PCT
006920     END-IF.
006930*---------------------------------------------------------------*
006940 8000-CLOSE-FILES.
006950*---------------------------------------------------------------*
006960     CLOSE ENRICHED-INDEX-FILE
006970           RAW-SIGNAL-FILE
006980           SIGNAL-FILE.
006990*---------------------------------------------------------------*
007000 8100-READ-ENRICHED-FILE.
007010*---------------------------------------------------------------*
007020     READ ENRICHED-INDEX-FILE
007030         AT END MOVE 'Y' TO ENRICHED-EOF-SW.
007040*---------------------------------------------------------------*
007050 8200-READ-RAW-SIGNAL-FILE.
007060*---------------------------------------------------------------*
007070     READ RAW-SIGNAL-FILE
007080         AT END MOVE 'Y' TO RAW-SIGNAL-EOF-SW.
007090*---------------------------------------------------------------*
007100*    TWO-VALUE MIN/MAX HELPERS - NO INTRINSIC FUNCTIONS ARE USED
007110*    IN THIS SHOP'S CODE, SO THESE ARE PLAIN COMPARE-AND-MOVE.
007120*---------------------------------------------------------------*
007130 9200-MAX-TWO-VALUES.
007140*---------------------------------------------------------------*
007150     IF WK-VALUE-A > WK-VALUE-B
007160         MOVE WK-VALUE-A TO WK-MAX-RESULT
007170     ELSE
007180         MOVE WK-VALUE-B TO WK-MAX-RESULT
007190     END-IF.
007200*---------------------------------------------------------------*
007210 9250-MIN-TWO-VALUES.
007220*---------------------------------------------------------------*
007230     IF WK-VALUE-A < WK-VALUE-B
007240         MOVE WK-VALUE-A TO WK-MIN-RESULT
007250     ELSE
007260         MOVE WK-VALUE-B TO WK-MIN-RESULT
007270     END-IF.
